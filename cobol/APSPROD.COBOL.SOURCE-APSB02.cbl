       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB02.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 04/24/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB02                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB02 LOADS THE NIGHTLY BILL-OF-MATERIAL EXTRACT  *00014000
      *             INTO THE BOM MASTER.  EACH INPUT ROW IS EDITED IN  *00015000
      *             A FIXED SEQUENCE -- NULLS, THE LITERAL HEADER ROW, *00016000
      *             NUMERIC BOM-QTY > 0, PARENT-PN EXISTENCE IN THE    *00017000
      *             PRODUCT MASTER, AND EXACT-PAIR DUPLICATION --      *00018000
      *             AND ROUTED EITHER TO THE BOM MASTER OR TO THE      *00019000
      *             REJECT FILE WITH THE MATCHING REASON TEXT.         *00020000
      *                                                                *00021000
      * FILES   :   BOM INPUT EXTRACT     -  LINE SEQUENTIAL (INPUT)   *00022000
      *             PRODUCT MASTER        -  SEQUENTIAL      (READ)    *00023000
      *             BOM MASTER            -  SEQUENTIAL      (EXTEND)  *00024000
      *             REJECT FILE           -  LINE SEQUENTIAL (OUTPUT)  *00025000
      *             CONTROL REPORT        -  PRINT           (OUTPUT)  *00026000
      *                                                                *00027000
      * CALLS    :  APSS02 (PRODUCT-NUMBER EXISTENCE CHECK)            *00028000
      *                                                                *00029000
      ***************************************************************** 00030000
      *             PROGRAM CHANGE LOG                                * 00031000
      *             -------------------                               * 00032000
      *                                                                *00033000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00034000
      *  --------   --------------------  --------------------------  * 00035000
      *  04/24/97   R KOWALSKI            ORIGINAL.                   * 00036000
      *  12/02/98   R KOWALSKI            TICKET APS-0133 -- ADDED    * 00037000
      *                                   THE LITERAL-HEADER-ROW SKIP * 00038000
      *                                   (SOURCE EXTRACT SOMETIMES   * 00039000
      *                                   REPEATS ITS COLUMN TITLES). * 00040000
      *  03/02/99   D WOJCIK              Y2K REVIEW -- NO DATE FIELDS* 00041000
      *                                   EDITED BY THIS PROGRAM, NO  * 00042000
      *                                   CHANGE REQUIRED.            * 00043000
      *  08/19/99   D WOJCIK              TICKET APS-0227 -- DUPLICATE* 00044000
      *                                   PAIR CHECK NOW LOADED AS AN * 00045000
      *                                   IN-STORAGE TABLE INSTEAD OF * 00046000
      *                                   A RE-READ OF THE BOM MASTER * 00047000
      *                                   PER INPUT ROW.              * 00048000
      *  06/14/02   D WOJCIK              TICKET APS-0318 --          * 00049000
      *                                   RECOMPILED UNDER THE NEW    * 00050000
      *                                   COBOL COMPILER RELEASE;     * 00051000
      *                                   NO LOGIC CHANGED, RUN       * 00052000
      *                                   VERIFIED AGAINST PRIOR      * 00053000
      *                                   OUTPUT.                     * 00054000
      *                                                                 00055000
       ENVIRONMENT DIVISION.                                            00056000
       CONFIGURATION SECTION.                                           00057000
       SPECIAL-NAMES.                                                   00058000
           C01 IS TOP-OF-FORM.                                          00059000
       INPUT-OUTPUT SECTION.                                            00060000
       FILE-CONTROL.                                                    00061000
           SELECT BOM-INPUT             ASSIGN TO APBBOMIN              00062000
                                       ORGANIZATION IS LINE SEQUENTIAL  00063000
                                       FILE STATUS IS WS-BOMIN-STATUS.  00064000
           SELECT BOM-MASTER            ASSIGN TO APBBOMM               00065000
                                       ORGANIZATION IS SEQUENTIAL       00066000
                                       FILE STATUS IS WS-BOMM-STATUS.   00067000
           SELECT REJECT-FILE           ASSIGN TO APBREJCT              00068000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00069000
           SELECT APB02-RPT-OUT         ASSIGN TO APB02RPT.             00070000
      *                                                                 00071000
       DATA DIVISION.                                                   00072000
       FILE SECTION.                                                    00073000
      *                                                                 00074000
       FD  BOM-INPUT                                                    00075000
           LABEL RECORDS ARE STANDARD                                   00076000
           RECORDING MODE IS F.                                         00077000
       01  BOM-INPUT-RECORD             PIC X(80).                      00078000
      *                                                                 00079000
       FD  BOM-MASTER                                                   00080000
           LABEL RECORDS ARE STANDARD                                   00081000
           RECORDING MODE IS F.                                         00082000
           COPY VBOMMAST.                                               00083000
      *                                                                 00084000
       FD  REJECT-FILE                                                  00085000
           LABEL RECORDS ARE STANDARD                                   00086000
           RECORDING MODE IS F.                                         00087000
           COPY VREJREC.                                                00088000
      *                                                                 00089000
       FD  APB02-RPT-OUT                                                00090000
           LABEL RECORDS ARE STANDARD                                   00091000
           RECORDING MODE IS F                                          00092000
           RECORD CONTAINS 133 CHARACTERS.                              00093000
       01  APB02-RPT-OUT-REC            PIC X(133).                     00094000
      *                                                                 00095000
       WORKING-STORAGE SECTION.                                         00096000
      *                                                                 00097000
      ***************************************************************** 00098000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00099000
      ***************************************************************** 00100000
       77  WS-UPLOADED-CNT               PIC S9(7) COMP-3 VALUE +0.     00101000
       77  WS-ERROR-CNT                  PIC S9(7) COMP-3 VALUE +0.     00102000
       77  WS-HEADER-SKIP-CNT            PIC S9(7) COMP-3 VALUE +0.     00103000
       77  WS-BOMM-MASTER-CNT            PIC S9(7) COMP VALUE +0.       00104000
       77  WS-NUMTEST                    PIC S9(11)V9(4) COMP-3 VALUE +000105000
       77  WS-REASON-NDX                 PIC S9(3) COMP VALUE +0.       00106000
      *                                                                 00107000
      ***************************************************************** 00108000
      *    SWITCHES                                                   * 00109000
      ***************************************************************** 00110000
      *                                                                 00111000
       01  WS-SWITCHES.                                                 00112000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00113000
               88  END-OF-PROCESS                  VALUE 'Y'.           00114000
           05  WS-BOMIN-STATUS           PIC XX    VALUE SPACES.        00115000
               88  BOMIN-OK                        VALUE '00'.          00116000
           05  WS-BOMM-STATUS            PIC XX    VALUE SPACES.        00117000
               88  BOMM-OK                         VALUE '00'.          00118000
               88  BOMM-END                        VALUE '10'.          00119000
           05  WS-NUMERIC-SW             PIC X     VALUE 'Y'.           00120000
               88  WS-QTY-IS-NUMERIC               VALUE 'Y'.           00121000
               88  WS-QTY-NOT-NUMERIC              VALUE 'N'.           00122000
           05  WS-PARENT-FOUND-SW        PIC X     VALUE 'N'.           00123000
               88  WS-PARENT-FOUND                 VALUE 'Y'.           00124000
      *                                                                 00125000
      ***************************************************************** 00126000
      *    IN-STORAGE DUPLICATE-PAIR TABLE (PARENT-PN + CHILD-PKID)   * 00127000
      ***************************************************************** 00128000
      *                                                                 00129000
       01  APS-BM-TABLE.                                                00130000
           05  APS-BM-ENTRY              OCCURS 1 TO 40000 TIMES        00131000
                                       DEPENDING ON WS-BOMM-MASTER-CNT  00132000
                                       ASCENDING KEY IS APS-BM-KEY      00133000
                                       INDEXED BY APS-BM-NDX.           00134000
               10  APS-BM-KEY.                                          00135000
                   15  APS-BM-PARENT-PN  PIC X(20).                     00136000
                   15  APS-BM-CHILD-PKID PIC X(20).                     00137000
               10  APS-BM-KEY-R REDEFINES APS-BM-KEY.                   00138000
                   15  APS-BM-KEY-40     PIC X(40).                     00139000
      *                                                                 00140000
      ***************************************************************** 00141000
      *    CURRENT INPUT ROW, PARSED                                  * 00142000
      ***************************************************************** 00143000
      *                                                                 00144000
       01  WS-INPUT-ROW.                                                00145000
           05  WI-PARENT-PN              PIC X(20).                     00146000
           05  WI-CHILD-PKID             PIC X(20).                     00147000
           05  WI-BOM-QTY-TEXT           PIC X(15).                     00148000
       01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW                        00149000
                                        PIC X(55).                      00150000
      *                                                                 00151000
       01  WS-PARENT-PN-UC               PIC X(20).                     00152000
       01  WS-PARENT-PN-UC-R REDEFINES WS-PARENT-PN-UC.                 00153000
           05  WS-PPN-FIRST9             PIC X(09).                     00154000
           05  FILLER                    PIC X(11).                     00155000
      *                                                                 00156000
      ***************************************************************** 00157000
      *    APSS02 CALL PARAMETERS                                     * 00158000
      ***************************************************************** 00159000
      *                                                                 00160000
       01  WS-APSS02-PLANT-SITE          PIC X(08).                     00161000
       01  WS-APSS02-FOUND-FLAG          PIC X(01).                     00162000
           88  WS-APSS02-FOUND                     VALUE 'Y'.           00163000
      *                                                                 00164000
      ***************************************************************** 00165000
      *    CONTROL REPORT PRINT LINES                                 * 00166000
      ***************************************************************** 00167000
      *                                                                 00168000
       01  WS-RPT-DETAIL.                                               00169000
           05  WS-RD-CC                  PIC X     VALUE ' '.           00170000
           05  FILLER                    PIC X(3).                      00171000
           05  WS-RD-TEXT                PIC X(110).                    00172000
           05  FILLER                    PIC X(19).                     00173000
      *                                                                 00174000
      ***************************************************************** 00175000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00176000
      ***************************************************************** 00177000
      *                                                                 00178000
           COPY APBERRWS.                                               00179000
      *                                                                 00180000
       LINKAGE SECTION.                                                 00181000
      *                                                                 00182000
      ***************************************************************** 00183000
      *    P R O C E D U R E    D I V I S I O N                       * 00184000
      ***************************************************************** 00185000
      *                                                                 00186000
       PROCEDURE DIVISION.                                              00187000
      *                                                                 00188000
       P00000-MAINLINE.                                                 00189000
      *                                                                 00190000
           OPEN INPUT  BOM-INPUT                                        00191000
                OUTPUT REJECT-FILE                                      00192000
                       APB02-RPT-OUT.                                   00193000
      *                                                                 00194000
           PERFORM P10000-LOAD-BOMM-TABLE THRU P10000-EXIT.             00195000
      *                                                                 00196000
           OPEN EXTEND BOM-MASTER.                                      00197000
      *                                                                 00198000
           PERFORM P20000-READ-INPUT-ROW THRU P20000-EXIT               00199000
               UNTIL END-OF-PROCESS.                                    00200000
      *                                                                 00201000
           CLOSE BOM-INPUT                                              00202000
                 BOM-MASTER                                             00203000
                 REJECT-FILE.                                           00204000
      *                                                                 00205000
           PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT.                00206000
      *                                                                 00207000
           CLOSE APB02-RPT-OUT.                                         00208000
      *                                                                 00209000
           GOBACK.                                                      00210000
      *                                                                 00211000
       P00000-EXIT.                                                     00212000
           EXIT.                                                        00213000
      *                                                                 00214000
      ***************************************************************** 00215000
      *    PARAGRAPH:  P10000-LOAD-BOMM-TABLE                         * 00216000
      *    FUNCTION :  LOAD THE EXISTING BOM MASTER PAIR KEYS SO THE  * 00217000
      *                EXACT-PAIR DUPLICATE CHECK IS AN IN-STORAGE    * 00218000
      *                SEARCH ALL RATHER THAN A RE-READ PER ROW.      * 00219000
      ***************************************************************** 00220000
      *                                                                 00221000
       P10000-LOAD-BOMM-TABLE.                                          00222000
      *                                                                 00223000
           OPEN INPUT BOM-MASTER.                                       00224000
      *                                                                 00225000
           PERFORM P11000-LOAD-ONE-ROW THRU P11000-EXIT                 00226000
               UNTIL BOMM-END.                                          00227000
      *                                                                 00228000
           CLOSE BOM-MASTER.                                            00229000
      *                                                                 00230000
       P10000-EXIT.                                                     00231000
           EXIT.                                                        00232000
      *                                                                 00233000
       P11000-LOAD-ONE-ROW.                                             00234000
      *                                                                 00235000
           READ BOM-MASTER                                              00236000
               AT END                                                   00237000
                   MOVE '10'             TO WS-BOMM-STATUS              00238000
                   GO TO P11000-EXIT.                                   00239000
      *                                                                 00240000
           ADD 1                         TO WS-BOMM-MASTER-CNT.         00241000
           MOVE BM-PARENT-PN             TO APS-BM-PARENT-PN(WS-BOMM-MAS00242000
           MOVE BM-CHILD-PKID            TO APS-BM-CHILD-PKID(WS-BOMM-MA00243000
      *                                                                 00244000
       P11000-EXIT.                                                     00245000
           EXIT.                                                        00246000
      *                                                                 00247000
      ***************************************************************** 00248000
      *    PARAGRAPH:  P20000-READ-INPUT-ROW                          * 00249000
      *    FUNCTION :  READ ONE BOM-INPUT ROW AND DRIVE IT THROUGH    * 00250000
      *                THE EDIT SEQUENCE.                             * 00251000
      ***************************************************************** 00252000
      *                                                                 00253000
       P20000-READ-INPUT-ROW.                                           00254000
      *                                                                 00255000
           READ BOM-INPUT                                               00256000
               AT END                                                   00257000
                   MOVE 'Y'              TO WS-END-OF-PROCESS-SW        00258000
                   GO TO P20000-EXIT.                                   00259000
      *                                                                 00260000
           UNSTRING BOM-INPUT-RECORD DELIMITED BY ','                   00261000
               INTO WI-PARENT-PN WI-CHILD-PKID WI-BOM-QTY-TEXT.         00262000
      *                                                                 00263000
           MOVE WI-PARENT-PN             TO WS-PARENT-PN-UC.            00264000
           INSPECT WS-PARENT-PN-UC CONVERTING                           00265000
               'abcdefghijklmnopqrstuvwxyz' TO                          00266000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00267000
      *                                                                 00268000
           IF WS-PARENT-PN-UC(1:9) = 'PARENT_PN'                        00269000
               ADD 1                     TO WS-HEADER-SKIP-CNT          00270000
               GO TO P20000-EXIT.                                       00271000
      *                                                                 00272000
           IF WI-PARENT-PN = SPACES OR WI-CHILD-PKID = SPACES           00273000
              OR WI-BOM-QTY-TEXT = SPACES                               00274000
               MOVE WAR-NULL-VALUES      TO WS-REASON-NDX               00275000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00276000
               GO TO P20000-EXIT.                                       00277000
      *                                                                 00278000
           PERFORM P40000-EDIT-QTY THRU P40000-EXIT.                    00279000
           IF WS-QTY-NOT-NUMERIC                                        00280000
               MOVE WAR-INVALID-BOM-QTY  TO WS-REASON-NDX               00281000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00282000
               GO TO P20000-EXIT.                                       00283000
      *                                                                 00284000
           MOVE SPACES                   TO WS-APSS02-PLANT-SITE.       00285000
           MOVE 'N'                      TO WS-APSS02-FOUND-FLAG.       00286000
           CALL 'APSS02' USING WI-PARENT-PN                             00287000
                               WS-APSS02-PLANT-SITE                     00288000
                               WS-APSS02-FOUND-FLAG.                    00289000
           IF NOT WS-APSS02-FOUND                                       00290000
               MOVE WAR-PARENT-NOT-FOUND TO WS-REASON-NDX               00291000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00292000
               GO TO P20000-EXIT.                                       00293000
      *                                                                 00294000
           PERFORM P50000-DUP-CHECK THRU P50000-EXIT.                   00295000
           IF WS-PARENT-FOUND                                           00296000
               MOVE WAR-BOM-ALREADY-EXISTS TO WS-REASON-NDX             00297000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00298000
               GO TO P20000-EXIT.                                       00299000
      *                                                                 00300000
           MOVE WI-PARENT-PN             TO BM-PARENT-PN.               00301000
           MOVE WI-CHILD-PKID            TO BM-CHILD-PKID.              00302000
           MOVE WS-NUMTEST               TO BM-QTY.                     00303000
           WRITE BOM-MASTER-RECORD.                                     00304000
           ADD 1                         TO WS-UPLOADED-CNT.            00305000
      *                                                                 00306000
       P20000-EXIT.                                                     00307000
           EXIT.                                                        00308000
      *                                                                 00309000
      ***************************************************************** 00310000
      *    PARAGRAPH:  P30000-WRITE-REJECT                            * 00311000
      *    FUNCTION :  ECHO THE OFFENDING ROW TO THE REJECT FILE WITH * 00312000
      *                THE REASON TEXT INDEXED BY THE CALLER'S ARG.   * 00313000
      ***************************************************************** 00314000
      *                                                                 00315000
       P30000-WRITE-REJECT.                                             00316000
      *                                                                 00317000
           MOVE SPACES                   TO REJECT-RECORD.              00318000
           MOVE BOM-INPUT-RECORD         TO RJ-ROW-ECHO.                00319000
           MOVE WAR-REASON(WS-REASON-NDX)                               00320000
                                         TO RJ-ERROR-REASON.            00321000
           WRITE REJECT-RECORD.                                         00322000
           ADD 1                         TO WS-ERROR-CNT.               00323000
      *                                                                 00324000
       P30000-EXIT.                                                     00325000
           EXIT.                                                        00326000
      *                                                                 00327000
      ***************************************************************** 00328000
      *    PARAGRAPH:  P40000-EDIT-QTY                                * 00329000
      *    FUNCTION :  TEST WI-BOM-QTY-TEXT FOR A NUMERIC VALUE > 0.  * 00330000
      ***************************************************************** 00331000
      *                                                                 00332000
       P40000-EDIT-QTY.                                                 00333000
      *                                                                 00334000
           MOVE 'Y'                      TO WS-NUMERIC-SW.              00335000
           IF WI-BOM-QTY-TEXT IS NOT NUMERIC                            00336000
               MOVE 'N'                  TO WS-NUMERIC-SW               00337000
               GO TO P40000-EXIT.                                       00338000
      *                                                                 00339000
           MOVE WI-BOM-QTY-TEXT          TO WS-NUMTEST.                 00340000
           IF WS-NUMTEST NOT > ZEROES                                   00341000
               MOVE 'N'                  TO WS-NUMERIC-SW.              00342000
      *                                                                 00343000
       P40000-EXIT.                                                     00344000
           EXIT.                                                        00345000
      *                                                                 00346000
      ***************************************************************** 00347000
      *    PARAGRAPH:  P50000-DUP-CHECK                               * 00348000
      *    FUNCTION :  SEARCH THE IN-STORAGE BOM-MASTER TABLE FOR THE * 00349000
      *                (PARENT-PN, CHILD-PKID) PAIR.                  * 00350000
      ***************************************************************** 00351000
      *                                                                 00352000
       P50000-DUP-CHECK.                                                00353000
      *                                                                 00354000
           MOVE 'N'                      TO WS-PARENT-FOUND-SW.         00355000
           IF WS-BOMM-MASTER-CNT > ZEROES                               00356000
               SET APS-BM-NDX            TO 1                           00357000
               SEARCH ALL APS-BM-ENTRY                                  00358000
                   AT END                                               00359000
                       CONTINUE                                         00360000
                   WHEN APS-BM-PARENT-PN(APS-BM-NDX)  = WI-PARENT-PN    00361000
                    AND APS-BM-CHILD-PKID(APS-BM-NDX) = WI-CHILD-PKID   00362000
                       MOVE 'Y'          TO WS-PARENT-FOUND-SW          00363000
               END-SEARCH                                               00364000
           END-IF.                                                      00365000
      *                                                                 00366000
       P50000-EXIT.                                                     00367000
           EXIT.                                                        00368000
      *                                                                 00369000
      ***************************************************************** 00370000
      *    PARAGRAPH:  P90000-WRITE-TOTALS                            * 00371000
      *    FUNCTION :  WRITE THE RUN TOTALS TO THE CONTROL REPORT.    * 00372000
      ***************************************************************** 00373000
      *                                                                 00374000
       P90000-WRITE-TOTALS.                                             00375000
      *                                                                 00376000
           MOVE SPACES                   TO WS-RD-TEXT.                 00377000
           STRING 'BOM ROWS UPLOADED . . . . . : ' DELIMITED BY SIZE    00378000
                  WS-UPLOADED-CNT        DELIMITED BY SIZE              00379000
                  INTO WS-RD-TEXT.                                      00380000
           WRITE APB02-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00381000
      *                                                                 00382000
           MOVE SPACES                   TO WS-RD-TEXT.                 00383000
           STRING 'BOM ROWS REJECTED . . . . . : ' DELIMITED BY SIZE    00384000
                  WS-ERROR-CNT           DELIMITED BY SIZE              00385000
                  INTO WS-RD-TEXT.                                      00386000
           WRITE APB02-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00387000
      *                                                                 00388000
           MOVE SPACES                   TO WS-RD-TEXT.                 00389000
           STRING 'HEADER ROWS SKIPPED . . . . : ' DELIMITED BY SIZE    00390000
                  WS-HEADER-SKIP-CNT     DELIMITED BY SIZE              00391000
                  INTO WS-RD-TEXT.                                      00392000
           WRITE APB02-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00393000
      *                                                                 00394000
       P90000-EXIT.                                                     00395000
           EXIT.                                                        00396000
