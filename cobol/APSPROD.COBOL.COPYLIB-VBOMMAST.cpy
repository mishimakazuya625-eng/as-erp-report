      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * BILL-OF-MATERIAL MASTER RECORD  -- SEQUENTIAL FILE,            *00004000
      *    SORTED BY PARENT-PN + CHILD-PKID                           * 00005000
      *                                                                *00006000
      * ONE ENTRY PER COMPONENT REQUIRED TO BUILD ONE UNIT OF A        *00007000
      * FINISHED PRODUCT.  KEY IS (BM-PARENT-PN, BM-CHILD-PKID),       *00008000
      * UNIQUE.  LOADED BY APSB02, READ BY APSB07 FOR BOM EXPLOSION    *00009000
      * AND BY APSB07'S R3 PRODUCIBLE-QUANTITY PASS.                   *00010000
      ******************************************************************00011000
      *                                                                 00012000
      *  MAINTENANCE                                                    00013000
      *  07/14/91  RSK  ORIGINAL COPYBOOK, LAID OUT FOR THE NEW         00014000
      *                 APSB02 BOM LOAD BATCH                          *00015000
      *  11/09/96  RSK  BM-QTY WIDENED TO CARRY 4 DECIMAL PLACES        00016000
      *                                                                 00017000
       01  BOM-MASTER-RECORD.                                           00018000
           05  BM-KEY.                                                  00019000
               10  BM-PARENT-PN         PIC X(20).                      00020000
               10  BM-CHILD-PKID        PIC X(20).                      00021000
           05  BM-QTY                   PIC 9(07)V9(04) COMP-3.         00022000
           05  FILLER                   PIC X(10).                      00023000
