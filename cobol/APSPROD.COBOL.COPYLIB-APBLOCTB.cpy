      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * RECOGNIZED AS-DEPOT LOCATION CODES FOR THE APSB06 AS-INVENTORY* 00004000
      * LOAD.  ANY INCOMING LOCATION NOT IN THIS TABLE IS BYPASSED --  *00005000
      * SEE APSB06 PARAGRAPH P4000-EDIT-LOCATION.                     * 00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  04/22/97  RSK  ORIGINAL COPYBOOK, PULLED OUT OF APSB06 AS A    00010000
      *                 STANDALONE LOOKUP ARRAY                         00011000
      *  09/03/99  DPW  Y2K REVIEW -- NO DATE FIELDS IN THIS TABLE,     00012000
      *                 NO CHANGE REQUIRED                              00013000
      *                                                                 00014000
                                                                        00015000
       77  APB-LOCATION-MAX            PIC S9(05)  VALUE +7   COMP-3.   00016000
                                                                        00017000
       01  APB-LOCATION-ARRAY.                                          00018000
      ***                                                               00019000
      ***  THE SEVEN LOCATION CODES RECOGNIZED BY THE AS-DEPOT SYSTEM   00020000
      ***                                                               00021000
           05  FILLER                  PIC X(20)   VALUE                00022000
               'CENTRAL-DEPOT'.                                         00023000
           05  FILLER                  PIC X(20)   VALUE                00024000
               'NORTH-DEPOT'.                                           00025000
           05  FILLER                  PIC X(20)   VALUE                00026000
               'SOUTH-DEPOT'.                                           00027000
           05  FILLER                  PIC X(20)   VALUE                00028000
               'EAST-DEPOT'.                                            00029000
           05  FILLER                  PIC X(20)   VALUE                00030000
               'WEST-DEPOT'.                                            00031000
           05  FILLER                  PIC X(20)   VALUE                00032000
               'RETURNS-DEPOT'.                                         00033000
           05  FILLER                  PIC X(20)   VALUE                00034000
               'FIELD-STOCK'.                                           00035000
                                                                        00036000
      ***                                                               00037000
      ***  REDEFINED LOCATION ARRAY                                     00038000
      ***                                                               00039000
                                                                        00040000
       01  APB-LOCATION-ARRAY-R        REDEFINES APB-LOCATION-ARRAY.    00041000
           05  ALAR-LOCATION-GRP       OCCURS 7 TIMES                   00042000
                                       INDEXED BY ALAR-LOC-NDX.         00043000
               10  ALAR-LOCATION-CODE  PIC X(20).                       00044000
