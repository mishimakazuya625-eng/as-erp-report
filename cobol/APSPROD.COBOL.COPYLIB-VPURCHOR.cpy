      ******************************************************************00001000
      * PURCHASE ORDER RECORD  -- SEQUENTIAL FILE, EXTEND ONLY         *00002000
      *                                                                *00003000
      * ONE ENTRY PER COMPONENT PURCHASE ORDER RAISED AGAINST A        *00004000
      * SUPPLIER.  PO-PO-NUMBER IS GENERATED BY APSB08 AS              *00005000
      * 'PO-' + RUN-DATE(YYYYMMDD) + '-' + A 3-DIGIT DAILY SEQUENCE.   *00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  06/03/98  RSK  ORIGINAL COPYBOOK, MODELED ON THE ORDER        *00010000
      *                 MASTER KEY/STATUS GROUPING                     *00011000
      *                                                                 00012000
       01  PURCHASE-ORDER-RECORD.                                       00013000
           05  PO-PO-ID                 PIC 9(07)       COMP-3.         00014000
           05  PO-PO-NUMBER             PIC X(15).                      00015000
           05  PO-PO-NUMBER-R REDEFINES PO-PO-NUMBER.                   00016000
               10  FILLER               PIC X(03).                      00017000
               10  PO-PON-CCYYMMDD      PIC X(08).                      00018000
               10  FILLER               PIC X(01).                      00019000
               10  PO-PON-SEQUENCE      PIC X(03).                      00020000
           05  PO-PKID                  PIC X(20).                      00021000
           05  PO-SUPPLIER              PIC X(25).                      00022000
           05  PO-ORDER-DATE            PIC X(10).                      00023000
           05  PO-ORDER-QTY             PIC 9(07)       COMP-3.         00024000
           05  PO-ETA                   PIC X(10).                      00025000
           05  PO-STATUS                PIC X(12).                      00026000
               88  PO-STAT-ISSUED                VALUE 'PO Issued'.     00027000
               88  PO-STAT-INTRANSIT             VALUE 'In-Transit'.    00028000
               88  PO-STAT-ARRIVED               VALUE 'Arrived'.       00029000
               88  PO-STAT-OBSOLETED             VALUE 'Obsoleted'.     00030000
               88  PO-STAT-INACTIVE              VALUE 'Arrived'        00031000
                                                        'Obsoleted'.    00032000
           05  PO-REMARKS               PIC X(40).                      00033000
           05  FILLER                   PIC X(10).                      00034000
