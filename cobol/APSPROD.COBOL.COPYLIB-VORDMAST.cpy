      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * ORDER MASTER RECORD  -- VSAM KSDS, KEY = ORD-ORDER-KEY         *00004000
      *                                                                *00005000
      * ONE ENTRY PER CUSTOMER ORDER LINE.  MAINTAINED BY THE APSB04   *00006000
      * UPSERT BATCH (UPDATE / INSERT / SUPERSEDE-CANCEL); READ BY     *00007000
      * APSB07 FOR AS-ALLOCATION AND BOM EXPLOSION.                    *00008000
      *                                                                *00009000
      * FIELD GROUPING FOLLOWS THE SAME ORDER-LINE LAYOUT THE COUNTER  *00010000
      * DESK USED ON THE OLD PAPER ORDER FORM, CARRIED FORWARD         *00011000
      * UNCHANGED INTO THE VSAM RECORD.                                *00012000
      ******************************************************************00013000
      *                                                                 00014000
      *  MAINTENANCE                                                    00015000
      *  02/18/97  RSK  ORIGINAL COPYBOOK, LAID OUT AS A VSAM KSDS     *00016000
      *                 RECORD FOR THE NEW APSB04 UPSERT BATCH         *00017000
      *  09/30/98  RSK  ORD-URGENT-FLAG ADDED, STATUS VALUES EXPANDED  *00018000
      *                 TO INCLUDE URGENT / CANCELLED FOR Y2K RELEASE  *00019000
      *                                                                 00020000
       01  ORDER-MASTER-RECORD.                                         00021000
           05  ORD-ORDER-KEY            PIC X(20).                      00022000
           05  ORD-PN                   PIC X(20).                      00023000
           05  ORD-ORDER-QTY            PIC 9(07)       COMP-3.         00024000
           05  ORD-ORDER-QTY-ED REDEFINES ORD-ORDER-QTY                 00025000
                                        PIC 9(07).                      00026000
           05  ORD-DELIVERED-QTY        PIC 9(07)       COMP-3.         00027000
           05  ORD-ORDER-DATE           PIC X(10).                      00028000
           05  ORD-ORDER-DATE-R REDEFINES ORD-ORDER-DATE.               00029000
               10  ORD-OD-CCYY          PIC X(04).                      00030000
               10  FILLER               PIC X(01).                      00031000
               10  ORD-OD-MM            PIC X(02).                      00032000
               10  FILLER               PIC X(01).                      00033000
               10  ORD-OD-DD            PIC X(02).                      00034000
           05  ORD-URGENT-FLAG          PIC X(01).                      00035000
               88  ORD-IS-URGENT                 VALUE 'Y'.             00036000
               88  ORD-NOT-URGENT                VALUE 'N' ' '.         00037000
           05  ORD-ORDER-STATUS         PIC X(10).                      00038000
               88  ORD-STAT-OPEN                 VALUE 'OPEN'.          00039000
               88  ORD-STAT-URGENT               VALUE 'URGENT'.        00040000
               88  ORD-STAT-CLOSED               VALUE 'CLOSED'.        00041000
               88  ORD-STAT-CANCELLED            VALUE 'CANCELLED'.     00042000
               88  ORD-STAT-ACTIVE               VALUE 'OPEN' 'URGENT'. 00043000
           05  ORD-COMPLETION-DATE      PIC X(10).                      00044000
           05  ORD-COMPLETION-DATE-R REDEFINES ORD-COMPLETION-DATE.     00045000
               10  ORD-CD-CCYY          PIC X(04).                      00046000
               10  FILLER               PIC X(01).                      00047000
               10  ORD-CD-MM            PIC X(02).                      00048000
               10  FILLER               PIC X(01).                      00049000
               10  ORD-CD-DD            PIC X(02).                      00050000
           05  FILLER                   PIC X(10).                      00051000
