      *                                                                 00001000
      ******************************************************************00002000
      *    APSS01 PARAMETER PASS AREA -- DATE-ARITHMETIC SUBROUTINE    *00003000
      ******************************************************************00004000
      *                                                                 00005000
      *  MAINTENANCE                                                    00006000
      *  04/22/97  RSK  ORIGINAL COPYBOOK, BUILT FOR THE NEW APSS01     00007000
      *                 DATE-ARITHMETIC SUBROUTINE'S PARAMETER AREA     00008000
      *  09/03/99  DPW  Y2K -- APSS01-OD-CE/APSS01-OD-YR REDEFINE KEPT  00009000
      *                 FOR REPORT EDITING ONLY; CENTURY NO LONGER      00010000
      *                 ASSUMED BY THE ARITHMETIC ITSELF                00011000
      *                                                                 00012000
                                                                        00013000
       01  APSS01-PARMS.                                                00014000
           03  APSS01-AGE-DAYS         PIC 9(5)    VALUE ZEROES.        00015000
           03  APSS01-ORDER-KEY        PIC X(20)   VALUE SPACES.        00016000
           03  APSS01-ORDER-DATE.                                       00017000
               05  APSS01-OD-YEAR      PIC 9(4)    VALUE ZEROES.        00018000
               05  FILLER              REDEFINES APSS01-OD-YEAR.        00019000
                   07  APSS01-OD-CE    PIC 99.                          00020000
                   07  APSS01-OD-YR    PIC 99.                          00021000
               05  APSS01-OD-MONTH     PIC 99      VALUE ZEROES.        00022000
               05  APSS01-OD-DAY       PIC 99      VALUE ZEROES.        00023000
           03  APSS01-RUN-DATE.                                         00024000
               05  APSS01-RD-YEAR      PIC 9(4)    VALUE ZEROES.        00025000
               05  APSS01-RD-MONTH     PIC 99      VALUE ZEROES.        00026000
               05  APSS01-RD-DAY       PIC 99      VALUE ZEROES.        00027000
           03  APSS01-ORDER-COUNT      PIC 9(5)    VALUE ZEROES COMP.   00028000
           03  APSS01-DAYS-TO-ETA-GRP.                                  00029000
               05  APSS01-DAYS-TO-ETA                                   00030000
                                       PIC S9(5)   VALUE ZEROES COMP-3. 00031000
           03  APSS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00032000
               88  APSS01-OK                      VALUE 00.             00033000
               88  APSS01-BAD-DATE                VALUE 98.             00034000
