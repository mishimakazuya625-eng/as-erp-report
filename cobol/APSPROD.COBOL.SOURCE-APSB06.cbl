       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB06.                                              00002000
       AUTHOR. D WOJCIK.                                                00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 06/18/98.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB06                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB06 REFRESHES THE AS-DEPOT INVENTORY FILE FROM  *00014000
      *             A WIDE FEED -- ONE ROW PER FINISHED PRODUCT, ONE   *00015000
      *             COLUMN PER AS-DEPOT LOCATION.  THE HEADER ROW IS   *00016000
      *             MATCHED AGAINST THE SEVEN RECOGNIZED LOCATION      *00017000
      *             CODES IN APBLOCTB; UNRECOGNIZED COLUMNS ARE        *00018000
      *             BYPASSED.  THE ENTIRE AS-INVENTORY FILE IS         *00019000
      *             REPLACED EACH RUN -- THIS FILE KEEPS NO HISTORY.   *00020000
      *                                                                *00021000
      * FILES   :   AS-INVENTORY INPUT    -  LINE SEQUENTIAL (INPUT)  * 00022000
      *             AS-INVENTORY          -  SEQUENTIAL      (OUTPUT) * 00023000
      *             CONTROL REPORT        -  PRINT           (OUTPUT) * 00024000
      *                                                                *00025000
      ***************************************************************** 00026000
      *             PROGRAM CHANGE LOG                                * 00027000
      *             -------------------                               * 00028000
      *                                                                *00029000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00030000
      *  --------   --------------------  --------------------------  * 00031000
      *  06/18/98   D WOJCIK              ORIGINAL.                   * 00032000
      *  01/14/99   D WOJCIK              TICKET APS-0151 -- ABORT    * 00033000
      *                                   THE RUN WHEN NOT ONE HEADER * 00034000
      *                                   COLUMN MATCHES A KNOWN      * 00035000
      *                                   AS-DEPOT LOCATION.          * 00036000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- RUN DATE * 00037000
      *                                   WIDENED TO 4-DIGIT CCYY.    * 00038000
      *  09/03/99   D WOJCIK              TICKET APS-0234 -- CONFIRM  * 00039000
      *                                   FULL REPLACE SEMANTICS; NO  * 00040000
      *                                   CODE CHANGE, COMMENT ONLY.  * 00041000
      *  02/11/02   D WOJCIK              TICKET APS-0313 --          * 00042000
      *                                   RECOMPILED UNDER THE NEW    * 00043000
      *                                   COBOL COMPILER RELEASE;     * 00044000
      *                                   NO LOGIC CHANGED, RUN       * 00045000
      *                                   VERIFIED AGAINST PRIOR      * 00046000
      *                                   OUTPUT.                     * 00047000
      *                                                                 00048000
       ENVIRONMENT DIVISION.                                            00049000
       CONFIGURATION SECTION.                                           00050000
       SPECIAL-NAMES.                                                   00051000
           C01 IS TOP-OF-FORM.                                          00052000
       INPUT-OUTPUT SECTION.                                            00053000
       FILE-CONTROL.                                                    00054000
           SELECT ASINV-INPUT           ASSIGN TO APBASIIN              00055000
                                       ORGANIZATION IS LINE SEQUENTIAL  00056000
                                       FILE STATUS IS WS-ASIN-STATUS.   00057000
           SELECT AS-INVENTORY          ASSIGN TO APBASINV              00058000
                                       ORGANIZATION IS SEQUENTIAL.      00059000
           SELECT APB06-RPT-OUT         ASSIGN TO APB06RPT.             00060000
      *                                                                 00061000
       DATA DIVISION.                                                   00062000
       FILE SECTION.                                                    00063000
      *                                                                 00064000
       FD  ASINV-INPUT                                                  00065000
           LABEL RECORDS ARE STANDARD                                   00066000
           RECORDING MODE IS F.                                         00067000
       01  ASINV-INPUT-RECORD           PIC X(200).                     00068000
      *                                                                 00069000
       FD  AS-INVENTORY                                                 00070000
           LABEL RECORDS ARE STANDARD                                   00071000
           RECORDING MODE IS F.                                         00072000
           COPY VASINV.                                                 00073000
      *                                                                 00074000
       FD  APB06-RPT-OUT                                                00075000
           LABEL RECORDS ARE STANDARD                                   00076000
           RECORDING MODE IS F                                          00077000
           RECORD CONTAINS 133 CHARACTERS.                              00078000
       01  APB06-RPT-OUT-REC            PIC X(133).                     00079000
      *                                                                 00080000
       WORKING-STORAGE SECTION.                                         00081000
      *                                                                 00082000
           COPY APBLOCTB.                                               00083000
      *                                                                 00084000
      ***************************************************************** 00085000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00086000
      ***************************************************************** 00087000
       77  WS-WRITTEN-CNT                PIC S9(07) COMP-3 VALUE +0.    00088000
       77  WS-COL-CNT                    PIC S9(04) COMP   VALUE +0.    00089000
       77  WS-SPLIT-CNT                  PIC S9(04) COMP   VALUE +0.    00090000
       77  WS-ROW-LEN                    PIC S9(04) COMP   VALUE +200.  00091000
       77  WS-PTR                        PIC S9(04) COMP   VALUE +1.    00092000
      *                                                                 00093000
      ***************************************************************** 00094000
      *    SWITCHES                                                   * 00095000
      ***************************************************************** 00096000
      *                                                                 00097000
       01  WS-SWITCHES.                                                 00098000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00099000
               88  END-OF-PROCESS                  VALUE 'Y'.           00100000
           05  WS-ASIN-STATUS            PIC XX    VALUE SPACES.        00101000
               88  ASIN-OK                         VALUE '00'.          00102000
           05  WS-ANY-MATCHED-SW         PIC X     VALUE 'N'.           00103000
               88  WS-ANY-MATCHED                  VALUE 'Y'.           00104000
           05  WS-LOC-FOUND-SW           PIC X     VALUE 'N'.           00105000
               88  WS-LOC-FOUND                    VALUE 'Y'.           00106000
           05  WS-QTY-NUMERIC-SW         PIC X     VALUE 'N'.           00107000
               88  WS-QTY-IS-NUMERIC               VALUE 'Y'.           00108000
      *                                                                 00109000
      ***************************************************************** 00110000
      *    HEADER COLUMN TABLE -- ONE ENTRY PER INPUT COLUMN AFTER    * 00111000
      *    PN, CARRYING THE LOCATION CODE THAT COLUMN MATCHED (IF ANY)* 00112000
      ***************************************************************** 00113000
      *                                                                 00114000
       01  WS-HDR-TABLE.                                                00115000
           05  WS-HDR-ENTRY               OCCURS 1 TO 7 TIMES           00116000
                                       DEPENDING ON WS-COL-CNT          00117000
                                       INDEXED BY WS-COL-NDX.           00118000
               10  WS-COL-LOCATION-CODE   PIC X(20).                    00119000
               10  WS-COL-MATCHED-SW      PIC X(01).                    00120000
                   88  WS-COL-MATCHED              VALUE 'Y'.           00121000
      *                                                                 00122000
      ***************************************************************** 00123000
      *    GENERIC COMMA-SPLIT WORK TABLE                             * 00124000
      ***************************************************************** 00125000
      *                                                                 00126000
       01  WS-SPLIT-TABLE.                                              00127000
           05  WS-SPLIT-ENTRY             OCCURS 1 TO 8 TIMES           00128000
                                       DEPENDING ON WS-SPLIT-CNT        00129000
                                       INDEXED BY WS-SPLIT-NDX.         00130000
               10  WS-SPLIT-FIELD         PIC X(20).                    00131000
       01  WS-SPLIT-TABLE-R REDEFINES WS-SPLIT-TABLE                    00132000
                                        PIC X(160).                     00133000
      *                                                                 00134000
       01  WS-ROW-REC                     PIC X(200).                   00135000
       01  WS-ROW-REC-R REDEFINES WS-ROW-REC.                           00136000
           05  WS-ROW-PN                  PIC X(20).                    00137000
           05  WS-ROW-REST                PIC X(180).                   00138000
      *                                                                 00139000
       01  WS-QTY-TEXT                    PIC X(20).                    00140000
       01  WS-QTY                         PIC 9(09)       COMP-3.       00141000
      *                                                                 00142000
      ***************************************************************** 00143000
      *    RUN DATE                                                   * 00144000
      ***************************************************************** 00145000
      *                                                                 00146000
       01  WS-RUN-DATE.                                                 00147000
           05  WS-RD-YEAR                 PIC X(4) VALUE SPACES.        00148000
           05  WS-RD-MONTH                PIC XX   VALUE SPACES.        00149000
           05  WS-RD-DAY                  PIC XX   VALUE SPACES.        00150000
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00151000
           05  WS-RD-CCYYMMDD             PIC X(8).                     00152000
       01  WS-RUN-DATE-DASHED.                                          00153000
           05  WS-RDD-YEAR                PIC X(4).                     00154000
           05  FILLER                     PIC X VALUE '-'.              00155000
           05  WS-RDD-MONTH               PIC XX.                       00156000
           05  FILLER                     PIC X VALUE '-'.              00157000
           05  WS-RDD-DAY                 PIC XX.                       00158000
      *                                                                 00159000
      ***************************************************************** 00160000
      *    CONTROL REPORT PRINT LINES                                 * 00161000
      ***************************************************************** 00162000
      *                                                                 00163000
       01  WS-RPT-DETAIL.                                               00164000
           05  WS-RD-CC                   PIC X     VALUE ' '.          00165000
           05  FILLER                     PIC X(3).                     00166000
           05  WS-RD-TEXT                 PIC X(110).                   00167000
           05  FILLER                     PIC X(19).                    00168000
      *                                                                 00169000
      ***************************************************************** 00170000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00171000
      ***************************************************************** 00172000
      *                                                                 00173000
           COPY APBERRWS.                                               00174000
      *                                                                 00175000
       LINKAGE SECTION.                                                 00176000
      *                                                                 00177000
      ***************************************************************** 00178000
      *    P R O C E D U R E    D I V I S I O N                       * 00179000
      ***************************************************************** 00180000
      *                                                                 00181000
       PROCEDURE DIVISION.                                              00182000
      *                                                                 00183000
       P00000-MAINLINE.                                                 00184000
      *                                                                 00185000
           MOVE FUNCTION CURRENT-DATE(1:4) TO WS-RD-YEAR.               00186000
           MOVE FUNCTION CURRENT-DATE(5:2) TO WS-RD-MONTH.              00187000
           MOVE FUNCTION CURRENT-DATE(7:2) TO WS-RD-DAY.                00188000
           MOVE WS-RD-YEAR                TO WS-RDD-YEAR.               00189000
           MOVE WS-RD-MONTH               TO WS-RDD-MONTH.              00190000
           MOVE WS-RD-DAY                 TO WS-RDD-DAY.                00191000
      *                                                                 00192000
           OPEN INPUT  ASINV-INPUT                                      00193000
                OUTPUT APB06-RPT-OUT.                                   00194000
      *                                                                 00195000
           READ ASINV-INPUT                                             00196000
               AT END                                                   00197000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00198000
           IF NOT END-OF-PROCESS                                        00199000
               PERFORM P10000-MATCH-LOCATIONS THRU P10000-EXIT.         00200000
      *                                                                 00201000
           IF NOT WS-ANY-MATCHED                                        00202000
               DISPLAY 'APSB06 ABORT -- NO HEADER COLUMN MATCHED A'     00203000
               DISPLAY 'RECOGNIZED AS-DEPOT LOCATION CODE.'             00204000
               CLOSE ASINV-INPUT APB06-RPT-OUT                          00205000
               GOBACK.                                                  00206000
      *                                                                 00207000
           PERFORM P20000-PURGE-MASTER THRU P20000-EXIT.                00208000
      *                                                                 00209000
           PERFORM P30000-MELT-AND-LOAD THRU P30000-EXIT                00210000
               UNTIL END-OF-PROCESS.                                    00211000
      *                                                                 00212000
           CLOSE ASINV-INPUT                                            00213000
                 AS-INVENTORY.                                          00214000
      *                                                                 00215000
           PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT.                00216000
           CLOSE APB06-RPT-OUT.                                         00217000
      *                                                                 00218000
           GOBACK.                                                      00219000
      *                                                                 00220000
       P00000-EXIT.                                                     00221000
           EXIT.                                                        00222000
      *                                                                 00223000
      ***************************************************************** 00224000
      *    PARAGRAPH:  P10000-MATCH-LOCATIONS                         * 00225000
      *    FUNCTION :  SPLIT THE HEADER ROW; COLUMN 1 IS PN AND IS     *00226000
      *                IGNORED; EVERY COLUMN AFTER THAT IS MATCHED     *00227000
      *                AGAINST THE SEVEN RECOGNIZED LOCATION CODES.    *00228000
      ***************************************************************** 00229000
      *                                                                 00230000
       P10000-MATCH-LOCATIONS.                                          00231000
      *                                                                 00232000
           MOVE ASINV-INPUT-RECORD         TO WS-ROW-REC.               00233000
           PERFORM P11000-SPLIT-ROW THRU P11000-EXIT.                   00234000
      *                                                                 00235000
           MOVE 0                          TO WS-COL-CNT.               00236000
           PERFORM P12000-MATCH-ONE-COLUMN THRU P12000-EXIT             00237000
               VARYING WS-SPLIT-NDX FROM 2 BY 1                         00238000
               UNTIL WS-SPLIT-NDX > WS-SPLIT-CNT.                       00239000
      *                                                                 00240000
           READ ASINV-INPUT                                             00241000
               AT END                                                   00242000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00243000
      *                                                                 00244000
       P10000-EXIT.                                                     00245000
           EXIT.                                                        00246000
      *                                                                 00247000
       P12000-MATCH-ONE-COLUMN.                                         00248000
      *                                                                 00249000
           ADD 1                           TO WS-COL-CNT.               00250000
           MOVE SPACES           TO WS-COL-LOCATION-CODE(WS-COL-CNT).   00251000
           MOVE 'N'                TO WS-COL-MATCHED-SW(WS-COL-CNT).    00252000
      *                                                                 00253000
           INSPECT WS-SPLIT-FIELD(WS-SPLIT-NDX)                         00254000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00255000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00256000
      *                                                                 00257000
           MOVE 'N'                        TO WS-LOC-FOUND-SW.          00258000
           PERFORM P13000-COMPARE-ONE-LOC THRU P13000-EXIT              00259000
               VARYING ALAR-LOC-NDX FROM 1 BY 1                         00260000
               UNTIL ALAR-LOC-NDX > APB-LOCATION-MAX                    00261000
                  OR WS-LOC-FOUND.                                      00262000
      *                                                                 00263000
           IF WS-LOC-FOUND                                              00264000
               MOVE 'Y'                    TO WS-ANY-MATCHED-SW.        00265000
      *                                                                 00266000
       P12000-EXIT.                                                     00267000
           EXIT.                                                        00268000
      *                                                                 00269000
       P13000-COMPARE-ONE-LOC.                                          00270000
      *                                                                 00271000
           IF ALAR-LOCATION-CODE(ALAR-LOC-NDX) =                        00272000
              WS-SPLIT-FIELD(WS-SPLIT-NDX)                              00273000
               MOVE ALAR-LOCATION-CODE(ALAR-LOC-NDX)                    00274000
                   TO WS-COL-LOCATION-CODE(WS-COL-CNT)                  00275000
               MOVE 'Y'                TO WS-COL-MATCHED-SW(WS-COL-CNT) 00276000
               MOVE 'Y'                TO WS-LOC-FOUND-SW.              00277000
      *                                                                 00278000
       P13000-EXIT.                                                     00279000
           EXIT.                                                        00280000
      *                                                                 00281000
      ***************************************************************** 00282000
      *    PARAGRAPH:  P11000-SPLIT-ROW                                *00283000
      *    FUNCTION :  COMMA-SPLIT THE CURRENT WS-ROW-REC INTO         *00284000
      *                WS-SPLIT-TABLE.  USED FOR BOTH THE HEADER ROW   *00285000
      *                AND EVERY DATA ROW.                             *00286000
      ***************************************************************** 00287000
      *                                                                 00288000
       P11000-SPLIT-ROW.                                                00289000
      *                                                                 00290000
           MOVE 1                          TO WS-PTR.                   00291000
           MOVE 0                          TO WS-SPLIT-CNT.             00292000
      *                                                                 00293000
           PERFORM P11100-SPLIT-ONE-FIELD THRU P11100-EXIT              00294000
               UNTIL WS-PTR > WS-ROW-LEN                                00295000
                  OR WS-SPLIT-CNT > 7.                                  00296000
      *                                                                 00297000
       P11000-EXIT.                                                     00298000
           EXIT.                                                        00299000
      *                                                                 00300000
       P11100-SPLIT-ONE-FIELD.                                          00301000
      *                                                                 00302000
           ADD 1                           TO WS-SPLIT-CNT.             00303000
           UNSTRING WS-ROW-REC DELIMITED BY ','                         00304000
               INTO WS-SPLIT-FIELD(WS-SPLIT-CNT)                        00305000
               WITH POINTER WS-PTR                                      00306000
               ON OVERFLOW                                              00307000
                   MOVE WS-ROW-LEN + 1      TO WS-PTR.                  00308000
      *                                                                 00309000
       P11100-EXIT.                                                     00310000
           EXIT.                                                        00311000
      *                                                                 00312000
      ***************************************************************** 00313000
      *    PARAGRAPH:  P20000-PURGE-MASTER                             *00314000
      *    FUNCTION :  THE AS-INVENTORY FILE KEEPS NO HISTORY --       *00315000
      *                OPENING IT FOR OUTPUT REPLACES THE ENTIRE FILE. *00316000
      ***************************************************************** 00317000
      *                                                                 00318000
       P20000-PURGE-MASTER.                                             00319000
      *                                                                 00320000
           OPEN OUTPUT AS-INVENTORY.                                    00321000
      *                                                                 00322000
       P20000-EXIT.                                                     00323000
           EXIT.                                                        00324000
      *                                                                 00325000
      ***************************************************************** 00326000
      *    PARAGRAPH:  P30000-MELT-AND-LOAD                            *00327000
      *    FUNCTION :  SPLIT ONE DATA ROW, THEN WRITE ONE AS-INVENTORY *00328000
      *                RECORD FOR EVERY COLUMN THAT MATCHED A LOCATION.*00329000
      ***************************************************************** 00330000
      *                                                                 00331000
       P30000-MELT-AND-LOAD.                                            00332000
      *                                                                 00333000
           MOVE ASINV-INPUT-RECORD         TO WS-ROW-REC.               00334000
           PERFORM P11000-SPLIT-ROW THRU P11000-EXIT.                   00335000
      *                                                                 00336000
           PERFORM P31000-MELT-ONE-COLUMN THRU P31000-EXIT              00337000
               VARYING WS-COL-NDX FROM 1 BY 1                           00338000
               UNTIL WS-COL-NDX > WS-COL-CNT.                           00339000
      *                                                                 00340000
           READ ASINV-INPUT                                             00341000
               AT END                                                   00342000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00343000
      *                                                                 00344000
       P30000-EXIT.                                                     00345000
           EXIT.                                                        00346000
      *                                                                 00347000
       P31000-MELT-ONE-COLUMN.                                          00348000
      *                                                                 00349000
           IF NOT WS-COL-MATCHED(WS-COL-NDX)                            00350000
               GO TO P31000-EXIT.                                       00351000
      *                                                                 00352000
           MOVE SPACES                     TO AS-INVENTORY-RECORD.      00353000
           MOVE WS-ROW-PN                  TO AI-PN.                    00354000
           MOVE WS-COL-LOCATION-CODE(WS-COL-NDX) TO AI-LOCATION.        00355000
           MOVE WS-RUN-DATE-DASHED          TO AI-SNAPSHOT-DATE.        00356000
      *                                                                 00357000
           COMPUTE WS-SPLIT-NDX = WS-COL-NDX + 1.                       00358000
           MOVE WS-SPLIT-FIELD(WS-SPLIT-NDX) TO WS-QTY-TEXT.            00359000
           MOVE 0                           TO WS-QTY.                  00360000
           MOVE 'N'                         TO WS-QTY-NUMERIC-SW.       00361000
           IF WS-QTY-TEXT IS NUMERIC                                    00362000
               MOVE 'Y'                     TO WS-QTY-NUMERIC-SW        00363000
               MOVE WS-QTY-TEXT              TO WS-QTY.                 00364000
           MOVE WS-QTY                      TO AI-QTY.                  00365000
      *                                                                 00366000
           WRITE AS-INVENTORY-RECORD.                                   00367000
           ADD 1                            TO WS-WRITTEN-CNT.          00368000
      *                                                                 00369000
       P31000-EXIT.                                                     00370000
           EXIT.                                                        00371000
      *                                                                 00372000
      ***************************************************************** 00373000
      *    PARAGRAPH:  P90000-WRITE-TOTALS                             *00374000
      *    FUNCTION :  WRITE THE CONTROL REPORT COUNTER LINE.          *00375000
      ***************************************************************** 00376000
      *                                                                 00377000
       P90000-WRITE-TOTALS.                                             00378000
      *                                                                 00379000
           MOVE SPACES                      TO WS-RD-TEXT.              00380000
           STRING 'AS-INVENTORY RECORDS WRITTEN . . . . : '             00381000
                  DELIMITED BY SIZE                                     00382000
                  WS-WRITTEN-CNT             DELIMITED BY SIZE          00383000
                  INTO WS-RD-TEXT.                                      00384000
           WRITE APB06-RPT-OUT-REC           FROM WS-RPT-DETAIL.        00385000
      *                                                                 00386000
       P90000-EXIT.                                                     00387000
           EXIT.                                                        00388000
