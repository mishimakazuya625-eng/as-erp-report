       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB05.                                              00002000
       AUTHOR. D WOJCIK.                                                00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 06/11/98.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB05                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB05 LOADS A COMPONENT INVENTORY SNAPSHOT.  THE  *00014000
      *             FEED ARRIVES "WIDE" -- ONE ROW PER COMPONENT, ONE  *00015000
      *             COLUMN PER PLANT SITE -- SO THE FIRST JOB IS TO    *00016000
      *             MATCH THE HEADER ROW'S COLUMN NAMES AGAINST THE    *00017000
      *             PLANT SITE MASTER, THEN "MELT" EACH DATA ROW INTO  *00018000
      *             ONE NARROW RECORD PER (PKID, SITE) AND UPSERT IT   *00019000
      *             ONTO THE INVENTORY SNAPSHOT FILE FOR THE SNAPSHOT  *00020000
      *             DATE GIVEN ON THE PARAMETER CARD.                  *00021000
      *                                                                *00022000
      * FILES   :   PARAMETER CARD         -  LINE SEQUENTIAL (INPUT)  *00023000
      *             SNAPSHOT INPUT         -  LINE SEQUENTIAL (INPUT)  *00024000
      *             PLANT SITE MASTER      -  SEQUENTIAL      (READ)   *00025000
      *             INVENTORY SNAPSHOT     -  VSAM KSDS       (I-O)    *00026000
      *             CONTROL REPORT         -  PRINT           (OUTPUT) *00027000
      *                                                                *00028000
      ***************************************************************** 00029000
      *             PROGRAM CHANGE LOG                                * 00030000
      *             -------------------                               * 00031000
      *                                                                *00032000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00033000
      *  --------   --------------------  --------------------------  * 00034000
      *  06/11/98   D WOJCIK              ORIGINAL.                   * 00035000
      *  01/14/99   D WOJCIK              TICKET APS-0151 -- ABORT    * 00036000
      *                                   THE RUN AND NAME THE VALID  * 00037000
      *                                   SITES WHEN NO HEADER COLUMN * 00038000
      *                                   MATCHES THE PLANT SITE      * 00039000
      *                                   MASTER.                     * 00040000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- SNAPSHOT * 00041000
      *                                   DATE WIDENED TO 4-DIGIT     * 00042000
      *                                   CCYY THROUGHOUT.            * 00043000
      *  07/22/99   R KOWALSKI            TICKET APS-0222 -- CHANGED  * 00044000
      *                                   THE LOAD FROM A STRAIGHT    * 00045000
      *                                   WRITE TO A KEYED UPSERT SO  * 00046000
      *                                   A RE-RUN OF THE SAME DATE   * 00047000
      *                                   REPLACES QUANTITIES RATHER  * 00048000
      *                                   THAN DUPLICATING RECORDS.   * 00049000
      *  01/23/02   D WOJCIK              TICKET APS-0310 --          * 00050000
      *                                   RECOMPILED UNDER THE NEW    * 00051000
      *                                   COBOL COMPILER RELEASE;     * 00052000
      *                                   NO LOGIC CHANGED, RUN       * 00053000
      *                                   VERIFIED AGAINST PRIOR      * 00054000
      *                                   OUTPUT.                     * 00055000
      *                                                                 00056000
       ENVIRONMENT DIVISION.                                            00057000
       CONFIGURATION SECTION.                                           00058000
       SPECIAL-NAMES.                                                   00059000
           C01 IS TOP-OF-FORM.                                          00060000
       INPUT-OUTPUT SECTION.                                            00061000
       FILE-CONTROL.                                                    00062000
           SELECT PARM-CARD             ASSIGN TO APBP05PM              00063000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00064000
           SELECT SNAPSHOT-INPUT        ASSIGN TO APBINVIN              00065000
                                       ORGANIZATION IS LINE SEQUENTIAL  00066000
                                       FILE STATUS IS WS-SNAPIN-STATUS. 00067000
           SELECT PLANT-SITE-MASTER     ASSIGN TO APBPLSIT              00068000
                                       ORGANIZATION IS SEQUENTIAL       00069000
                                       FILE STATUS IS WS-PLSIT-STATUS.  00070000
           SELECT INVENTORY-SNAPSHOT    ASSIGN TO APBINVSN              00071000
                                       ORGANIZATION IS INDEXED          00072000
                                       ACCESS MODE IS DYNAMIC           00073000
                                       RECORD KEY IS IS-KEY             00074000
                                       FILE STATUS IS WS-INVSN-STATUS.  00075000
           SELECT APB05-RPT-OUT         ASSIGN TO APB05RPT.             00076000
      *                                                                 00077000
       DATA DIVISION.                                                   00078000
       FILE SECTION.                                                    00079000
      *                                                                 00080000
       FD  PARM-CARD                                                    00081000
           LABEL RECORDS ARE STANDARD                                   00082000
           RECORDING MODE IS F.                                         00083000
       01  PARM-CARD-RECORD             PIC X(10).                      00084000
      *                                                                 00085000
       FD  SNAPSHOT-INPUT                                               00086000
           LABEL RECORDS ARE STANDARD                                   00087000
           RECORDING MODE IS F.                                         00088000
       01  SNAPSHOT-INPUT-RECORD        PIC X(400).                     00089000
      *                                                                 00090000
       FD  PLANT-SITE-MASTER                                            00091000
           LABEL RECORDS ARE STANDARD                                   00092000
           RECORDING MODE IS F.                                         00093000
           COPY VPLANSIT.                                               00094000
      *                                                                 00095000
       FD  INVENTORY-SNAPSHOT                                           00096000
           LABEL RECORDS ARE STANDARD                                   00097000
           RECORDING MODE IS F.                                         00098000
           COPY VINVSNAP.                                               00099000
      *                                                                 00100000
       FD  APB05-RPT-OUT                                                00101000
           LABEL RECORDS ARE STANDARD                                   00102000
           RECORDING MODE IS F                                          00103000
           RECORD CONTAINS 133 CHARACTERS.                              00104000
       01  APB05-RPT-OUT-REC            PIC X(133).                     00105000
      *                                                                 00106000
       WORKING-STORAGE SECTION.                                         00107000
      *                                                                 00108000
      ***************************************************************** 00109000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00110000
      ***************************************************************** 00111000
       77  WS-LOADED-CNT                 PIC S9(07) COMP-3 VALUE +0.    00112000
       77  WS-PLSIT-MASTER-CNT           PIC S9(05) COMP   VALUE +0.    00113000
       77  WS-COL-CNT                    PIC S9(04) COMP   VALUE +0.    00114000
       77  WS-SPLIT-CNT                  PIC S9(04) COMP   VALUE +0.    00115000
       77  WS-ROW-LEN                    PIC S9(04) COMP   VALUE +400.  00116000
       77  WS-PTR                        PIC S9(04) COMP   VALUE +1.    00117000
      *                                                                 00118000
      ***************************************************************** 00119000
      *    SWITCHES                                                   * 00120000
      ***************************************************************** 00121000
      *                                                                 00122000
       01  WS-SWITCHES.                                                 00123000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00124000
               88  END-OF-PROCESS                  VALUE 'Y'.           00125000
           05  WS-SNAPIN-STATUS          PIC XX    VALUE SPACES.        00126000
               88  SNAPIN-OK                       VALUE '00'.          00127000
           05  WS-PLSIT-STATUS           PIC XX    VALUE SPACES.        00128000
               88  PLSIT-OK                        VALUE '00'.          00129000
               88  PLSIT-END                       VALUE '10'.          00130000
           05  WS-INVSN-STATUS           PIC XX    VALUE SPACES.        00131000
               88  INVSN-OK                        VALUE '00'.          00132000
           05  WS-ANY-MATCHED-SW         PIC X     VALUE 'N'.           00133000
               88  WS-ANY-MATCHED                  VALUE 'Y'.           00134000
           05  WS-QTY-NUMERIC-SW         PIC X     VALUE 'N'.           00135000
               88  WS-QTY-IS-NUMERIC               VALUE 'Y'.           00136000
      *                                                                 00137000
      ***************************************************************** 00138000
      *    PLANT SITE SEARCH TABLE (LOADED FROM PLANT SITE MASTER)    * 00139000
      ***************************************************************** 00140000
      *                                                                 00141000
       01  APS-PLSIT-TABLE.                                             00142000
           05  APS-PLSIT-ENTRY            OCCURS 1 TO 2000 TIMES        00143000
                                       DEPENDING ON WS-PLSIT-MASTER-CNT 00144000
                                       ASCENDING KEY IS APS-PLSIT-CODE  00145000
                                       INDEXED BY APS-PLSIT-NDX.        00146000
               10  APS-PLSIT-CODE         PIC X(08).                    00147000
               10  APS-PLSIT-CODE-R       REDEFINES APS-PLSIT-CODE.     00148000
                   15  APS-PLSIT-CODE-PFX PIC X(04).                    00149000
                   15  APS-PLSIT-CODE-SFX PIC X(04).                    00150000
      *                                                                 00151000
      ***************************************************************** 00152000
      *    HEADER COLUMN TABLE -- ONE ENTRY PER INPUT COLUMN AFTER    * 00153000
      *    PKID, CARRYING THE SITE CODE THAT COLUMN MATCHED (IF ANY)  * 00154000
      ***************************************************************** 00155000
      *                                                                 00156000
       01  WS-HDR-TABLE.                                                00157000
           05  WS-HDR-ENTRY               OCCURS 1 TO 20 TIMES          00158000
                                       DEPENDING ON WS-COL-CNT          00159000
                                       INDEXED BY WS-COL-NDX.           00160000
               10  WS-COL-SITE-CODE       PIC X(08).                    00161000
               10  WS-COL-MATCHED-SW      PIC X(01).                    00162000
                   88  WS-COL-MATCHED              VALUE 'Y'.           00163000
      *                                                                 00164000
      ***************************************************************** 00165000
      *    GENERIC COMMA-SPLIT WORK TABLE                             * 00166000
      ***************************************************************** 00167000
      *                                                                 00168000
       01  WS-SPLIT-TABLE.                                              00169000
           05  WS-SPLIT-ENTRY             OCCURS 1 TO 21 TIMES          00170000
                                       DEPENDING ON WS-SPLIT-CNT        00171000
                                       INDEXED BY WS-SPLIT-NDX.         00172000
               10  WS-SPLIT-FIELD         PIC X(20).                    00173000
      *                                                                 00174000
       01  WS-ROW-REC                     PIC X(400).                   00175000
       01  WS-ROW-REC-R REDEFINES WS-ROW-REC.                           00176000
           05  WS-ROW-PKID                PIC X(20).                    00177000
           05  WS-ROW-REST                PIC X(380).                   00178000
      *                                                                 00179000
       01  WS-QTY-TEXT                    PIC X(20).                    00180000
       01  WS-QTY                         PIC 9(09)       COMP-3.       00181000
      *                                                                 00182000
      ***************************************************************** 00183000
      *    SNAPSHOT DATE FROM PARAMETER CARD                          * 00184000
      ***************************************************************** 00185000
      *                                                                 00186000
       01  WS-SNAPSHOT-DATE               PIC X(10).                    00187000
       01  WS-SNAPSHOT-DATE-ALT REDEFINES WS-SNAPSHOT-DATE.             00188000
           05  WS-SD-CCYY                 PIC X(04).                    00189000
           05  FILLER                     PIC X(01).                    00190000
           05  WS-SD-MM                   PIC X(02).                    00191000
           05  FILLER                     PIC X(01).                    00192000
           05  WS-SD-DD                   PIC X(02).                    00193000
      *                                                                 00194000
      ***************************************************************** 00195000
      *    CONTROL REPORT PRINT LINES                                 * 00196000
      ***************************************************************** 00197000
      *                                                                 00198000
       01  WS-RPT-DETAIL.                                               00199000
           05  WS-RD-CC                   PIC X     VALUE ' '.          00200000
           05  FILLER                     PIC X(3).                     00201000
           05  WS-RD-TEXT                 PIC X(110).                   00202000
           05  FILLER                     PIC X(19).                    00203000
      *                                                                 00204000
      ***************************************************************** 00205000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00206000
      ***************************************************************** 00207000
      *                                                                 00208000
           COPY APBERRWS.                                               00209000
      *                                                                 00210000
       LINKAGE SECTION.                                                 00211000
      *                                                                 00212000
      ***************************************************************** 00213000
      *    P R O C E D U R E    D I V I S I O N                       * 00214000
      ***************************************************************** 00215000
      *                                                                 00216000
       PROCEDURE DIVISION.                                              00217000
      *                                                                 00218000
       P00000-MAINLINE.                                                 00219000
      *                                                                 00220000
           OPEN INPUT  PARM-CARD.                                       00221000
           READ PARM-CARD                                               00222000
               AT END                                                   00223000
                   MOVE SPACES             TO WS-SNAPSHOT-DATE.         00224000
           MOVE PARM-CARD-RECORD           TO WS-SNAPSHOT-DATE.         00225000
           CLOSE PARM-CARD.                                             00226000
      *                                                                 00227000
           OPEN INPUT  SNAPSHOT-INPUT                                   00228000
                       PLANT-SITE-MASTER                                00229000
                OUTPUT APB05-RPT-OUT.                                   00230000
      *                                                                 00231000
           PERFORM P05000-LOAD-PLSIT-TABLE THRU P05000-EXIT             00232000
               UNTIL PLSIT-END.                                         00233000
           CLOSE PLANT-SITE-MASTER.                                     00234000
      *                                                                 00235000
           READ SNAPSHOT-INPUT                                          00236000
               AT END                                                   00237000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00238000
           IF NOT END-OF-PROCESS                                        00239000
               PERFORM P10000-MATCH-SITE-COLUMNS THRU P10000-EXIT.      00240000
      *                                                                 00241000
           IF NOT WS-ANY-MATCHED                                        00242000
               DISPLAY 'APSB05 ABORT -- NO HEADER COLUMN MATCHED A'     00243000
               DISPLAY 'REGISTERED PLANT SITE.  VALID SITES ARE:'       00244000
               PERFORM P06000-LIST-SITES THRU P06000-EXIT               00245000
               CLOSE SNAPSHOT-INPUT APB05-RPT-OUT                       00246000
               GOBACK.                                                  00247000
      *                                                                 00248000
           OPEN I-O INVENTORY-SNAPSHOT.                                 00249000
      *                                                                 00250000
           PERFORM P20000-MELT-ROW THRU P20000-EXIT                     00251000
               UNTIL END-OF-PROCESS.                                    00252000
      *                                                                 00253000
           CLOSE SNAPSHOT-INPUT                                         00254000
                 INVENTORY-SNAPSHOT.                                    00255000
      *                                                                 00256000
           PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT.                00257000
           CLOSE APB05-RPT-OUT.                                         00258000
      *                                                                 00259000
           GOBACK.                                                      00260000
      *                                                                 00261000
       P00000-EXIT.                                                     00262000
           EXIT.                                                        00263000
      *                                                                 00264000
      ***************************************************************** 00265000
      *    PARAGRAPH:  P05000-LOAD-PLSIT-TABLE                        * 00266000
      *    FUNCTION :  LOAD THE PLANT SITE MASTER INTO A SEARCH TABLE. *00267000
      ***************************************************************** 00268000
      *                                                                 00269000
       P05000-LOAD-PLSIT-TABLE.                                         00270000
      *                                                                 00271000
           READ PLANT-SITE-MASTER                                       00272000
               AT END                                                   00273000
                   MOVE '10'               TO WS-PLSIT-STATUS           00274000
                   GO TO P05000-EXIT.                                   00275000
      *                                                                 00276000
           ADD 1                           TO WS-PLSIT-MASTER-CNT.      00277000
           MOVE PS-SITE-CODE                                            00278000
               TO APS-PLSIT-CODE(WS-PLSIT-MASTER-CNT).                  00279000
      *                                                                 00280000
       P05000-EXIT.                                                     00281000
           EXIT.                                                        00282000
      *                                                                 00283000
       P06000-LIST-SITES.                                               00284000
      *                                                                 00285000
           PERFORM P06100-SHOW-ONE-SITE THRU P06100-EXIT                00286000
               VARYING APS-PLSIT-NDX FROM 1 BY 1                        00287000
               UNTIL APS-PLSIT-NDX > WS-PLSIT-MASTER-CNT.               00288000
      *                                                                 00289000
       P06000-EXIT.                                                     00290000
           EXIT.                                                        00291000
      *                                                                 00292000
       P06100-SHOW-ONE-SITE.                                            00293000
      *                                                                 00294000
           DISPLAY '   ' APS-PLSIT-CODE(APS-PLSIT-NDX).                 00295000
      *                                                                 00296000
       P06100-EXIT.                                                     00297000
           EXIT.                                                        00298000
      *                                                                 00299000
      ***************************************************************** 00300000
      *    PARAGRAPH:  P10000-MATCH-SITE-COLUMNS                      * 00301000
      *    FUNCTION :  SPLIT THE HEADER ROW ON COMMAS; COLUMN 1 IS     *00302000
      *                PKID AND IS IGNORED; EVERY COLUMN AFTER THAT    *00303000
      *                IS MATCHED AGAINST THE PLANT SITE TABLE.        *00304000
      ***************************************************************** 00305000
      *                                                                 00306000
       P10000-MATCH-SITE-COLUMNS.                                       00307000
      *                                                                 00308000
           MOVE SNAPSHOT-INPUT-RECORD      TO WS-ROW-REC.               00309000
           PERFORM P11000-SPLIT-ROW THRU P11000-EXIT.                   00310000
      *                                                                 00311000
           MOVE 0                          TO WS-COL-CNT.               00312000
           PERFORM P12000-MATCH-ONE-COLUMN THRU P12000-EXIT             00313000
               VARYING WS-SPLIT-NDX FROM 2 BY 1                         00314000
               UNTIL WS-SPLIT-NDX > WS-SPLIT-CNT.                       00315000
      *                                                                 00316000
           READ SNAPSHOT-INPUT                                          00317000
               AT END                                                   00318000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00319000
      *                                                                 00320000
       P10000-EXIT.                                                     00321000
           EXIT.                                                        00322000
      *                                                                 00323000
       P12000-MATCH-ONE-COLUMN.                                         00324000
      *                                                                 00325000
           ADD 1                           TO WS-COL-CNT.               00326000
           MOVE SPACES               TO WS-COL-SITE-CODE(WS-COL-CNT).   00327000
           MOVE 'N'                TO WS-COL-MATCHED-SW(WS-COL-CNT).    00328000
      *                                                                 00329000
           INSPECT WS-SPLIT-FIELD(WS-SPLIT-NDX)                         00330000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00331000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00332000
      *                                                                 00333000
           IF WS-PLSIT-MASTER-CNT = ZEROES                              00334000
               GO TO P12000-EXIT.                                       00335000
      *                                                                 00336000
           SEARCH ALL APS-PLSIT-ENTRY                                   00337000
               AT END                                                   00338000
                   CONTINUE                                             00339000
               WHEN APS-PLSIT-CODE(APS-PLSIT-NDX) =                     00340000
                    WS-SPLIT-FIELD(WS-SPLIT-NDX)(1:8)                   00341000
                   MOVE APS-PLSIT-CODE(APS-PLSIT-NDX)                   00342000
                       TO WS-COL-SITE-CODE(WS-COL-CNT)                  00343000
                   MOVE 'Y'           TO WS-COL-MATCHED-SW(WS-COL-CNT)  00344000
                   MOVE 'Y'           TO WS-ANY-MATCHED-SW.             00345000
      *                                                                 00346000
       P12000-EXIT.                                                     00347000
           EXIT.                                                        00348000
      *                                                                 00349000
      ***************************************************************** 00350000
      *    PARAGRAPH:  P11000-SPLIT-ROW                                *00351000
      *    FUNCTION :  COMMA-SPLIT THE CURRENT WS-ROW-REC INTO         *00352000
      *                WS-SPLIT-TABLE.  USED FOR BOTH THE HEADER ROW   *00353000
      *                AND EVERY DATA ROW.                             *00354000
      ***************************************************************** 00355000
      *                                                                 00356000
       P11000-SPLIT-ROW.                                                00357000
      *                                                                 00358000
           MOVE 1                          TO WS-PTR.                   00359000
           MOVE 0                          TO WS-SPLIT-CNT.             00360000
      *                                                                 00361000
           PERFORM P11100-SPLIT-ONE-FIELD THRU P11100-EXIT              00362000
               UNTIL WS-PTR > WS-ROW-LEN                                00363000
                  OR WS-SPLIT-CNT > 20.                                 00364000
      *                                                                 00365000
       P11000-EXIT.                                                     00366000
           EXIT.                                                        00367000
      *                                                                 00368000
       P11100-SPLIT-ONE-FIELD.                                          00369000
      *                                                                 00370000
           ADD 1                           TO WS-SPLIT-CNT.             00371000
           UNSTRING WS-ROW-REC DELIMITED BY ','                         00372000
               INTO WS-SPLIT-FIELD(WS-SPLIT-CNT)                        00373000
               WITH POINTER WS-PTR                                      00374000
               ON OVERFLOW                                              00375000
                   MOVE WS-ROW-LEN + 1      TO WS-PTR.                  00376000
      *                                                                 00377000
       P11100-EXIT.                                                     00378000
           EXIT.                                                        00379000
      *                                                                 00380000
      ***************************************************************** 00381000
      *    PARAGRAPH:  P20000-MELT-ROW                                 *00382000
      *    FUNCTION :  SPLIT ONE DATA ROW, THEN UPSERT ONE SNAPSHOT     00383000
      *                RECORD FOR EVERY COLUMN THAT MATCHED A SITE.    *00384000
      ***************************************************************** 00385000
      *                                                                 00386000
       P20000-MELT-ROW.                                                 00387000
      *                                                                 00388000
           MOVE SNAPSHOT-INPUT-RECORD      TO WS-ROW-REC.               00389000
           PERFORM P11000-SPLIT-ROW THRU P11000-EXIT.                   00390000
      *                                                                 00391000
           PERFORM P21000-MELT-ONE-COLUMN THRU P21000-EXIT              00392000
               VARYING WS-COL-NDX FROM 1 BY 1                           00393000
               UNTIL WS-COL-NDX > WS-COL-CNT.                           00394000
      *                                                                 00395000
           READ SNAPSHOT-INPUT                                          00396000
               AT END                                                   00397000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW.     00398000
      *                                                                 00399000
       P20000-EXIT.                                                     00400000
           EXIT.                                                        00401000
      *                                                                 00402000
       P21000-MELT-ONE-COLUMN.                                          00403000
      *                                                                 00404000
           IF NOT WS-COL-MATCHED(WS-COL-NDX)                            00405000
               GO TO P21000-EXIT.                                       00406000
      *                                                                 00407000
           MOVE SPACES                     TO IS-PKID.                  00408000
           MOVE WS-ROW-PKID                TO IS-PKID.                  00409000
           MOVE WS-COL-SITE-CODE(WS-COL-NDX) TO IS-PLANT-SITE.          00410000
           MOVE WS-SNAPSHOT-DATE            TO IS-SNAPSHOT-DATE.        00411000
      *                                                                 00412000
           COMPUTE WS-SPLIT-NDX = WS-COL-NDX + 1.                       00413000
           MOVE WS-SPLIT-FIELD(WS-SPLIT-NDX) TO WS-QTY-TEXT.            00414000
           MOVE 0                           TO WS-QTY.                  00415000
           MOVE 'N'                         TO WS-QTY-NUMERIC-SW.       00416000
           IF WS-QTY-TEXT IS NUMERIC                                    00417000
               MOVE 'Y'                     TO WS-QTY-NUMERIC-SW        00418000
               MOVE WS-QTY-TEXT              TO WS-QTY.                 00419000
           MOVE WS-QTY                      TO IS-PKID-QTY.             00420000
      *                                                                 00421000
           PERFORM P30000-UPSERT-SNAPSHOT THRU P30000-EXIT.             00422000
      *                                                                 00423000
       P21000-EXIT.                                                     00424000
           EXIT.                                                        00425000
      *                                                                 00426000
      ***************************************************************** 00427000
      *    PARAGRAPH:  P30000-UPSERT-SNAPSHOT                          *00428000
      *    FUNCTION :  REPLACE THE QUANTITY WHEN THE KEY EXISTS,        00429000
      *                INSERT A NEW RECORD OTHERWISE.                 * 00430000
      ***************************************************************** 00431000
      *                                                                 00432000
       P30000-UPSERT-SNAPSHOT.                                          00433000
      *                                                                 00434000
           READ INVENTORY-SNAPSHOT                                      00435000
               INVALID KEY                                              00436000
                   WRITE INVENTORY-SNAPSHOT-RECORD                      00437000
               NOT INVALID KEY                                          00438000
                   MOVE WS-QTY          TO IS-PKID-QTY                  00439000
                   REWRITE INVENTORY-SNAPSHOT-RECORD                    00440000
           END-READ.                                                    00441000
           ADD 1                            TO WS-LOADED-CNT.           00442000
      *                                                                 00443000
       P30000-EXIT.                                                     00444000
           EXIT.                                                        00445000
      *                                                                 00446000
      ***************************************************************** 00447000
      *    PARAGRAPH:  P90000-WRITE-TOTALS                             *00448000
      *    FUNCTION :  WRITE THE CONTROL REPORT COUNTER LINE.          *00449000
      ***************************************************************** 00450000
      *                                                                 00451000
       P90000-WRITE-TOTALS.                                             00452000
      *                                                                 00453000
           MOVE SPACES                      TO WS-RD-TEXT.              00454000
           STRING 'INVENTORY SNAPSHOT RECORDS LOADED . : '              00455000
                  DELIMITED BY SIZE                                     00456000
                  WS-LOADED-CNT              DELIMITED BY SIZE          00457000
                  INTO WS-RD-TEXT.                                      00458000
           WRITE APB05-RPT-OUT-REC           FROM WS-RPT-DETAIL.        00459000
      *                                                                 00460000
       P90000-EXIT.                                                     00461000
           EXIT.                                                        00462000
