       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB04.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 05/06/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB04                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB04 IS THE NIGHTLY CUSTOMER-ORDER UPSERT.  IT   *00014000
      *             VALIDATES EACH INPUT ROW'S PN AGAINST THE PRODUCT  *00015000
      *             MASTER, THEN FOR EVERY VALIDATED ROW EITHER        *00016000
      *             UPDATES THE MATCHING ORDER-MASTER RECORD (CLOSING  *00017000
      *             IT WHEN FULLY DELIVERED) OR INSERTS A NEW ONE.     *00018000
      *             FINALLY, ANY ORDER STILL OPEN OR URGENT ON THE     *00019000
      *             MASTER THAT DID NOT APPEAR IN TONIGHT'S VALIDATED  *00020000
      *             INPUT IS CANCELLED AS SUPERSEDED.                  *00021000
      *                                                                *00022000
      * FILES   :   ORDER INPUT EXTRACT   -  LINE SEQUENTIAL (INPUT)   *00023000
      *             PRODUCT MASTER        -  SEQUENTIAL      (READ)    *00024000
      *             ORDER MASTER          -  VSAM KSDS       (I-O)     *00025000
      *             CONTROL REPORT        -  PRINT           (OUTPUT)  *00026000
      *                                                                *00027000
      * CALLS    :  APSS02 (PRODUCT-NUMBER EXISTENCE CHECK)            *00028000
      *                                                                *00029000
      ***************************************************************** 00030000
      *             PROGRAM CHANGE LOG                                * 00031000
      *             -------------------                               * 00032000
      *                                                                *00033000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00034000
      *  --------   --------------------  --------------------------  * 00035000
      *  05/06/97   R KOWALSKI            ORIGINAL.                   * 00036000
      *  09/30/98   R KOWALSKI            TICKET APS-0127 -- ADDED    * 00037000
      *                                   THE URGENT STATUS AND THE   * 00038000
      *                                   SUPERSEDE-CANCEL PASS.      * 00039000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- RUN-DATE * 00040000
      *                                   AND ORDER-DATE WIDENED TO   * 00041000
      *                                   4-DIGIT CCYY THROUGHOUT.    * 00042000
      *  10/05/99   D WOJCIK              TICKET APS-0240 -- ABORT    * 00043000
      *                                   THE RUN WHEN THE PRODUCT    * 00044000
      *                                   MASTER IS EMPTY, RATHER     * 00045000
      *                                   THAN MARKING EVERY ROW      * 00046000
      *                                   INVALID.                    * 00047000
      *  04/18/02   D WOJCIK              TICKET APS-0312 --          * 00048000
      *                                   RECOMPILED UNDER THE NEW    * 00049000
      *                                   COBOL COMPILER RELEASE;     * 00050000
      *                                   NO LOGIC CHANGED, RUN       * 00051000
      *                                   VERIFIED AGAINST PRIOR      * 00052000
      *                                   OUTPUT.                     * 00053000
      *                                                                 00054000
       ENVIRONMENT DIVISION.                                            00055000
       CONFIGURATION SECTION.                                           00056000
       SPECIAL-NAMES.                                                   00057000
           C01 IS TOP-OF-FORM.                                          00058000
       INPUT-OUTPUT SECTION.                                            00059000
       FILE-CONTROL.                                                    00060000
           SELECT ORDER-INPUT           ASSIGN TO APBORDIN              00061000
                                       ORGANIZATION IS LINE SEQUENTIAL  00062000
                                       FILE STATUS IS WS-ORDIN-STATUS.  00063000
           SELECT PRODUCT-MASTER        ASSIGN TO APBPRDM               00064000
                                       ORGANIZATION IS SEQUENTIAL       00065000
                                       FILE STATUS IS WS-PRODM-STATUS.  00066000
           SELECT ORDER-MASTER          ASSIGN TO APBORDM               00067000
                                       ORGANIZATION IS INDEXED          00068000
                                       ACCESS MODE IS DYNAMIC           00069000
                                       RECORD KEY IS ORD-ORDER-KEY      00070000
                                       FILE STATUS IS WS-ORDM-STATUS.   00071000
           SELECT APB04-RPT-OUT         ASSIGN TO APB04RPT.             00072000
      *                                                                 00073000
       DATA DIVISION.                                                   00074000
       FILE SECTION.                                                    00075000
      *                                                                 00076000
       FD  ORDER-INPUT                                                  00077000
           LABEL RECORDS ARE STANDARD                                   00078000
           RECORDING MODE IS F.                                         00079000
       01  ORDER-INPUT-RECORD           PIC X(80).                      00080000
      *                                                                 00081000
       FD  PRODUCT-MASTER                                               00082000
           LABEL RECORDS ARE STANDARD                                   00083000
           RECORDING MODE IS F.                                         00084000
           COPY VPRODMST.                                               00085000
      *                                                                 00086000
       FD  ORDER-MASTER                                                 00087000
           LABEL RECORDS ARE STANDARD                                   00088000
           RECORDING MODE IS F.                                         00089000
           COPY VORDMAST.                                               00090000
      *                                                                 00091000
       FD  APB04-RPT-OUT                                                00092000
           LABEL RECORDS ARE STANDARD                                   00093000
           RECORDING MODE IS F                                          00094000
           RECORD CONTAINS 133 CHARACTERS.                              00095000
       01  APB04-RPT-OUT-REC            PIC X(133).                     00096000
      *                                                                 00097000
       WORKING-STORAGE SECTION.                                         00098000
      *                                                                 00099000
      ***************************************************************** 00100000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00101000
      ***************************************************************** 00102000
       77  WS-INSERTED-CNT               PIC S9(7) COMP-3 VALUE +0.     00103000
       77  WS-UPDATED-CNT                PIC S9(7) COMP-3 VALUE +0.     00104000
       77  WS-CLOSED-CNT                 PIC S9(7) COMP-3 VALUE +0.     00105000
       77  WS-CANCELLED-CNT              PIC S9(7) COMP-3 VALUE +0.     00106000
       77  WS-INVALID-CNT                PIC S9(7) COMP-3 VALUE +0.     00107000
       77  WS-VALID-CNT                  PIC S9(7) COMP VALUE +0.       00108000
      *                                                                 00109000
      ***************************************************************** 00110000
      *    SWITCHES                                                   * 00111000
      ***************************************************************** 00112000
      *                                                                 00113000
       01  WS-SWITCHES.                                                 00114000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00115000
               88  END-OF-PROCESS                  VALUE 'Y'.           00116000
           05  WS-ORDIN-STATUS           PIC XX    VALUE SPACES.        00117000
               88  ORDIN-OK                        VALUE '00'.          00118000
           05  WS-PRODM-STATUS           PIC XX    VALUE SPACES.        00119000
               88  PRODM-OK                        VALUE '00'.          00120000
           05  WS-ORDM-STATUS            PIC XX    VALUE SPACES.        00121000
               88  ORDM-OK                         VALUE '00'.          00122000
               88  ORDM-NOTFND                     VALUE '23'.          00123000
               88  ORDM-END                        VALUE '10'.          00124000
           05  WS-ABORT-SW               PIC X     VALUE 'N'.           00125000
               88  WS-ABORT-RUN                    VALUE 'Y'.           00126000
           05  WS-PN-FOUND-SW            PIC X     VALUE 'N'.           00127000
               88  WS-PN-FOUND                     VALUE 'Y'.           00128000
           05  WS-KEY-FOUND-SW           PIC X     VALUE 'N'.           00129000
               88  WS-KEY-FOUND-IN-INPUT           VALUE 'Y'.           00130000
      *                                                                 00131000
      ***************************************************************** 00132000
      *    IN-STORAGE TABLE OF TONIGHT'S VALIDATED ORDER ROWS         * 00133000
      ***************************************************************** 00134000
      *                                                                 00135000
       01  APS-VK-TABLE.                                                00136000
           05  APS-VK-ENTRY               OCCURS 1 TO 50000 TIMES       00137000
                                       DEPENDING ON WS-VALID-CNT        00138000
                                       INDEXED BY APS-VK-NDX.           00139000
               10  APS-VK-ORDER-KEY       PIC X(20).                    00140000
               10  APS-VK-PN              PIC X(20).                    00141000
               10  APS-VK-ORDER-QTY       PIC 9(07)       COMP-3.       00142000
               10  APS-VK-DELIVERED-QTY   PIC 9(07)       COMP-3.       00143000
               10  APS-VK-ORDER-DATE      PIC X(10).                    00144000
               10  APS-VK-URGENT-FLAG     PIC X(01).                    00145000
      *                                                                 00146000
      ***************************************************************** 00147000
      *    CURRENT INPUT ROW, PARSED                                  * 00148000
      ***************************************************************** 00149000
      *                                                                 00150000
       01  WS-INPUT-ROW.                                                00151000
           05  WI-ORDER-KEY               PIC X(20).                    00152000
           05  WI-PN                      PIC X(20).                    00153000
           05  WI-ORDER-QTY-TEXT          PIC X(07).                    00154000
           05  WI-DELIVERED-QTY-TEXT      PIC X(07).                    00155000
           05  WI-ORDER-DATE              PIC X(10).                    00156000
           05  WI-URGENT-FLAG             PIC X(01).                    00157000
       01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW                        00158000
                                        PIC X(66).                      00159000
      *                                                                 00160000
       01  WS-NUMERIC-WORK.                                             00161000
           05  WS-ORDER-QTY               PIC 9(07)       COMP-3.       00162000
           05  WS-DELIVERED-QTY           PIC 9(07)       COMP-3.       00163000
       01  WS-NUMERIC-WORK-R REDEFINES WS-NUMERIC-WORK.                 00164000
           05  FILLER                     PIC X(06).                    00165000
      *                                                                 00166000
      ***************************************************************** 00167000
      *    RUN DATE                                                   * 00168000
      ***************************************************************** 00169000
      *                                                                 00170000
       01  WS-RUN-DATE.                                                 00171000
           05  WS-RD-YEAR                 PIC X(4) VALUE SPACES.        00172000
           05  WS-RD-MONTH                PIC XX   VALUE SPACES.        00173000
           05  WS-RD-DAY                  PIC XX   VALUE SPACES.        00174000
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00175000
           05  WS-RD-CCYYMMDD             PIC X(8).                     00176000
       01  WS-RUN-DATE-DASHED.                                          00177000
           05  WS-RDD-YEAR                PIC X(4).                     00178000
           05  FILLER                     PIC X VALUE '-'.              00179000
           05  WS-RDD-MONTH               PIC XX.                       00180000
           05  FILLER                     PIC X VALUE '-'.              00181000
           05  WS-RDD-DAY                 PIC XX.                       00182000
      *                                                                 00183000
      ***************************************************************** 00184000
      *    APSS02 CALL PARAMETERS                                     * 00185000
      ***************************************************************** 00186000
      *                                                                 00187000
       01  WS-APSS02-PLANT-SITE           PIC X(08).                    00188000
       01  WS-APSS02-FOUND-FLAG           PIC X(01).                    00189000
           88  WS-APSS02-FOUND                     VALUE 'Y'.           00190000
      *                                                                 00191000
      ***************************************************************** 00192000
      *    CONTROL REPORT PRINT LINES                                 * 00193000
      ***************************************************************** 00194000
      *                                                                 00195000
       01  WS-RPT-DETAIL.                                               00196000
           05  WS-RD-CC                   PIC X     VALUE ' '.          00197000
           05  FILLER                     PIC X(3).                     00198000
           05  WS-RD-TEXT                 PIC X(110).                   00199000
           05  FILLER                     PIC X(19).                    00200000
      *                                                                 00201000
      ***************************************************************** 00202000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00203000
      ***************************************************************** 00204000
      *                                                                 00205000
           COPY APBERRWS.                                               00206000
      *                                                                 00207000
       LINKAGE SECTION.                                                 00208000
      *                                                                 00209000
      ***************************************************************** 00210000
      *    P R O C E D U R E    D I V I S I O N                       * 00211000
      ***************************************************************** 00212000
      *                                                                 00213000
       PROCEDURE DIVISION.                                              00214000
      *                                                                 00215000
       P00000-MAINLINE.                                                 00216000
      *                                                                 00217000
           MOVE FUNCTION CURRENT-DATE(1:4) TO WS-RD-YEAR.               00218000
           MOVE FUNCTION CURRENT-DATE(5:2) TO WS-RD-MONTH.              00219000
           MOVE FUNCTION CURRENT-DATE(7:2) TO WS-RD-DAY.                00220000
           MOVE WS-RD-YEAR                TO WS-RDD-YEAR.               00221000
           MOVE WS-RD-MONTH               TO WS-RDD-MONTH.              00222000
           MOVE WS-RD-DAY                 TO WS-RDD-DAY.                00223000
      *                                                                 00224000
           OPEN INPUT  ORDER-INPUT                                      00225000
                OUTPUT APB04-RPT-OUT.                                   00226000
      *                                                                 00227000
           PERFORM P05000-CHECK-PRODM-EMPTY THRU P05000-EXIT.           00228000
           IF WS-ABORT-RUN                                              00229000
               DISPLAY 'APSB04 ABORT -- PRODUCT MASTER IS EMPTY'        00230000
               CLOSE ORDER-INPUT APB04-RPT-OUT                          00231000
               GOBACK.                                                  00232000
      *                                                                 00233000
           OPEN I-O ORDER-MASTER.                                       00234000
      *                                                                 00235000
           PERFORM P10000-VALIDATE-PN THRU P10000-EXIT                  00236000
               UNTIL END-OF-PROCESS.                                    00237000
      *                                                                 00238000
           PERFORM P20000-UPSERT-ONE-ROW THRU P20000-EXIT               00239000
               VARYING APS-VK-NDX FROM 1 BY 1                           00240000
               UNTIL APS-VK-NDX > WS-VALID-CNT.                         00241000
      *                                                                 00242000
           PERFORM P40000-SUPERSEDE-PASS THRU P40000-EXIT.              00243000
      *                                                                 00244000
           CLOSE ORDER-INPUT                                            00245000
                 ORDER-MASTER.                                          00246000
      *                                                                 00247000
           PERFORM P50000-REPORT-COUNTERS THRU P50000-EXIT.             00248000
      *                                                                 00249000
           CLOSE APB04-RPT-OUT.                                         00250000
      *                                                                 00251000
           GOBACK.                                                      00252000
      *                                                                 00253000
       P00000-EXIT.                                                     00254000
           EXIT.                                                        00255000
      *                                                                 00256000
      ***************************************************************** 00257000
      *    PARAGRAPH:  P05000-CHECK-PRODM-EMPTY                       * 00258000
      *    FUNCTION :  A PRODUCT-LESS PRODUCT MASTER MEANS NO PN CAN   *00259000
      *                EVER VALIDATE -- ABORT THE WHOLE RUN RATHER     *00260000
      *                THAN MARK EVERY INPUT ROW INVALID.              *00261000
      ***************************************************************** 00262000
      *                                                                 00263000
       P05000-CHECK-PRODM-EMPTY.                                        00264000
      *                                                                 00265000
           MOVE 'N'                       TO WS-ABORT-SW.               00266000
           OPEN INPUT PRODUCT-MASTER.                                   00267000
           READ PRODUCT-MASTER                                          00268000
               AT END                                                   00269000
                   MOVE 'Y'                TO WS-ABORT-SW.              00270000
           CLOSE PRODUCT-MASTER.                                        00271000
      *                                                                 00272000
       P05000-EXIT.                                                     00273000
           EXIT.                                                        00274000
      *                                                                 00275000
      ***************************************************************** 00276000
      *    PARAGRAPH:  P10000-VALIDATE-PN                             * 00277000
      *    FUNCTION :  READ ONE ORDER-INPUT ROW; CALL APSS02 TO CHECK  *00278000
      *                ITS PN; SURVIVORS ARE LOADED INTO THE IN-       *00279000
      *                STORAGE VALIDATED-ROW TABLE FOR THE UPSERT AND  *00280000
      *                SUPERSEDE PASSES THAT FOLLOW.                   *00281000
      ***************************************************************** 00282000
      *                                                                 00283000
       P10000-VALIDATE-PN.                                              00284000
      *                                                                 00285000
           READ ORDER-INPUT                                             00286000
               AT END                                                   00287000
                   MOVE 'Y'                TO WS-END-OF-PROCESS-SW      00288000
                   GO TO P10000-EXIT.                                   00289000
      *                                                                 00290000
           UNSTRING ORDER-INPUT-RECORD DELIMITED BY ','                 00291000
               INTO WI-ORDER-KEY WI-PN WI-ORDER-QTY-TEXT                00292000
                    WI-DELIVERED-QTY-TEXT WI-ORDER-DATE                 00293000
                    WI-URGENT-FLAG.                                     00294000
      *                                                                 00295000
           MOVE SPACES                     TO WS-APSS02-PLANT-SITE.     00296000
           MOVE 'N'                        TO WS-APSS02-FOUND-FLAG.     00297000
           CALL 'APSS02' USING WI-PN                                    00298000
                               WS-APSS02-PLANT-SITE                     00299000
                               WS-APSS02-FOUND-FLAG.                    00300000
           IF NOT WS-APSS02-FOUND                                       00301000
               ADD 1                       TO WS-INVALID-CNT            00302000
               GO TO P10000-EXIT.                                       00303000
      *                                                                 00304000
           IF WI-URGENT-FLAG = SPACES                                   00305000
               MOVE 'N'                    TO WI-URGENT-FLAG.           00306000
      *                                                                 00307000
           MOVE ZEROES                     TO WS-ORDER-QTY WS-DELIVERED-00308000
           IF WI-ORDER-QTY-TEXT IS NUMERIC                              00309000
               MOVE WI-ORDER-QTY-TEXT       TO WS-ORDER-QTY.            00310000
           IF WI-DELIVERED-QTY-TEXT IS NUMERIC                          00311000
               MOVE WI-DELIVERED-QTY-TEXT   TO WS-DELIVERED-QTY.        00312000
      *                                                                 00313000
           ADD 1                           TO WS-VALID-CNT.             00314000
           MOVE WI-ORDER-KEY      TO APS-VK-ORDER-KEY(WS-VALID-CNT).    00315000
           MOVE WI-PN             TO APS-VK-PN(WS-VALID-CNT).           00316000
           MOVE WS-ORDER-QTY      TO APS-VK-ORDER-QTY(WS-VALID-CNT).    00317000
           MOVE WS-DELIVERED-QTY  TO APS-VK-DELIVERED-QTY(WS-VALID-CNT).00318000
           MOVE WI-ORDER-DATE     TO APS-VK-ORDER-DATE(WS-VALID-CNT).   00319000
           MOVE WI-URGENT-FLAG    TO APS-VK-URGENT-FLAG(WS-VALID-CNT).  00320000
      *                                                                 00321000
       P10000-EXIT.                                                     00322000
           EXIT.                                                        00323000
      *                                                                 00324000
      ***************************************************************** 00325000
      *    PARAGRAPH:  P20000-UPSERT-ONE-ROW                          * 00326000
      *    FUNCTION :  RANDOM-READ THE ORDER MASTER ON THE VALIDATED   *00327000
      *                ROW'S KEY.  FOUND MEANS UPDATE (P30000); NOT    *00328000
      *                FOUND MEANS INSERT (P35000).                   * 00329000
      ***************************************************************** 00330000
      *                                                                 00331000
       P20000-UPSERT-ONE-ROW.                                           00332000
      *                                                                 00333000
           MOVE APS-VK-ORDER-KEY(APS-VK-NDX) TO ORD-ORDER-KEY.          00334000
           READ ORDER-MASTER                                            00335000
               INVALID KEY                                              00336000
                   PERFORM P35000-INSERT-NEW THRU P35000-EXIT           00337000
               NOT INVALID KEY                                          00338000
                   PERFORM P30000-UPDATE-EXISTING THRU P30000-EXIT      00339000
           END-READ.                                                    00340000
      *                                                                 00341000
       P20000-EXIT.                                                     00342000
           EXIT.                                                        00343000
      *                                                                 00344000
      ***************************************************************** 00345000
      *    PARAGRAPH:  P30000-UPDATE-EXISTING                         * 00346000
      *    FUNCTION :  REFRESH DELIVERED-QTY ON THE MASTER RECORD;     *00347000
      *                CLOSE THE ORDER WHEN FULLY DELIVERED.          * 00348000
      ***************************************************************** 00349000
      *                                                                 00350000
       P30000-UPDATE-EXISTING.                                          00351000
      *                                                                 00352000
           MOVE APS-VK-DELIVERED-QTY(APS-VK-NDX) TO ORD-DELIVERED-QTY.  00353000
           IF APS-VK-DELIVERED-QTY(APS-VK-NDX)                          00354000
              >= APS-VK-ORDER-QTY(APS-VK-NDX)                           00355000
               SET ORD-STAT-CLOSED          TO TRUE                     00356000
               MOVE WS-RUN-DATE-DASHED      TO ORD-COMPLETION-DATE      00357000
               ADD 1                        TO WS-CLOSED-CNT            00358000
           END-IF.                                                      00359000
           REWRITE ORDER-MASTER-RECORD.                                 00360000
           ADD 1                            TO WS-UPDATED-CNT.          00361000
      *                                                                 00362000
       P30000-EXIT.                                                     00363000
           EXIT.                                                        00364000
      *                                                                 00365000
      ***************************************************************** 00366000
      *    PARAGRAPH:  P35000-INSERT-NEW                              * 00367000
      *    FUNCTION :  BUILD A NEW ORDER-MASTER RECORD FOR AN ORDER-   *00368000
      *                KEY NOT ALREADY ON THE MASTER.                 * 00369000
      ***************************************************************** 00370000
      *                                                                 00371000
       P35000-INSERT-NEW.                                               00372000
      *                                                                 00373000
           MOVE APS-VK-ORDER-KEY(APS-VK-NDX)     TO ORD-ORDER-KEY.      00374000
           MOVE APS-VK-PN(APS-VK-NDX)            TO ORD-PN.             00375000
           MOVE APS-VK-ORDER-QTY(APS-VK-NDX)     TO ORD-ORDER-QTY.      00376000
           MOVE APS-VK-DELIVERED-QTY(APS-VK-NDX) TO ORD-DELIVERED-QTY.  00377000
           MOVE APS-VK-ORDER-DATE(APS-VK-NDX)    TO ORD-ORDER-DATE.     00378000
           MOVE APS-VK-URGENT-FLAG(APS-VK-NDX)   TO ORD-URGENT-FLAG.    00379000
           MOVE SPACES                           TO ORD-COMPLETION-DATE.00380000
           IF APS-VK-URGENT-FLAG(APS-VK-NDX) = 'Y'                      00381000
               SET ORD-STAT-URGENT               TO TRUE                00382000
           ELSE                                                         00383000
               SET ORD-STAT-OPEN                 TO TRUE                00384000
           END-IF.                                                      00385000
           WRITE ORDER-MASTER-RECORD.                                   00386000
           ADD 1                                 TO WS-INSERTED-CNT.    00387000
      *                                                                 00388000
       P35000-EXIT.                                                     00389000
           EXIT.                                                        00390000
      *                                                                 00391000
      ***************************************************************** 00392000
      *    PARAGRAPH:  P40000-SUPERSEDE-PASS                          * 00393000
      *    FUNCTION :  BROWSE THE ORDER MASTER FROM THE TOP; CANCEL    *00394000
      *                EVERY ACTIVE ORDER WHOSE KEY DID NOT APPEAR IN  *00395000
      *                TONIGHT'S VALIDATED INPUT.                     * 00396000
      ***************************************************************** 00397000
      *                                                                 00398000
       P40000-SUPERSEDE-PASS.                                           00399000
      *                                                                 00400000
           MOVE LOW-VALUES                 TO ORD-ORDER-KEY.            00401000
           START ORDER-MASTER KEY IS NOT LESS THAN ORD-ORDER-KEY        00402000
               INVALID KEY                                              00403000
                   MOVE '10'                TO WS-ORDM-STATUS.          00404000
      *                                                                 00405000
           PERFORM P41000-SUPERSEDE-ONE THRU P41000-EXIT                00406000
               UNTIL ORDM-END.                                          00407000
      *                                                                 00408000
       P40000-EXIT.                                                     00409000
           EXIT.                                                        00410000
      *                                                                 00411000
       P41000-SUPERSEDE-ONE.                                            00412000
      *                                                                 00413000
           READ ORDER-MASTER NEXT RECORD                                00414000
               AT END                                                   00415000
                   MOVE '10'                TO WS-ORDM-STATUS           00416000
                   GO TO P41000-EXIT.                                   00417000
      *                                                                 00418000
           IF NOT ORD-STAT-ACTIVE                                       00419000
               GO TO P41000-EXIT.                                       00420000
      *                                                                 00421000
           PERFORM P42000-FIND-KEY-IN-INPUT THRU P42000-EXIT.           00422000
           IF WS-KEY-FOUND-IN-INPUT                                     00423000
               GO TO P41000-EXIT.                                       00424000
      *                                                                 00425000
           SET ORD-STAT-CANCELLED           TO TRUE.                    00426000
           MOVE WS-RUN-DATE-DASHED          TO ORD-COMPLETION-DATE.     00427000
           REWRITE ORDER-MASTER-RECORD.                                 00428000
           ADD 1                            TO WS-CANCELLED-CNT.        00429000
      *                                                                 00430000
       P41000-EXIT.                                                     00431000
           EXIT.                                                        00432000
      *                                                                 00433000
       P42000-FIND-KEY-IN-INPUT.                                        00434000
      *                                                                 00435000
           MOVE 'N'                         TO WS-KEY-FOUND-SW.         00436000
           IF WS-VALID-CNT = ZEROES                                     00437000
               GO TO P42000-EXIT.                                       00438000
      *                                                                 00439000
           PERFORM P43000-COMPARE-ONE THRU P43000-EXIT                  00440000
               VARYING APS-VK-NDX FROM 1 BY 1                           00441000
               UNTIL APS-VK-NDX > WS-VALID-CNT                          00442000
                  OR WS-KEY-FOUND-IN-INPUT.                             00443000
      *                                                                 00444000
       P42000-EXIT.                                                     00445000
           EXIT.                                                        00446000
      *                                                                 00447000
       P43000-COMPARE-ONE.                                              00448000
      *                                                                 00449000
           IF APS-VK-ORDER-KEY(APS-VK-NDX) = ORD-ORDER-KEY              00450000
               MOVE 'Y'                     TO WS-KEY-FOUND-SW.         00451000
      *                                                                 00452000
       P43000-EXIT.                                                     00453000
           EXIT.                                                        00454000
      *                                                                 00455000
      ***************************************************************** 00456000
      *    PARAGRAPH:  P50000-REPORT-COUNTERS                         * 00457000
      *    FUNCTION :  WRITE THE FIVE RUN COUNTERS TO THE CONTROL      *00458000
      *                REPORT.                                        * 00459000
      ***************************************************************** 00460000
      *                                                                 00461000
       P50000-REPORT-COUNTERS.                                          00462000
      *                                                                 00463000
           MOVE SPACES                      TO WS-RD-TEXT.              00464000
           STRING 'ORDERS INSERTED . . . . . . : ' DELIMITED BY SIZE    00465000
                  WS-INSERTED-CNT           DELIMITED BY SIZE           00466000
                  INTO WS-RD-TEXT.                                      00467000
           WRITE APB04-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00468000
      *                                                                 00469000
           MOVE SPACES                      TO WS-RD-TEXT.              00470000
           STRING 'ORDERS UPDATED . . . . . . . : ' DELIMITED BY SIZE   00471000
                  WS-UPDATED-CNT            DELIMITED BY SIZE           00472000
                  INTO WS-RD-TEXT.                                      00473000
           WRITE APB04-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00474000
      *                                                                 00475000
           MOVE SPACES                      TO WS-RD-TEXT.              00476000
           STRING 'ORDERS CLOSED . . . . . . . : ' DELIMITED BY SIZE    00477000
                  WS-CLOSED-CNT             DELIMITED BY SIZE           00478000
                  INTO WS-RD-TEXT.                                      00479000
           WRITE APB04-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00480000
      *                                                                 00481000
           MOVE SPACES                      TO WS-RD-TEXT.              00482000
           STRING 'ORDERS CANCELLED . . . . . . : ' DELIMITED BY SIZE   00483000
                  WS-CANCELLED-CNT          DELIMITED BY SIZE           00484000
                  INTO WS-RD-TEXT.                                      00485000
           WRITE APB04-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00486000
      *                                                                 00487000
           MOVE SPACES                      TO WS-RD-TEXT.              00488000
           STRING 'ORDERS INVALID (BAD PN) . . : ' DELIMITED BY SIZE    00489000
                  WS-INVALID-CNT            DELIMITED BY SIZE           00490000
                  INTO WS-RD-TEXT.                                      00491000
           WRITE APB04-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00492000
      *                                                                 00493000
       P50000-EXIT.                                                     00494000
           EXIT.                                                        00495000
