      ******************************************************************00001000
      * SHORTAGE-RUN BOM-EXPLOSION RECORD                               00002000
      *                                                                *00003000
      * ONE ROW PER (ALLOCATED ORDER, BOM COMPONENT) PAIR, PRODUCED BY  00004000
      * APSB07 PARAGRAPH P40000-BOM-EXPLODE AND CONSUMED BY THE         00005000
      * P50000-AGGREGATE-DEMAND PASS THAT FOLLOWS IT.                   00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  08/02/98  RSK  ORIGINAL COPYBOOK                               00010000
      *                                                                 00011000
       01  EX-EXPLODE-RECORD.                                           00012000
           05  EX-ORDER-KEY             PIC X(20).                      00013000
           05  EX-PARENT-PN             PIC X(20).                      00014000
           05  EX-CHILD-PKID            PIC X(20).                      00015000
           05  EX-PLANT-SITE            PIC X(08).                      00016000
           05  EX-URGENT-FLAG           PIC X(01).                      00017000
           05  EX-REQUIRED-QTY          PIC 9(09)V9(4)  COMP-3.         00018000
           05  FILLER                   PIC X(10).                      00019000
