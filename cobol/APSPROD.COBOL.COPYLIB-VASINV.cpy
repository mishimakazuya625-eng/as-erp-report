      ******************************************************************00001000
      * AS-DEPOT INVENTORY RECORD  -- SEQUENTIAL FILE                  *00002000
      *                                                                *00003000
      * ONE ENTRY PER (PN, LOCATION) AT THE MOST RECENT APSB06 LOAD.   *00004000
      * THE ENTIRE FILE IS PURGED AND RELOADED EACH RUN -- THERE IS    *00005000
      * NO HISTORY KEPT IN THIS FILE, UNLIKE INVENTORY-SNAPSHOT.       *00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  04/22/97  RSK  ORIGINAL COPYBOOK, MODELED ON THE INVENTORY    *00010000
      *                 SNAPSHOT RECORD                                *00011000
      *                                                                 00012000
       01  AS-INVENTORY-RECORD.                                         00013000
           05  AI-KEY.                                                  00014000
               10  AI-PN                PIC X(20).                      00015000
               10  AI-LOCATION          PIC X(20).                      00016000
           05  AI-SNAPSHOT-DATE         PIC X(10).                      00017000
           05  AI-QTY                   PIC 9(09)       COMP-3.         00018000
           05  FILLER                   PIC X(10).                      00019000
