      ******************************************************************00001000
      * SHORTAGE-RUN DEMAND-PREP RECORD                                *00002000
      *                                                                *00003000
      * ONE ROW PER SELECTED ORDER, CARRYING EVERYTHING THE APSB07     *00004000
      * SHORTAGE ENGINE NEEDS WITHOUT RE-READING THE PRODUCT MASTER.   *00005000
      * USED FOR THE DEMAND-WORK / DEMAND-SORTED / SORTWK1 FILES AND   *00006000
      * AGAIN, POST-ALLOCATION, FOR THE ALLOC-RESULT FILE.             *00007000
      ******************************************************************00008000
      *                                                                 00009000
      *  MAINTENANCE                                                    00010000
      *  08/02/98  RSK  ORIGINAL COPYBOOK                               00011000
      *                                                                 00012000
       01  DM-DEMAND-RECORD.                                            00013000
           05  DM-ORDER-KEY             PIC X(20).                      00014000
           05  DM-PN                    PIC X(20).                      00015000
           05  DM-CUSTOMER              PIC X(15).                      00016000
           05  DM-CAR-TYPE              PIC X(10).                      00017000
           05  DM-PART-NAME             PIC X(30).                      00018000
           05  DM-PLANT-SITE            PIC X(08).                      00019000
           05  DM-ORDER-DATE            PIC X(10).                      00020000
           05  DM-URGENT-FLAG           PIC X(01).                      00021000
           05  DM-ORDER-STATUS          PIC X(10).                      00022000
           05  DM-ORDER-QTY             PIC 9(07)       COMP-3.         00023000
           05  DM-DELIVERED-QTY         PIC 9(07)       COMP-3.         00024000
           05  DM-REMAINING-QTY         PIC 9(07)       COMP-3.         00025000
           05  FILLER                   PIC X(10).                      00026000
