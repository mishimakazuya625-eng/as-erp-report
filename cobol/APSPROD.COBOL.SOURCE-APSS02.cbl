       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSS02.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 04/22/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSS02                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSS02 IS A CALLED SUBROUTINE THAT ANSWERS THE     *00014000
      *             ONE QUESTION EVERY LOAD PROGRAM ASKS REPEATEDLY:   *00015000
      *             "DOES THIS PN EXIST IN THE PRODUCT MASTER?".  ON   *00016000
      *             ITS FIRST CALL IN A RUN IT OPENS THE PRODUCT       *00017000
      *             MASTER (WHICH IS MAINTAINED IN PN SEQUENCE) AND    *00018000
      *             LOADS IT INTO A SEARCH TABLE; SUBSEQUENT CALLS     *00019000
      *             ARE A SEARCH ALL (BINARY SEARCH) AGAINST THE       *00020000
      *             IN-STORAGE TABLE.  NO FILE I/O OCCURS AFTER THE    *00021000
      *             FIRST CALL.                                       * 00022000
      *                                                                *00023000
      * FILES   :   PRODUCT MASTER         -  SEQUENTIAL    (READ)    * 00024000
      *                                                                *00025000
      * CALLED BY:  APSB02, APSB04                                     *00026000
      *                                                                *00027000
      ***************************************************************** 00028000
      *             PROGRAM CHANGE LOG                                * 00029000
      *             -------------------                               * 00030000
      *                                                                *00031000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00032000
      *  --------   --------------------  --------------------------  * 00033000
      *  04/22/97   R KOWALSKI            ORIGINAL, BROKEN OUT AS A   * 00034000
      *                                   COMMON SUBROUTINE SO EVERY  * 00035000
      *                                   LOAD/UPSERT PROGRAM SHARES  * 00036000
      *                                   ONE IN-STORAGE PN LOOKUP    * 00037000
      *                                   AGAINST THE FLAT PRODUCT    * 00038000
      *                                   MASTER INSTEAD OF EACH      * 00039000
      *                                   CODING ITS OWN SEARCH.      * 00040000
      *  11/09/98   R KOWALSKI            TICKET APS-0118 -- RAISED   * 00041000
      *                                   APS-PM-MAX-ENTRIES FROM     * 00042000
      *                                   5000 TO 20000 -- THE PRODUCT* 00043000
      *                                   LINE GREW PAST THE ORIGINAL * 00044000
      *                                   TABLE SIZE.                 * 00045000
      *  03/02/99   D WOJCIK              Y2K REVIEW -- NO DATE FIELDS* 00046000
      *                                   IN THIS TABLE, NO CHANGE    * 00047000
      *                                   REQUIRED.                   * 00048000
      *  12/09/02   D WOJCIK              TICKET APS-0326 --          * 00049000
      *                                   RECOMPILED UNDER THE NEW    * 00050000
      *                                   COBOL COMPILER RELEASE;     * 00051000
      *                                   NO LOGIC CHANGED, RUN       * 00052000
      *                                   VERIFIED AGAINST PRIOR      * 00053000
      *                                   OUTPUT.                     * 00054000
      *                                                                 00055000
       ENVIRONMENT DIVISION.                                            00056000
       CONFIGURATION SECTION.                                           00057000
       SPECIAL-NAMES.                                                   00058000
           C01 IS TOP-OF-FORM.                                          00059000
       INPUT-OUTPUT SECTION.                                            00060000
       FILE-CONTROL.                                                    00061000
           SELECT PRODUCT-MASTER       ASSIGN TO APBPRDM                00062000
                                       ORGANIZATION IS SEQUENTIAL       00063000
                                       FILE STATUS IS WS-PRODM-STATUS.  00064000
       DATA DIVISION.                                                   00065000
       FILE SECTION.                                                    00066000
      *                                                                 00067000
       FD  PRODUCT-MASTER                                               00068000
           LABEL RECORDS ARE STANDARD                                   00069000
           RECORDING MODE IS F.                                         00070000
           COPY VPRODMST.                                               00071000
      *                                                                 00072000
       WORKING-STORAGE SECTION.                                         00073000
      *                                                                 00074000
      ***************************************************************** 00075000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00076000
      ***************************************************************** 00077000
       77  APS-PM-MAX-ENTRIES          PIC S9(06) VALUE +20000 COMP.    00078000
       77  WS-PM-COUNT                 PIC S9(06) VALUE ZEROES COMP.    00079000
      *                                                                 00080000
      ***************************************************************** 00081000
      *    SWITCHES                                                   * 00082000
      ***************************************************************** 00083000
      *                                                                 00084000
       01  WS-SWITCHES.                                                 00085000
           05  WS-FIRST-CALL-SW        PIC X     VALUE 'Y'.             00086000
               88  FIRST-CALL                    VALUE 'Y'.             00087000
               88  NOT-FIRST-CALL                VALUE 'N'.             00088000
           05  WS-PRODM-STATUS         PIC XX    VALUE SPACES.          00089000
               88  PRODM-OK                      VALUE '00'.            00090000
               88  PRODM-END                     VALUE '10'.            00091000
           05  WS-PRODM-STATUS-R       REDEFINES WS-PRODM-STATUS.       00092000
               10  WS-PRODM-STATUS-NUM PIC 99.                          00093000
      *                                                                 00094000
      ***************************************************************** 00095000
      *    PRODUCT-NUMBER SEARCH TABLE                                * 00096000
      ***************************************************************** 00097000
      *                                                                 00098000
       01  APS-PM-TABLE.                                                00099000
           05  APS-PM-ENTRY            OCCURS 1 TO 20000 TIMES          00100000
                                       DEPENDING ON WS-PM-COUNT         00101000
                                       ASCENDING KEY IS APS-PM-PN       00102000
                                       INDEXED BY APS-PM-NDX.           00103000
               10  APS-PM-PN           PIC X(20).                       00104000
               10  APS-PM-PN-R         REDEFINES APS-PM-PN.             00105000
                   15  APS-PM-PN-PREFIX PIC X(10).                      00106000
                   15  APS-PM-PN-SUFFIX PIC X(10).                      00107000
               10  APS-PM-PLANT-SITE   PIC X(08).                       00108000
               10  APS-PM-PLANT-SITE-R REDEFINES APS-PM-PLANT-SITE.     00109000
                   15  APS-PM-SITE-PFX  PIC X(04).                      00110000
                   15  APS-PM-SITE-SFX  PIC X(04).                      00111000
      *                                                                 00112000
       LINKAGE SECTION.                                                 00113000
      *                                                                 00114000
       01  LS-APSS02-PN                PIC X(20).                       00115000
       01  LS-APSS02-PLANT-SITE        PIC X(08).                       00116000
       01  LS-APSS02-FOUND-FLAG        PIC X(01).                       00117000
           88  LS-APSS02-FOUND                   VALUE 'Y'.             00118000
           88  LS-APSS02-NOT-FOUND                VALUE 'N'.            00119000
      *                                                                 00120000
      ***************************************************************** 00121000
      *    P R O C E D U R E    D I V I S I O N                       * 00122000
      ***************************************************************** 00123000
      *                                                                 00124000
       PROCEDURE DIVISION USING LS-APSS02-PN                            00125000
                                 LS-APSS02-PLANT-SITE                   00126000
                                 LS-APSS02-FOUND-FLAG.                  00127000
      *                                                                 00128000
       P00000-MAINLINE.                                                 00129000
      *                                                                 00130000
           IF FIRST-CALL                                                00131000
               PERFORM P10000-LOAD-TABLE THRU P10000-EXIT               00132000
               MOVE 'N'                TO WS-FIRST-CALL-SW              00133000
           END-IF.                                                      00134000
      *                                                                 00135000
           MOVE 'N'                    TO LS-APSS02-FOUND-FLAG.         00136000
      *                                                                 00137000
           SEARCH ALL APS-PM-ENTRY                                      00138000
               AT END                                                   00139000
                   MOVE 'N'            TO LS-APSS02-FOUND-FLAG          00140000
               WHEN APS-PM-PN(APS-PM-NDX) = LS-APSS02-PN                00141000
                   MOVE 'Y'            TO LS-APSS02-FOUND-FLAG          00142000
                   MOVE APS-PM-PLANT-SITE(APS-PM-NDX)                   00143000
                                       TO LS-APSS02-PLANT-SITE.         00144000
      *                                                                 00145000
           GOBACK.                                                      00146000
      *                                                                 00147000
      ***************************************************************** 00148000
      *    PARAGRAPH:  P10000-LOAD-TABLE                              * 00149000
      *    FUNCTION :  OPEN THE PRODUCT MASTER AND LOAD THE PN/SITE   * 00150000
      *                SEARCH TABLE.  THE MASTER IS ALREADY IN PN     * 00151000
      *                SEQUENCE SO NO SORT IS NEEDED BEFORE SEARCH    * 00152000
      *                ALL CAN BE USED.                                *00153000
      ***************************************************************** 00154000
      *                                                                 00155000
       P10000-LOAD-TABLE.                                               00156000
      *                                                                 00157000
           MOVE ZEROES                 TO WS-PM-COUNT.                  00158000
           OPEN INPUT PRODUCT-MASTER.                                   00159000
      *                                                                 00160000
           PERFORM P11000-LOAD-ONE-ROW THRU P11000-EXIT                 00161000
               UNTIL PRODM-END.                                         00162000
      *                                                                 00163000
           CLOSE PRODUCT-MASTER.                                        00164000
      *                                                                 00165000
       P10000-EXIT.                                                     00166000
           EXIT.                                                        00167000
      *                                                                 00168000
       P11000-LOAD-ONE-ROW.                                             00169000
      *                                                                 00170000
           READ PRODUCT-MASTER                                          00171000
               AT END                                                   00172000
                   MOVE '10'           TO WS-PRODM-STATUS               00173000
                   GO TO P11000-EXIT.                                   00174000
      *                                                                 00175000
           ADD 1                       TO WS-PM-COUNT.                  00176000
           MOVE PM-PN                  TO APS-PM-PN(WS-PM-COUNT).       00177000
           MOVE PM-PLANT-SITE          TO APS-PM-PLANT-SITE(WS-PM-COUNT)00178000
      *                                                                 00179000
       P11000-EXIT.                                                     00180000
           EXIT.                                                        00181000
