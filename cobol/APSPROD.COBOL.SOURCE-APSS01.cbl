       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSS01.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 04/22/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSS01                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSS01 IS A CALLED SUBROUTINE SHARED BY THE        *00014000
      *             NIGHTLY BATCH STREAM.  GIVEN A RUN DATE AND A      *00015000
      *             SECOND DATE (ORDER DATE, PO ETA, WHATEVER THE      *00016000
      *             CALLER NEEDS AGED), IT RETURNS THE JULIAN-BASED    *00017000
      *             DAY DIFFERENCE BETWEEN THEM.  A POSITIVE RESULT    *00018000
      *             MEANS THE SECOND DATE IS IN THE PAST RELATIVE TO   *00019000
      *             THE RUN DATE.                                      *00020000
      *                                                                *00021000
      * FILES   :   NONE                                               *00022000
      *                                                                *00023000
      * CALLED BY:  APSB08 (PO DASHBOARD ETA AGING ONLY)              * 00024000
      *                                                                *00025000
      ***************************************************************** 00026000
      *             PROGRAM CHANGE LOG                                * 00027000
      *             -------------------                               * 00028000
      *                                                                *00029000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00030000
      *  --------   --------------------  --------------------------  * 00031000
      *  04/22/97   R KOWALSKI            ORIGINAL, CARVED OUT OF AN  * 00032000
      *                                   IN-LINE DATE-AGING BLOCK SO * 00033000
      *                                   EVERY CALLER TAKES A        * 00034000
      *                                   CALLER-SUPPLIED RUN DATE    * 00035000
      *                                   INSTEAD OF THE SYSTEM CLOCK.* 00036000
      *  11/09/98   R KOWALSKI            TICKET APS-0118 -- ADDED    * 00037000
      *                                   THE PO-ETA SIGN CONVENTION  * 00038000
      *                                   (NEGATIVE = FUTURE ETA) FOR * 00039000
      *                                   THE APSB08 DASHBOARD.       * 00040000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- CENTURY  * 00041000
      *                                   WINDOW REMOVED.  ALL DATES  * 00042000
      *                                   NOW CARRY A FULL 4-DIGIT    * 00043000
      *                                   CCYY ON INPUT; THE OLD      * 00044000
      *                                   WS-JD-YR SLIDING-WINDOW     * 00045000
      *                                   LOGIC IS NO LONGER NEEDED   * 00046000
      *                                   BUT THE REDEFINE IS LEFT IN * 00047000
      *                                   PLACE FOR REPORT EDITING.   * 00048000
      *  07/14/99   D WOJCIK              TICKET APS-0204 -- CONFIRMED* 00049000
      *                                   LEAP-YEAR TABLE CORRECT FOR * 00050000
      *                                   2000 (DIVISIBLE BY 400).    * 00051000
      *  03/19/02   D WOJCIK              TICKET APS-0316 --          * 00052000
      *                                   RECOMPILED UNDER THE NEW    * 00053000
      *                                   COBOL COMPILER RELEASE;     * 00054000
      *                                   NO LOGIC CHANGED, RUN       * 00055000
      *                                   VERIFIED AGAINST PRIOR      * 00056000
      *                                   OUTPUT.                     * 00057000
      *                                                                 00058000
       ENVIRONMENT DIVISION.                                            00059000
       CONFIGURATION SECTION.                                           00060000
       SPECIAL-NAMES.                                                   00061000
           C01 IS TOP-OF-FORM.                                          00062000
       DATA DIVISION.                                                   00063000
       WORKING-STORAGE SECTION.                                         00064000
      *                                                                 00065000
      ***************************************************************** 00066000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00067000
      ***************************************************************** 00068000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00069000
       77  WS-YEARS                    PIC S9(4) COMP VALUE +0.         00070000
       77  WS-REMAIN                   PIC S9(4) COMP VALUE +0.         00071000
      *                                                                 00072000
      ***************************************************************** 00073000
      *    MISCELLANEOUS WORK FIELDS                                  * 00074000
      ***************************************************************** 00075000
      *                                                                 00076000
       01  WS-MISCELLANEOUS-FIELDS.                                     00077000
           05  WS-JULIAN-DATE          PIC 9(7)  VALUE ZEROES.          00078000
           05  FILLER                  REDEFINES WS-JULIAN-DATE.        00079000
               07  WS-JD-YEAR          PIC 9(4).                        00080000
               07  FILLER              REDEFINES WS-JD-YEAR.            00081000
                   09  FILLER          PIC XX.                          00082000
                   09  WS-JD-YR        PIC XX.                          00083000
               07  WS-JD-DAY           PIC 9(3).                        00084000
           05  WS-OTHER-DATE           PIC 9(7)  VALUE ZEROES.          00085000
           05  FILLER                  REDEFINES WS-OTHER-DATE.         00086000
               07  WS-OD-YEAR          PIC 9(4).                        00087000
               07  WS-OD-DAY           PIC 9(3).                        00088000
           05  WS-YEAR-TABLE.                                           00089000
               07  FILLER              PIC 9(3)  VALUE 0.               00090000
               07  FILLER              PIC 9(3)  VALUE 31.              00091000
               07  FILLER              PIC 9(3)  VALUE 59.              00092000
               07  FILLER              PIC 9(3)  VALUE 90.              00093000
               07  FILLER              PIC 9(3)  VALUE 120.             00094000
               07  FILLER              PIC 9(3)  VALUE 151.             00095000
               07  FILLER              PIC 9(3)  VALUE 181.             00096000
               07  FILLER              PIC 9(3)  VALUE 212.             00097000
               07  FILLER              PIC 9(3)  VALUE 243.             00098000
               07  FILLER              PIC 9(3)  VALUE 273.             00099000
               07  FILLER              PIC 9(3)  VALUE 304.             00100000
               07  FILLER              PIC 9(3)  VALUE 334.             00101000
           05  FILLER                  REDEFINES WS-YEAR-TABLE.         00102000
               07  WS-DAYS             OCCURS 12 TIMES                  00103000
                                       PIC 9(3).                        00104000
           05  WS-LEAP-YEAR-TABLE.                                      00105000
               07  FILLER              PIC 9(3)  VALUE 0.               00106000
               07  FILLER              PIC 9(3)  VALUE 31.              00107000
               07  FILLER              PIC 9(3)  VALUE 60.              00108000
               07  FILLER              PIC 9(3)  VALUE 91.              00109000
               07  FILLER              PIC 9(3)  VALUE 121.             00110000
               07  FILLER              PIC 9(3)  VALUE 152.             00111000
               07  FILLER              PIC 9(3)  VALUE 182.             00112000
               07  FILLER              PIC 9(3)  VALUE 213.             00113000
               07  FILLER              PIC 9(3)  VALUE 244.             00114000
               07  FILLER              PIC 9(3)  VALUE 274.             00115000
               07  FILLER              PIC 9(3)  VALUE 305.             00116000
               07  FILLER              PIC 9(3)  VALUE 335.             00117000
           05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.    00118000
               07  WS-LEAP-DAYS        OCCURS 12 TIMES                  00119000
                                       PIC 9(3).                        00120000
      *                                                                 00121000
      ***************************************************************** 00122000
      *    SUBROUTINE PARAMETER / WORK AREA                           * 00123000
      ***************************************************************** 00124000
      *                                                                 00125000
           COPY APBS01CY.                                               00126000
      *                                                                 00127000
       LINKAGE SECTION.                                                 00128000
      *                                                                 00129000
       01  LS-APSS01-PARMS             PIC X(42).                       00130000
      *                                                                 00131000
      ***************************************************************** 00132000
      *    P R O C E D U R E    D I V I S I O N                       * 00133000
      ***************************************************************** 00134000
      *                                                                 00135000
       PROCEDURE DIVISION USING LS-APSS01-PARMS.                        00136000
      *                                                                 00137000
       P00000-MAINLINE.                                                 00138000
      *                                                                 00139000
           MOVE LS-APSS01-PARMS        TO APSS01-PARMS.                 00140000
           MOVE 00                     TO APSS01-RETURN-CODE.           00141000
      *                                                                 00142000
           IF APSS01-RD-YEAR            = ZEROES                        00143000
              OR APSS01-OD-YEAR         = ZEROES                        00144000
               MOVE 98                 TO APSS01-RETURN-CODE            00145000
               GO TO P00000-EXIT.                                       00146000
      *                                                                 00147000
           PERFORM P10000-JULIAN-RUN-DATE  THRU P10000-EXIT.            00148000
           PERFORM P20000-JULIAN-ORDER-DATE THRU P20000-EXIT.           00149000
      *                                                                 00150000
           IF WS-JD-YEAR                = WS-OD-YEAR                    00151000
               COMPUTE APSS01-AGE-DAYS = WS-JULIAN-DATE - WS-OTHER-DATE 00152000
           ELSE                                                         00153000
               IF WS-JD-YEAR            > WS-OD-YEAR                    00154000
                   COMPUTE APSS01-AGE-DAYS =                            00155000
                       ((WS-JD-YEAR - WS-OD-YEAR) * 365) +              00156000
                       WS-JD-DAY - WS-OD-DAY                            00157000
               ELSE                                                     00158000
                   COMPUTE APSS01-AGE-DAYS =                            00159000
                       ((WS-OD-YEAR - WS-JD-YEAR) * 365) +              00160000
                       WS-OD-DAY - WS-JD-DAY                            00161000
                   COMPUTE APSS01-DAYS-TO-ETA =                         00162000
                       0 - APSS01-AGE-DAYS                              00163000
               END-IF                                                   00164000
           END-IF.                                                      00165000
      *                                                                 00166000
           IF WS-OD-YEAR               NOT < WS-JD-YEAR                 00167000
               AND WS-OD-DAY           NOT < WS-JD-DAY                  00168000
               COMPUTE APSS01-DAYS-TO-ETA = APSS01-AGE-DAYS             00169000
           ELSE                                                         00170000
               COMPUTE APSS01-DAYS-TO-ETA = 0 - APSS01-AGE-DAYS         00171000
           END-IF.                                                      00172000
      *                                                                 00173000
           MOVE APSS01-PARMS           TO LS-APSS01-PARMS.              00174000
      *                                                                 00175000
       P00000-EXIT.                                                     00176000
           GOBACK.                                                      00177000
      *                                                                 00178000
      ***************************************************************** 00179000
      *    PARAGRAPH:  P10000-JULIAN-RUN-DATE                         * 00180000
      *    FUNCTION :  CONVERT THE CALLER'S RUN DATE TO JULIAN         *00181000
      ***************************************************************** 00182000
      *                                                                 00183000
       P10000-JULIAN-RUN-DATE.                                          00184000
      *                                                                 00185000
           MOVE APSS01-RD-YEAR          TO WS-JD-YEAR.                  00186000
      *                                                                 00187000
           DIVIDE WS-JD-YEAR BY 4 GIVING WS-YEARS                       00188000
                                  REMAINDER WS-REMAIN.                  00189000
      *                                                                 00190000
           IF WS-REMAIN                 = 0                             00191000
               MOVE WS-LEAP-DAYS(APSS01-RD-MONTH) TO WS-JD-DAY          00192000
           ELSE                                                         00193000
               MOVE WS-DAYS(APSS01-RD-MONTH)      TO WS-JD-DAY          00194000
           END-IF.                                                      00195000
      *                                                                 00196000
           ADD APSS01-RD-DAY            TO WS-JD-DAY.                   00197000
      *                                                                 00198000
       P10000-EXIT.                                                     00199000
           EXIT.                                                        00200000
      *                                                                 00201000
      ***************************************************************** 00202000
      *    PARAGRAPH:  P20000-JULIAN-ORDER-DATE                       * 00203000
      *    FUNCTION :  CONVERT THE CALLER'S SECOND DATE TO JULIAN      *00204000
      ***************************************************************** 00205000
      *                                                                 00206000
       P20000-JULIAN-ORDER-DATE.                                        00207000
      *                                                                 00208000
           MOVE APSS01-OD-YEAR          TO WS-OD-YEAR.                  00209000
      *                                                                 00210000
           DIVIDE WS-OD-YEAR BY 4 GIVING WS-YEARS                       00211000
                                  REMAINDER WS-REMAIN.                  00212000
      *                                                                 00213000
           IF WS-REMAIN                 = 0                             00214000
               MOVE WS-LEAP-DAYS(APSS01-OD-MONTH) TO WS-OD-DAY          00215000
           ELSE                                                         00216000
               MOVE WS-DAYS(APSS01-OD-MONTH)      TO WS-OD-DAY          00217000
           END-IF.                                                      00218000
      *                                                                 00219000
           ADD APSS01-OD-DAY            TO WS-OD-DAY.                   00220000
      *                                                                 00221000
       P20000-EXIT.                                                     00222000
           EXIT.                                                        00223000
