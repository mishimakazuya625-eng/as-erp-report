      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * SUBSTITUTE PART MASTER RECORD  -- SEQUENTIAL FILE              *00004000
      *                                                                *00005000
      * CROSS-REFERENCE OF AN ORIGINAL COMPONENT TO ONE APPROVED       *00006000
      * SUBSTITUTE.  SV-SUB-ID IS ASSIGNED BY APSB03 AT INSERT TIME,   *00007000
      * SEQUENTIALLY, FROM THE HIGH-VALUE ALREADY ON THE MASTER.       *00008000
      * READ BY APSB07 WHEN BUILDING THE R2 RECOMMENDED-SUBSTITUTES    *00009000
      * COLUMNS FOR A SHORT COMPONENT.                                 *00010000
      ******************************************************************00011000
      *                                                                 00012000
      *  MAINTENANCE                                                    00013000
      *  02/18/97  RSK  ORIGINAL COPYBOOK, MODELED ON THE BOM MASTER   *00014000
      *                 DUAL-KEY GROUP                                 *00015000
      *                                                                 00016000
       01  SUBSTITUTE-MASTER-RECORD.                                    00017000
           05  SV-SUB-ID                PIC 9(07).                      00018000
           05  SV-ORIGINAL-GRP.                                         00019000
               10  SV-CHILD-PKID        PIC X(20).                      00020000
               10  SV-CHILD-PKID-NAME   PIC X(30).                      00021000
           05  SV-SUBSTITUTE-GRP.                                       00022000
               10  SV-SUBSTITUTE-PKID   PIC X(20).                      00023000
               10  SV-SUBSTITUTE-NAME   PIC X(30).                      00024000
           05  SV-DESCRIPTION           PIC X(40).                      00025000
           05  FILLER                   PIC X(10).                      00026000
