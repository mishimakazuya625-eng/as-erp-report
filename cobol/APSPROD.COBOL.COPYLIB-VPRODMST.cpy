      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * PRODUCT MASTER RECORD  -- SEQUENTIAL FILE, SORTED BY PN        *00004000
      *                                                                *00005000
      * ONE ENTRY PER FINISHED-GOODS PART NUMBER REGISTERED BY THE     *00006000
      * OWNING PLANT.  LOADED BY APSB01, READ BY APSB02/APSB04/APSB07. *00007000
      ******************************************************************00008000
      *                                                                 00009000
      *  MAINTENANCE                                                    00010000
      *  07/14/91  RSK  ORIGINAL COPYBOOK, LAID OUT AS A FLAT          *00011000
      *                 SEQUENTIAL FILE RECORD FOR THE APSB01 LOAD     *00012000
      *  03/02/95  DPW  WIDENED PLANT-SITE TO MATCH VPLANSIT KEY       *00013000
      *                                                                 00014000
       01  PRODUCT-MASTER-RECORD.                                       00015000
           05  PM-KEY.                                                  00016000
               10  PM-PN                PIC X(20).                      00017000
           05  PM-PART-NAME             PIC X(30).                      00018000
           05  PM-CAR-TYPE              PIC X(10).                      00019000
           05  PM-CUSTOMER              PIC X(15).                      00020000
           05  PM-PLANT-SITE            PIC X(08).                      00021000
           05  PM-REG-DATE.                                             00022000
               10  PM-REG-DATE-CCYY     PIC X(04).                      00023000
               10  FILLER               PIC X(01).                      00024000
               10  PM-REG-DATE-MM       PIC X(02).                      00025000
               10  FILLER               PIC X(01).                      00026000
               10  PM-REG-DATE-DD       PIC X(02).                      00027000
           05  PM-REG-DATE-R  REDEFINES PM-REG-DATE                     00028000
                                        PIC X(10).                      00029000
           05  FILLER                   PIC X(10).                      00030000
