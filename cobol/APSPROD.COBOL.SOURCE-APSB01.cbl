       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB01.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 04/22/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB01                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB01 IS A BATCH PROGRAM THAT LOADS THE NIGHTLY   *00014000
      *             PRODUCT REGISTRATION EXTRACT INTO THE PRODUCT      *00015000
      *             MASTER.  ROWS MISSING A REQUIRED FIELD ABORT THE   *00016000
      *             WHOLE RUN.  WHEN THE PLANT SITE MASTER IS NOT      *00017000
      *             EMPTY, ROWS CITING AN UNKNOWN PLANT SITE ARE       *00018000
      *             DROPPED AND COUNTED.  ROWS WHOSE PN ALREADY        *00019000
      *             EXISTS ARE DROPPED AS DUPLICATES.  SURVIVORS ARE   *00020000
      *             APPENDED TO THE PRODUCT MASTER.                    *00021000
      *                                                                *00022000
      * FILES   :   PRODUCT INPUT EXTRACT  -  LINE SEQUENTIAL (INPUT)  *00023000
      *             PLANT SITE MASTER      -  SEQUENTIAL      (READ)   *00024000
      *             PRODUCT MASTER         -  SEQUENTIAL      (EXTEND) *00025000
      *             CONTROL REPORT         -  PRINT           (OUTPUT) *00026000
      *                                                                *00027000
      * CALLS    :  NONE                                               *00028000
      *                                                                *00029000
      ***************************************************************** 00030000
      *             PROGRAM CHANGE LOG                                * 00031000
      *             -------------------                               * 00032000
      *                                                                *00033000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00034000
      *  --------   --------------------  --------------------------  * 00035000
      *  04/22/97   R KOWALSKI            ORIGINAL, MODELED ON THE    * 00036000
      *                                   INVENTORY-SNAPSHOT VSAM     * 00037000
      *                                   BROWSE LOOP, REWRITTEN AS A * 00038000
      *                                   FREE-STANDING BATCH         * 00039000
      *                                   MAINLINE.                   * 00040000
      *  11/09/98   R KOWALSKI            TICKET APS-0118 -- ADDED    * 00041000
      *                                   THE PLANT-SITE-EXISTS CHECK * 00042000
      *                                   (SKIPPED ENTIRELY WHEN THE  * 00043000
      *                                   PLANT SITE MASTER IS EMPTY).* 00044000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- WS-DATE  * 00045000
      *                                   AND WS-RT-YEAR WIDENED TO   * 00046000
      *                                   4-DIGIT CCYY.               * 00047000
      *  09/14/99   D WOJCIK              TICKET APS-0231 -- DUPLICATE* 00048000
      *                                   PN CHECK NOW COUNTS SKIPPED * 00049000
      *                                   ROWS SEPARATELY FROM BAD-   * 00050000
      *                                   PLANT-SITE ROWS ON THE      * 00051000
      *                                   CONTROL REPORT.             * 00052000
      *  11/02/99   D WOJCIK              TICKET APS-0249 -- FIXED:   * 00053000
      *                                   A ROW MISSING A REQUIRED    * 00054000
      *                                   FIELD WAS ONLY BEING SKIPPED* 00055000
      *                                   WHILE THE REST OF THE RUN   * 00056000
      *                                   LOADED NORMALLY.  THE WHOLE * 00057000
      *                                   INPUT IS NOW VALIDATED IN A * 00058000
      *                                   FIRST PASS BEFORE THE MASTER* 00059000
      *                                   IS EVER OPENED FOR EXTEND,  * 00060000
      *                                   SO A MISSING-FIELD ROW NOW  * 00061000
      *                                   ABORTS THE WHOLE RUN WITH   * 00062000
      *                                   NOTHING WRITTEN, AS THE     * 00063000
      *                                   PROGRAM BANNER ALWAYS SAID  * 00064000
      *                                   IT DID.                     * 00065000
      *  02/27/01   D WOJCIK              TICKET APS-0301 --          * 00066000
      *                                   RECOMPILED UNDER THE NEW    * 00067000
      *                                   COBOL COMPILER RELEASE;     * 00068000
      *                                   NO LOGIC CHANGED, RUN       * 00069000
      *                                   VERIFIED AGAINST PRIOR      * 00070000
      *                                   OUTPUT.                     * 00071000
      *                                                                 00072000
       ENVIRONMENT DIVISION.                                            00073000
       CONFIGURATION SECTION.                                           00074000
       SPECIAL-NAMES.                                                   00075000
           C01 IS TOP-OF-FORM.                                          00076000
       INPUT-OUTPUT SECTION.                                            00077000
       FILE-CONTROL.                                                    00078000
           SELECT PRODUCT-INPUT        ASSIGN TO APBPRDIN               00079000
                                       ORGANIZATION IS LINE SEQUENTIAL  00080000
                                       FILE STATUS IS WS-PRDIN-STATUS.  00081000
           SELECT PLANT-SITE-MASTER    ASSIGN TO APBPLSIT               00082000
                                       ORGANIZATION IS SEQUENTIAL       00083000
                                       FILE STATUS IS WS-PLSIT-STATUS.  00084000
           SELECT PRODUCT-MASTER       ASSIGN TO APBPRDM                00085000
                                       ORGANIZATION IS SEQUENTIAL       00086000
                                       FILE STATUS IS WS-PRODM-STATUS.  00087000
           SELECT APB01-RPT-OUT        ASSIGN TO APB01RPT.              00088000
      *                                                                 00089000
       DATA DIVISION.                                                   00090000
       FILE SECTION.                                                    00091000
      *                                                                 00092000
       FD  PRODUCT-INPUT                                                00093000
           LABEL RECORDS ARE STANDARD                                   00094000
           RECORDING MODE IS F.                                         00095000
       01  PRODUCT-INPUT-RECORD        PIC X(93).                       00096000
      *                                                                 00097000
       FD  PLANT-SITE-MASTER                                            00098000
           LABEL RECORDS ARE STANDARD                                   00099000
           RECORDING MODE IS F.                                         00100000
           COPY VPLANSIT.                                               00101000
      *                                                                 00102000
       FD  PRODUCT-MASTER                                               00103000
           LABEL RECORDS ARE STANDARD                                   00104000
           RECORDING MODE IS F.                                         00105000
           COPY VPRODMST.                                               00106000
      *                                                                 00107000
       FD  APB01-RPT-OUT                                                00108000
           LABEL RECORDS ARE STANDARD                                   00109000
           RECORDING MODE IS F                                          00110000
           RECORD CONTAINS 133 CHARACTERS.                              00111000
       01  APB01-RPT-OUT-REC           PIC X(133).                      00112000
      *                                                                 00113000
       WORKING-STORAGE SECTION.                                         00114000
      *                                                                 00115000
      ***************************************************************** 00116000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00117000
      ***************************************************************** 00118000
       77  WS-LINE-CNT                 PIC S9(4) COMP VALUE +0.         00119000
       77  WS-INSERTED-CNT             PIC S9(7) COMP-3 VALUE +0.       00120000
       77  WS-SITE-REJ-CNT             PIC S9(7) COMP-3 VALUE +0.       00121000
       77  WS-DUP-REJ-CNT              PIC S9(7) COMP-3 VALUE +0.       00122000
       77  WS-PLSIT-MASTER-CNT         PIC S9(7) COMP-3 VALUE +0.       00123000
       77  WS-MISSING-FLD-CNT          PIC S9(7) COMP-3 VALUE +0.       00124000
      *                                                                 00125000
      ***************************************************************** 00126000
      *    SWITCHES                                                   * 00127000
      ***************************************************************** 00128000
      *                                                                 00129000
       01  WS-SWITCHES.                                                 00130000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             00131000
               88  END-OF-PROCESS                VALUE 'Y'.             00132000
               88  NOT-END-OF-PROCESS            VALUE 'N'.             00133000
           05  WS-ABORT-SW             PIC X     VALUE 'N'.             00134000
               88  RUN-ABORTED                   VALUE 'Y'.             00135000
           05  WS-PRDIN-STATUS         PIC XX    VALUE SPACES.          00136000
               88  PRDIN-OK                      VALUE '00'.            00137000
               88  PRDIN-END                     VALUE '10'.            00138000
           05  WS-PLSIT-STATUS         PIC XX    VALUE SPACES.          00139000
               88  PLSIT-OK                      VALUE '00'.            00140000
               88  PLSIT-END                     VALUE '10'.            00141000
           05  WS-PRODM-STATUS         PIC XX    VALUE SPACES.          00142000
               88  PRODM-OK                      VALUE '00'.            00143000
               88  PRODM-END                     VALUE '10'.            00144000
      *                                                                 00145000
      ***************************************************************** 00146000
      *    PLANT-SITE IN-STORAGE VALIDATION TABLE                     * 00147000
      ***************************************************************** 00148000
      *                                                                 00149000
       01  APS-PLSIT-TABLE.                                             00150000
           05  APS-PLSIT-ENTRY         OCCURS 1 TO 2000 TIMES           00151000
                                       DEPENDING ON WS-PLSIT-MASTER-CNT 00152000
                                       ASCENDING KEY IS APS-PLSIT-CODE  00153000
                                       INDEXED BY APS-PLSIT-NDX.        00154000
               10  APS-PLSIT-CODE      PIC X(08).                       00155000
      *                                                                 00156000
      ***************************************************************** 00157000
      *    PRODUCT-MASTER IN-STORAGE DUPLICATE-PN TABLE               * 00158000
      ***************************************************************** 00159000
      *                                                                 00160000
       77  WS-PM-MASTER-CNT            PIC S9(6) COMP VALUE +0.         00161000
       01  APS-PM-TABLE.                                                00162000
           05  APS-PM-ENTRY            OCCURS 1 TO 20000 TIMES          00163000
                                       DEPENDING ON WS-PM-MASTER-CNT    00164000
                                       ASCENDING KEY IS APS-PM-PN       00165000
                                       INDEXED BY APS-PM-NDX.           00166000
               10  APS-PM-PN           PIC X(20).                       00167000
      *                                                                 00168000
      ***************************************************************** 00169000
      *    CURRENT INPUT ROW, PARSED                                  * 00170000
      ***************************************************************** 00171000
      *                                                                 00172000
       01  WS-INPUT-ROW.                                                00173000
           05  WI-PN                   PIC X(20).                       00174000
           05  WI-PART-NAME            PIC X(30).                       00175000
           05  WI-CAR-TYPE             PIC X(10).                       00176000
           05  WI-CUSTOMER             PIC X(15).                       00177000
           05  WI-PLANT-SITE           PIC X(08).                       00178000
           05  WI-REG-DATE             PIC X(10).                       00179000
           05  WI-REG-DATE-ALT REDEFINES WI-REG-DATE.                   00180000
               10  WI-REG-YEAR         PIC X(04).                       00181000
               10  FILLER              PIC X(01).                       00182000
               10  WI-REG-MONTH        PIC X(02).                       00183000
               10  FILLER              PIC X(01).                       00184000
               10  WI-REG-DAY          PIC X(02).                       00185000
       01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW                        00186000
                                      PIC X(93).                        00187000
      *                                                                 00188000
      ***************************************************************** 00189000
      *    RUN DATE                                                   * 00190000
      ***************************************************************** 00191000
      *                                                                 00192000
       01  WS-RUN-DATE.                                                 00193000
           05  WS-RD-YEAR              PIC X(4) VALUE SPACES.           00194000
           05  WS-RD-MONTH             PIC XX   VALUE SPACES.           00195000
           05  WS-RD-DAY               PIC XX   VALUE SPACES.           00196000
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00197000
           05  WS-RD-CCYYMMDD          PIC X(8).                        00198000
      *                                                                 00199000
      ***************************************************************** 00200000
      *    CONTROL REPORT PRINT LINES                                 * 00201000
      ***************************************************************** 00202000
      *                                                                 00203000
       01  WS-RPT-TITLE.                                                00204000
           05  FILLER             PIC X     VALUE '1'.                  00205000
           05  FILLER             PIC X(30) VALUE SPACES.               00206000
           05  FILLER             PIC X(36) VALUE                       00207000
               'APSB01 -- PRODUCT MASTER LOAD RUN OF '.                 00208000
           05  WS-RT-MONTH        PIC XX.                               00209000
           05  FILLER             PIC X VALUE '/'.                      00210000
           05  WS-RT-DAY          PIC XX.                               00211000
           05  FILLER             PIC X VALUE '/'.                      00212000
           05  WS-RT-YEAR         PIC X(4).                             00213000
           05  FILLER             PIC X(56).                            00214000
      *                                                                 00215000
       01  WS-RPT-DETAIL.                                               00216000
           05  WS-RD-CC           PIC X     VALUE ' '.                  00217000
           05  FILLER             PIC X(3).                             00218000
           05  WS-RD-TEXT         PIC X(110).                           00219000
           05  FILLER             PIC X(19).                            00220000
      *                                                                 00221000
      ***************************************************************** 00222000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00223000
      ***************************************************************** 00224000
      *                                                                 00225000
           COPY APBERRWS.                                               00226000
      *                                                                 00227000
       LINKAGE SECTION.                                                 00228000
      *                                                                 00229000
      ***************************************************************** 00230000
      *    P R O C E D U R E    D I V I S I O N                       * 00231000
      ***************************************************************** 00232000
      *                                                                 00233000
       PROCEDURE DIVISION.                                              00234000
      *                                                                 00235000
       P00000-MAINLINE.                                                 00236000
      *                                                                 00237000
           MOVE FUNCTION CURRENT-DATE(1:4) TO WS-RD-YEAR.               00238000
           MOVE FUNCTION CURRENT-DATE(5:2) TO WS-RD-MONTH.              00239000
           MOVE FUNCTION CURRENT-DATE(7:2) TO WS-RD-DAY.                00240000
           MOVE WS-RD-MONTH            TO WS-RT-MONTH.                  00241000
           MOVE WS-RD-DAY              TO WS-RT-DAY.                    00242000
           MOVE WS-RD-YEAR             TO WS-RT-YEAR.                   00243000
      *                                                                 00244000
           OPEN INPUT  PRODUCT-INPUT                                    00245000
                       PLANT-SITE-MASTER                                00246000
                OUTPUT APB01-RPT-OUT.                                   00247000
      *                                                                 00248000
           MOVE ZEROES                 TO WS-LINE-CNT.                  00249000
           WRITE APB01-RPT-OUT-REC     FROM WS-RPT-TITLE.               00250000
      *                                                                 00251000
           PERFORM P10000-LOAD-PLSIT-TABLE THRU P10000-EXIT             00252000
               UNTIL PLSIT-END.                                         00253000
           CLOSE PLANT-SITE-MASTER.                                     00254000
      *                                                                 00255000
      *    FIRST PASS -- VALIDATE EVERY ROW BEFORE ANYTHING IS          00256000
      *    WRITTEN.  A ROW MISSING A REQUIRED FIELD ABORTS THE WHOLE    00257000
      *    RUN, SO THE MASTER MUST NOT BE OPENED FOR EXTEND UNTIL WE    00258000
      *    KNOW THE ENTIRE INPUT IS CLEAN.                              00259000
      *                                                                 00260000
           PERFORM P05000-VALIDATE-ALL-ROWS THRU P05000-EXIT            00261000
               UNTIL PRDIN-END.                                         00262000
           CLOSE PRODUCT-INPUT.                                         00263000
      *                                                                 00264000
           IF RUN-ABORTED                                               00265000
               PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT             00266000
               CLOSE APB01-RPT-OUT                                      00267000
               GOBACK                                                   00268000
           END-IF.                                                      00269000
      *                                                                 00270000
           PERFORM P20000-LOAD-PM-TABLE THRU P20000-EXIT.               00271000
      *                                                                 00272000
           OPEN INPUT  PRODUCT-INPUT.                                   00273000
           OPEN EXTEND PRODUCT-MASTER.                                  00274000
      *                                                                 00275000
           PERFORM P30000-READ-INPUT-ROW THRU P30000-EXIT               00276000
               UNTIL END-OF-PROCESS.                                    00277000
      *                                                                 00278000
           CLOSE PRODUCT-INPUT                                          00279000
                 PRODUCT-MASTER.                                        00280000
      *                                                                 00281000
           PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT.                00282000
      *                                                                 00283000
           CLOSE APB01-RPT-OUT.                                         00284000
      *                                                                 00285000
           GOBACK.                                                      00286000
      *                                                                 00287000
       P00000-EXIT.                                                     00288000
           EXIT.                                                        00289000
      *                                                                 00290000
      ***************************************************************** 00291000
      *    PARAGRAPH:  P10000-LOAD-PLSIT-TABLE                        * 00292000
      *    FUNCTION :  LOAD THE PLANT-SITE VALIDATION TABLE.  WHEN     *00293000
      *                THE PLANT SITE MASTER IS EMPTY THE SITE-EXISTS * 00294000
      *                CHECK IN P30000 IS BYPASSED ENTIRELY.          * 00295000
      ***************************************************************** 00296000
      *                                                                 00297000
       P10000-LOAD-PLSIT-TABLE.                                         00298000
      *                                                                 00299000
           READ PLANT-SITE-MASTER                                       00300000
               AT END                                                   00301000
                   MOVE '10'           TO WS-PLSIT-STATUS               00302000
                   GO TO P10000-EXIT.                                   00303000
      *                                                                 00304000
           ADD 1                       TO WS-PLSIT-MASTER-CNT.          00305000
           MOVE PS-SITE-CODE           TO APS-PLSIT-CODE(WS-PLSIT-MASTER00306000
      *                                                                 00307000
       P10000-EXIT.                                                     00308000
           EXIT.                                                        00309000
      *                                                                 00310000
      ***************************************************************** 00311000
      *    PARAGRAPH:  P20000-LOAD-PM-TABLE                           * 00312000
      *    FUNCTION :  LOAD THE PRODUCT MASTER PN TABLE SO DUPLICATE  * 00313000
      *                PN ROWS IN THE INPUT CAN BE DETECTED BEFORE    * 00314000
      *                THE MASTER IS REOPENED FOR EXTEND.              *00315000
      ***************************************************************** 00316000
      *                                                                 00317000
       P20000-LOAD-PM-TABLE.                                            00318000
      *                                                                 00319000
           OPEN INPUT PRODUCT-MASTER.                                   00320000
      *                                                                 00321000
           PERFORM P21000-LOAD-PM-ROW THRU P21000-EXIT                  00322000
               UNTIL PRODM-END.                                         00323000
      *                                                                 00324000
           CLOSE PRODUCT-MASTER.                                        00325000
      *                                                                 00326000
       P20000-EXIT.                                                     00327000
           EXIT.                                                        00328000
      *                                                                 00329000
       P21000-LOAD-PM-ROW.                                              00330000
      *                                                                 00331000
           READ PRODUCT-MASTER                                          00332000
               AT END                                                   00333000
                   MOVE '10'           TO WS-PRODM-STATUS               00334000
                   GO TO P21000-EXIT.                                   00335000
      *                                                                 00336000
           ADD 1                       TO WS-PM-MASTER-CNT.             00337000
           MOVE PM-PN                  TO APS-PM-PN(WS-PM-MASTER-CNT).  00338000
      *                                                                 00339000
       P21000-EXIT.                                                     00340000
           EXIT.                                                        00341000
      *                                                                 00342000
      ***************************************************************** 00343000
      *    PARAGRAPH:  P05000-VALIDATE-ALL-ROWS                        *00344000
      *    FUNCTION :  TICKET APS-0249 -- READ THE ENTIRE PRODUCT-     *00345000
      *                INPUT FILE ONE TIME BEFORE THE MASTER IS EVER   *00346000
      *                TOUCHED.  EVERY ROW MISSING A REQUIRED FIELD IS *00347000
      *                REPORTED AND THE WHOLE RUN IS FLAGGED ABORTED.  *00348000
      *                NOTHING IS WRITTEN TO THE MASTER ON AN ABORTED  *00349000
      *                RUN -- SEE P00000-MAINLINE AND P90000.          *00350000
      ***************************************************************** 00351000
      *                                                                 00352000
       P05000-VALIDATE-ALL-ROWS.                                        00353000
      *                                                                 00354000
           READ PRODUCT-INPUT                                           00355000
               AT END                                                   00356000
                   MOVE '10'           TO WS-PRDIN-STATUS               00357000
                   GO TO P05000-EXIT.                                   00358000
      *                                                                 00359000
           PERFORM P05100-VALIDATE-ONE-ROW THRU P05100-EXIT.            00360000
      *                                                                 00361000
       P05000-EXIT.                                                     00362000
           EXIT.                                                        00363000
      *                                                                 00364000
       P05100-VALIDATE-ONE-ROW.                                         00365000
      *                                                                 00366000
           PERFORM P31000-PARSE-ROW THRU P31000-EXIT.                   00367000
      *                                                                 00368000
           IF WI-PN = SPACES OR WI-PART-NAME = SPACES                   00369000
              OR WI-CUSTOMER = SPACES OR WI-PLANT-SITE = SPACES         00370000
               ADD 1                   TO WS-MISSING-FLD-CNT            00371000
               SET RUN-ABORTED         TO TRUE                          00372000
               MOVE SPACES             TO WS-RD-TEXT                    00373000
               STRING 'MISSING FIELD: ' DELIMITED BY SIZE               00374000
                      PRODUCT-INPUT-RECORD DELIMITED BY SIZE            00375000
                      INTO WS-RD-TEXT                                   00376000
               WRITE APB01-RPT-OUT-REC FROM WS-RPT-DETAIL               00377000
           END-IF.                                                      00378000
      *                                                                 00379000
       P05100-EXIT.                                                     00380000
           EXIT.                                                        00381000
      *                                                                 00382000
      ***************************************************************** 00383000
      *    PARAGRAPH:  P30000-READ-INPUT-ROW                          * 00384000
      *    FUNCTION :  READ ONE PRODUCT-INPUT ROW, VALIDATE, AND      * 00385000
      *                ROUTE IT TO THE MASTER OR TO A SKIP COUNTER.   * 00386000
      ***************************************************************** 00387000
      *                                                                 00388000
       P30000-READ-INPUT-ROW.                                           00389000
      *                                                                 00390000
           READ PRODUCT-INPUT                                           00391000
               AT END                                                   00392000
                   MOVE 'Y'            TO WS-END-OF-PROCESS-SW          00393000
                   GO TO P30000-EXIT.                                   00394000
      *                                                                 00395000
           PERFORM P31000-PARSE-ROW THRU P31000-EXIT.                   00396000
      *                                                                 00397000
      *    TICKET APS-0249 -- THE REQUIRED-FIELD CHECK THAT USED TO     00398000
      *    LIVE HERE WAS MOVED TO P05100-VALIDATE-ONE-ROW, WHICH RUNS   00399000
      *    AGAINST THE WHOLE FILE BEFORE THIS PARAGRAPH EVER EXECUTES,  00400000
      *    SO EVERY ROW REACHING THIS POINT ALREADY HAS ITS REQUIRED    00401000
      *    FIELDS PRESENT.                                              00402000
      *                                                                 00403000
           IF WS-PLSIT-MASTER-CNT      > ZEROES                         00404000
               SET APS-PLSIT-NDX       TO 1                             00405000
               SEARCH ALL APS-PLSIT-ENTRY                               00406000
                   AT END                                               00407000
                       ADD 1           TO WS-SITE-REJ-CNT               00408000
                       GO TO P30000-EXIT                                00409000
                   WHEN APS-PLSIT-CODE(APS-PLSIT-NDX) = WI-PLANT-SITE   00410000
                       CONTINUE                                         00411000
               END-SEARCH                                               00412000
           END-IF.                                                      00413000
      *                                                                 00414000
           IF WS-PM-MASTER-CNT         > ZEROES                         00415000
               SET APS-PM-NDX          TO 1                             00416000
               SEARCH ALL APS-PM-ENTRY                                  00417000
                   WHEN APS-PM-PN(APS-PM-NDX) = WI-PN                   00418000
                       ADD 1           TO WS-DUP-REJ-CNT                00419000
                       GO TO P30000-EXIT                                00420000
               END-SEARCH                                               00421000
           END-IF.                                                      00422000
      *                                                                 00423000
           MOVE WI-PN                  TO PM-PN.                        00424000
           MOVE WI-PART-NAME           TO PM-PART-NAME.                 00425000
           MOVE WI-CAR-TYPE            TO PM-CAR-TYPE.                  00426000
           MOVE WI-CUSTOMER            TO PM-CUSTOMER.                  00427000
           MOVE WI-PLANT-SITE          TO PM-PLANT-SITE.                00428000
           MOVE WI-REG-DATE            TO PM-REG-DATE.                  00429000
      *                                                                 00430000
           WRITE PRODUCT-MASTER-RECORD.                                 00431000
           ADD 1                       TO WS-INSERTED-CNT.              00432000
      *                                                                 00433000
       P30000-EXIT.                                                     00434000
           EXIT.                                                        00435000
      *                                                                 00436000
      ***************************************************************** 00437000
      *    PARAGRAPH:  P31000-PARSE-ROW                               * 00438000
      *    FUNCTION :  BREAK THE DELIMITED PRODUCT-INPUT-RECORD INTO  * 00439000
      *                ITS SIX COLUMNS ON THE COMMA DELIMITER.        * 00440000
      ***************************************************************** 00441000
      *                                                                 00442000
       P31000-PARSE-ROW.                                                00443000
      *                                                                 00444000
           UNSTRING PRODUCT-INPUT-RECORD DELIMITED BY ','               00445000
               INTO WI-PN WI-PART-NAME WI-CAR-TYPE                      00446000
                    WI-CUSTOMER WI-PLANT-SITE WI-REG-DATE.              00447000
      *                                                                 00448000
       P31000-EXIT.                                                     00449000
           EXIT.                                                        00450000
      *                                                                 00451000
      ***************************************************************** 00452000
      *    PARAGRAPH:  P90000-WRITE-TOTALS                            * 00453000
      *    FUNCTION :  WRITE THE RUN TOTALS TO THE CONTROL REPORT.    * 00454000
      ***************************************************************** 00455000
      *                                                                 00456000
       P90000-WRITE-TOTALS.                                             00457000
      *                                                                 00458000
           IF RUN-ABORTED                                               00459000
               MOVE SPACES             TO WS-RD-TEXT                    00460000
               STRING 'RUN ABORTED -- REQD FIELD MISSING ON : '         00461000
                      DELIMITED BY SIZE                                 00462000
                      WS-MISSING-FLD-CNT DELIMITED BY SIZE              00463000
                      ' ROW(S).  NO ROWS WERE LOADED.'                  00464000
                      DELIMITED BY SIZE                                 00465000
                      INTO WS-RD-TEXT                                   00466000
               WRITE APB01-RPT-OUT-REC FROM WS-RPT-DETAIL               00467000
               GO TO P90000-EXIT                                        00468000
           END-IF.                                                      00469000
      *                                                                 00470000
           MOVE SPACES                 TO WS-RD-TEXT.                   00471000
           STRING 'RECORDS INSERTED . . . . . . : ' DELIMITED BY SIZE   00472000
                  WS-INSERTED-CNT      DELIMITED BY SIZE                00473000
                  INTO WS-RD-TEXT.                                      00474000
           WRITE APB01-RPT-OUT-REC     FROM WS-RPT-DETAIL.              00475000
      *                                                                 00476000
           MOVE SPACES                 TO WS-RD-TEXT.                   00477000
           STRING 'SKIPPED -- UNKNOWN PLANT SITE : ' DELIMITED BY SIZE  00478000
                  WS-SITE-REJ-CNT      DELIMITED BY SIZE                00479000
                  INTO WS-RD-TEXT.                                      00480000
           WRITE APB01-RPT-OUT-REC     FROM WS-RPT-DETAIL.              00481000
      *                                                                 00482000
           MOVE SPACES                 TO WS-RD-TEXT.                   00483000
           STRING 'SKIPPED -- DUPLICATE PN . . . : ' DELIMITED BY SIZE  00484000
                  WS-DUP-REJ-CNT       DELIMITED BY SIZE                00485000
                  INTO WS-RD-TEXT.                                      00486000
           WRITE APB01-RPT-OUT-REC     FROM WS-RPT-DETAIL.              00487000
      *                                                                 00488000
       P90000-EXIT.                                                     00489000
           EXIT.                                                        00490000
