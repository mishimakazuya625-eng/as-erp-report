      ******************************************************************00001000
      * INVENTORY SNAPSHOT RECORD  -- VSAM KSDS                        *00002000
      *                                                                *00003000
      * KEY = IS-PKID + IS-PLANT-SITE + IS-SNAPSHOT-DATE (UNIQUE).     *00004000
      * LOADED BY THE APSB05 WIDE-TO-LONG UPSERT; ONLY THE MOST        *00005000
      * RECENT SNAPSHOT DATE PARTICIPATES IN THE APSB07 SHORTAGE RUN.  *00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  04/22/97  RSK  ORIGINAL COPYBOOK, MODELED ON THE PENDING      *00010000
      *                 ORDER VSAM RECORD'S COMPOSITE-KEY GROUPING     *00011000
      *                                                                 00012000
       01  INVENTORY-SNAPSHOT-RECORD.                                   00013000
           05  IS-KEY.                                                  00014000
               10  IS-PKID              PIC X(20).                      00015000
               10  IS-PLANT-SITE        PIC X(08).                      00016000
               10  IS-SNAPSHOT-DATE     PIC X(10).                      00017000
           05  IS-SNAPSHOT-DATE-R REDEFINES IS-SNAPSHOT-DATE.           00018000
               15  IS-SD-CCYY           PIC X(04).                      00019000
               15  FILLER               PIC X(01).                      00020000
               15  IS-SD-MM             PIC X(02).                      00021000
               15  FILLER               PIC X(01).                      00022000
               15  IS-SD-DD             PIC X(02).                      00023000
           05  IS-PKID-QTY              PIC 9(09)       COMP-3.         00024000
           05  FILLER                   PIC X(10).                      00025000
