       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB07.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 08/02/98.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB07                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB07 IS THE SHORTAGE-ANALYSIS ENGINE.  GIVEN A   *00014000
      *             LIST OF TARGET CUSTOMERS AND ORDER STATUSES ON THE *00015000
      *             PARAMETER CARD, IT:                                *00016000
      *               1. SELECTS THE MATCHING ORDERS AND PRODUCTS      *00017000
      *               2. NETS EACH ORDER'S REMAINING QUANTITY AGAINST  *00018000
      *                  AS-DEPOT FINISHED-GOODS INVENTORY (FIFO BY    *00019000
      *                  ORDER DATE, URGENT FIRST ON TIES)             *00020000
      *               3. EXPLODES WHAT IS STILL OWED THROUGH THE BOM   *00021000
      *                  TO COMPONENT DEMAND                           *00022000
      *               4. NETS COMPONENT DEMAND AGAINST THE LATEST      *00023000
      *                  COMPONENT INVENTORY SNAPSHOT AT THE PRODUCT'S  00024000
      *                  OWN PLANT SITE                                *00025000
      *             AND PRODUCES THREE REPORTS: THE ORDER-LEVEL        *00026000
      *             SHORTAGE SUMMARY (R1), THE COMPONENT SHORTAGE      *00027000
      *             DETAIL WITH SUBSTITUTE RECOMMENDATIONS (R2), AND   *00028000
      *             THE PRODUCIBLE-QUANTITY REPORT (R3).               *00029000
      *                                                                *00030000
      * FILES   :   PARAMETER CARD        -  LINE SEQUENTIAL (INPUT)  * 00031000
      *             PRODUCT MASTER        -  SEQUENTIAL      (READ)   * 00032000
      *             BOM MASTER            -  SEQUENTIAL      (READ)   * 00033000
      *             SUBSTITUTE MASTER     -  SEQUENTIAL      (READ)   * 00034000
      *             PLANT SITE MASTER     -  SEQUENTIAL      (READ)   * 00035000
      *             AS-INVENTORY          -  SEQUENTIAL      (READ)   * 00036000
      *             ORDER MASTER          -  VSAM KSDS       (READ)   * 00037000
      *             INVENTORY SNAPSHOT    -  VSAM KSDS       (READ)   * 00038000
      *             R1/R2/R3 REPORT FILES -  PRINT           (OUTPUT) * 00039000
      *                                                                *00040000
      * CALLS    :  APSS02 (NOT USED -- MASTER IS ALREADY IN STORAGE)  *00041000
      *                                                                *00042000
      ***************************************************************** 00043000
      *             PROGRAM CHANGE LOG                                * 00044000
      *             -------------------                               * 00045000
      *                                                                *00046000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00047000
      *  --------   --------------------  --------------------------  * 00048000
      *  08/02/98   R KOWALSKI            ORIGINAL.                   * 00049000
      *  11/20/98   R KOWALSKI            TICKET APS-0139 -- ADDED    * 00050000
      *                                   THE R3 PRODUCIBLE-QUANTITY  * 00051000
      *                                   REPORT.                     * 00052000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- ALL      * 00053000
      *                                   DATE FIELDS WIDENED TO      * 00054000
      *                                   4-DIGIT CCYY THROUGHOUT.    * 00055000
      *  06/14/99   R KOWALSKI            TICKET APS-0218 -- R2 NOW   * 00056000
      *                                   LOOKS UP THE SUBSTITUTE      *00057000
      *                                   MASTER AND SHOWS PER-SITE   * 00058000
      *                                   SUBSTITUTE INVENTORY.       * 00059000
      *  10/01/99   D WOJCIK              TICKET APS-0261 -- R2 NOW    000060000
      *                                   PRINTS A REQUIRED AND AN    * 00061000
      *                                   INVENTORY COLUMN FOR EVERY  * 00062000
      *                                   REGISTERED PLANT SITE, UP TO* 00063000
      *                                   WS-R2-SITE-MAX SITES.       * 00064000
      *  11/12/99   D WOJCIK              TICKET APS-0264 -- R1 NOW   * 00065000
      *                                   PRINTS THE PER-LOCATION     * 00066000
      *                                   AS-DEPOT QUANTITY COLUMNS   * 00067000
      *                                   (APS-PN-BY-LOC WAS BEING    * 00068000
      *                                   ACCUMULATED BUT NEVER       * 00069000
      *                                   PRINTED).  R3'S PRODUCIBLE  * 00070000
      *                                   QTY NO LONGER ROUNDS UP --  * 00071000
      *                                   DIVIDE NOW TRUNCATES, AS A  * 00072000
      *                                   PARTIAL UNIT CANNOT BE      * 00073000
      *                                   BUILT.  R1, R2 AND R3 WERE  * 00074000
      *                                   ALSO CONVERTED FROM THE     * 00075000
      *                                   OLD STRING-TAG DETAIL LINE  * 00076000
      *                                   TO FIXED-COLUMN PRINT LINES * 00077000
      *                                   LIKE THE REST OF THE SHOP'S * 00078000
      *                                   REPORTS.                    * 00079000
      *  05/07/03   D WOJCIK              TICKET APS-0341 --          * 00080000
      *                                   RECOMPILED UNDER THE NEW    * 00081000
      *                                   COBOL COMPILER RELEASE;     * 00082000
      *                                   NO LOGIC CHANGED, RUN       * 00083000
      *                                   VERIFIED AGAINST PRIOR      * 00084000
      *                                   OUTPUT.                     * 00085000
      *                                                                 00086000
       ENVIRONMENT DIVISION.                                            00087000
       CONFIGURATION SECTION.                                           00088000
       SPECIAL-NAMES.                                                   00089000
           C01 IS TOP-OF-FORM.                                          00090000
       INPUT-OUTPUT SECTION.                                            00091000
       FILE-CONTROL.                                                    00092000
           SELECT PARM-CARD             ASSIGN TO APBP07PM              00093000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00094000
           SELECT PRODUCT-MASTER        ASSIGN TO APBPRDM               00095000
                                       ORGANIZATION IS SEQUENTIAL       00096000
                                       FILE STATUS IS WS-PRODM-STATUS.  00097000
           SELECT BOM-MASTER            ASSIGN TO APBBOMM               00098000
                                       ORGANIZATION IS SEQUENTIAL       00099000
                                       FILE STATUS IS WS-BOMM-STATUS.   00100000
           SELECT SUBSTITUTE-MASTER     ASSIGN TO APBSUBM               00101000
                                       ORGANIZATION IS SEQUENTIAL       00102000
                                       FILE STATUS IS WS-SUBM-STATUS.   00103000
           SELECT PLANT-SITE-MASTER     ASSIGN TO APBPLSIT              00104000
                                       ORGANIZATION IS SEQUENTIAL       00105000
                                       FILE STATUS IS WS-PLSIT-STATUS.  00106000
           SELECT AS-INVENTORY          ASSIGN TO APBASINV              00107000
                                       ORGANIZATION IS SEQUENTIAL       00108000
                                       FILE STATUS IS WS-ASINV-STATUS.  00109000
           SELECT ORDER-MASTER          ASSIGN TO APBORDM               00110000
                                       ORGANIZATION IS INDEXED          00111000
                                       ACCESS MODE IS DYNAMIC           00112000
                                       RECORD KEY IS ORD-ORDER-KEY      00113000
                                       FILE STATUS IS WS-ORDM-STATUS.   00114000
           SELECT INVENTORY-SNAPSHOT    ASSIGN TO APBINVSN              00115000
                                       ORGANIZATION IS INDEXED          00116000
                                       ACCESS MODE IS DYNAMIC           00117000
                                       RECORD KEY IS IS-KEY             00118000
                                       FILE STATUS IS WS-INVSN-STATUS.  00119000
           SELECT DEMAND-WORK           ASSIGN TO APBDWORK              00120000
                                       ORGANIZATION IS SEQUENTIAL.      00121000
           SELECT DEMAND-SORTED         ASSIGN TO APBDSORT              00122000
                                       ORGANIZATION IS SEQUENTIAL.      00123000
           SELECT ALLOC-RESULT          ASSIGN TO APBALLOC              00124000
                                       ORGANIZATION IS SEQUENTIAL.      00125000
           SELECT EXPLODE-WORK          ASSIGN TO APBEXPWK              00126000
                                       ORGANIZATION IS SEQUENTIAL.      00127000
           SELECT R3-WORK               ASSIGN TO APBR3WRK              00128000
                                       ORGANIZATION IS SEQUENTIAL.      00129000
           SELECT R3-SORTED             ASSIGN TO APBR3SRT              00130000
                                       ORGANIZATION IS SEQUENTIAL.      00131000
           SELECT SORT-WORK-1           ASSIGN TO SORTWK1.              00132000
           SELECT SORT-WORK-2           ASSIGN TO SORTWK2.              00133000
           SELECT R1-RPT-OUT            ASSIGN TO APB07R1.              00134000
           SELECT R2-RPT-OUT            ASSIGN TO APB07R2.              00135000
           SELECT R3-RPT-OUT            ASSIGN TO APB07R3.              00136000
      *                                                                 00137000
       DATA DIVISION.                                                   00138000
       FILE SECTION.                                                    00139000
      *                                                                 00140000
       FD  PARM-CARD                                                    00141000
           LABEL RECORDS ARE STANDARD                                   00142000
           RECORDING MODE IS F.                                         00143000
       01  PARM-CARD-RECORD             PIC X(200).                     00144000
      *                                                                 00145000
       FD  PRODUCT-MASTER                                               00146000
           LABEL RECORDS ARE STANDARD                                   00147000
           RECORDING MODE IS F.                                         00148000
           COPY VPRODMST.                                               00149000
      *                                                                 00150000
       FD  BOM-MASTER                                                   00151000
           LABEL RECORDS ARE STANDARD                                   00152000
           RECORDING MODE IS F.                                         00153000
           COPY VBOMMAST.                                               00154000
      *                                                                 00155000
       FD  SUBSTITUTE-MASTER                                            00156000
           LABEL RECORDS ARE STANDARD                                   00157000
           RECORDING MODE IS F.                                         00158000
           COPY VSUBMAST.                                               00159000
      *                                                                 00160000
       FD  PLANT-SITE-MASTER                                            00161000
           LABEL RECORDS ARE STANDARD                                   00162000
           RECORDING MODE IS F.                                         00163000
           COPY VPLANSIT.                                               00164000
      *                                                                 00165000
       FD  AS-INVENTORY                                                 00166000
           LABEL RECORDS ARE STANDARD                                   00167000
           RECORDING MODE IS F.                                         00168000
           COPY VASINV.                                                 00169000
      *                                                                 00170000
       FD  ORDER-MASTER                                                 00171000
           LABEL RECORDS ARE STANDARD                                   00172000
           RECORDING MODE IS F.                                         00173000
           COPY VORDMAST.                                               00174000
      *                                                                 00175000
       FD  INVENTORY-SNAPSHOT                                           00176000
           LABEL RECORDS ARE STANDARD                                   00177000
           RECORDING MODE IS F.                                         00178000
           COPY VINVSNAP.                                               00179000
      *                                                                 00180000
       FD  DEMAND-WORK                                                  00181000
           LABEL RECORDS ARE STANDARD                                   00182000
           RECORDING MODE IS F.                                         00183000
           COPY APBDEMND.                                               00184000
      *                                                                 00185000
       FD  DEMAND-SORTED                                                00186000
           LABEL RECORDS ARE STANDARD                                   00187000
           RECORDING MODE IS F.                                         00188000
       01  DEMAND-SORTED-RECORD.                                        00189000
           05  DS-ORDER-KEY             PIC X(20).                      00190000
           05  DS-PN                    PIC X(20).                      00191000
           05  DS-CUSTOMER              PIC X(15).                      00192000
           05  DS-CAR-TYPE              PIC X(10).                      00193000
           05  DS-PART-NAME             PIC X(30).                      00194000
           05  DS-PLANT-SITE            PIC X(08).                      00195000
           05  DS-ORDER-DATE            PIC X(10).                      00196000
           05  DS-URGENT-FLAG           PIC X(01).                      00197000
           05  DS-ORDER-STATUS          PIC X(10).                      00198000
           05  DS-ORDER-QTY             PIC 9(07)       COMP-3.         00199000
           05  DS-DELIVERED-QTY         PIC 9(07)       COMP-3.         00200000
           05  DS-REMAINING-QTY         PIC 9(07)       COMP-3.         00201000
           05  FILLER                   PIC X(10).                      00202000
      *                                                                 00203000
       FD  ALLOC-RESULT                                                 00204000
           LABEL RECORDS ARE STANDARD                                   00205000
           RECORDING MODE IS F.                                         00206000
           COPY APBDEMND.                                               00207000
      *                                                                 00208000
       FD  EXPLODE-WORK                                                 00209000
           LABEL RECORDS ARE STANDARD                                   00210000
           RECORDING MODE IS F.                                         00211000
           COPY APBEXPLD.                                               00212000
      *                                                                 00213000
       FD  R3-WORK                                                      00214000
           LABEL RECORDS ARE STANDARD                                   00215000
           RECORDING MODE IS F.                                         00216000
       01  R3-WORK-RECORD.                                              00217000
           05  R3W-PN                   PIC X(20).                      00218000
           05  R3W-PART-NAME            PIC X(30).                      00219000
           05  R3W-CUSTOMER             PIC X(15).                      00220000
           05  R3W-PLANT-SITE           PIC X(08).                      00221000
           05  R3W-PRODUCIBLE-QTY       PIC 9(09)       COMP-3.         00222000
           05  R3W-LIMITING-PKID        PIC X(20).                      00223000
           05  R3W-DETAIL               PIC X(200).                     00224000
      *                                                                 00225000
       FD  R3-SORTED                                                    00226000
           LABEL RECORDS ARE STANDARD                                   00227000
           RECORDING MODE IS F.                                         00228000
       01  R3-SORTED-RECORD.                                            00229000
           05  R3S-PN                   PIC X(20).                      00230000
           05  R3S-PART-NAME            PIC X(30).                      00231000
           05  R3S-CUSTOMER             PIC X(15).                      00232000
           05  R3S-PLANT-SITE           PIC X(08).                      00233000
           05  R3S-PRODUCIBLE-QTY       PIC 9(09)       COMP-3.         00234000
           05  R3S-LIMITING-PKID        PIC X(20).                      00235000
           05  R3S-DETAIL               PIC X(200).                     00236000
      *                                                                 00237000
       SD  SORT-WORK-1.                                                 00238000
       01  SW1-RECORD.                                                  00239000
           05  SW1-ORDER-KEY            PIC X(20).                      00240000
           05  SW1-PN                   PIC X(20).                      00241000
           05  SW1-CUSTOMER             PIC X(15).                      00242000
           05  SW1-CAR-TYPE             PIC X(10).                      00243000
           05  SW1-PART-NAME            PIC X(30).                      00244000
           05  SW1-PLANT-SITE           PIC X(08).                      00245000
           05  SW1-ORDER-DATE           PIC X(10).                      00246000
           05  SW1-URGENT-FLAG          PIC X(01).                      00247000
           05  SW1-ORDER-STATUS         PIC X(10).                      00248000
           05  SW1-ORDER-QTY            PIC 9(07)       COMP-3.         00249000
           05  SW1-DELIVERED-QTY        PIC 9(07)       COMP-3.         00250000
           05  SW1-REMAINING-QTY        PIC 9(07)       COMP-3.         00251000
           05  FILLER                   PIC X(10).                      00252000
      *                                                                 00253000
       SD  SORT-WORK-2.                                                 00254000
       01  SW2-RECORD.                                                  00255000
           05  SW2-PN                   PIC X(20).                      00256000
           05  SW2-PART-NAME            PIC X(30).                      00257000
           05  SW2-CUSTOMER             PIC X(15).                      00258000
           05  SW2-PLANT-SITE           PIC X(08).                      00259000
           05  SW2-PRODUCIBLE-QTY       PIC 9(09)       COMP-3.         00260000
           05  SW2-LIMITING-PKID        PIC X(20).                      00261000
           05  SW2-DETAIL               PIC X(200).                     00262000
      *                                                                 00263000
       FD  R1-RPT-OUT                                                   00264000
           LABEL RECORDS ARE STANDARD                                   00265000
           RECORDING MODE IS F                                          00266000
           RECORD CONTAINS 269 CHARACTERS.                              00267000
       01  R1-RPT-OUT-REC                PIC X(269).                    00268000
      *                                                                 00269000
       FD  R2-RPT-OUT                                                   00270000
           LABEL RECORDS ARE STANDARD                                   00271000
           RECORDING MODE IS F                                          00272000
           RECORD CONTAINS 552 CHARACTERS.                              00273000
       01  R2-RPT-OUT-REC                PIC X(552).                    00274000
      *                                                                 00275000
       FD  R3-RPT-OUT                                                   00276000
           LABEL RECORDS ARE STANDARD                                   00277000
           RECORDING MODE IS F                                          00278000
           RECORD CONTAINS 262 CHARACTERS.                              00279000
       01  R3-RPT-OUT-REC                PIC X(262).                    00280000
      *                                                                 00281000
       WORKING-STORAGE SECTION.                                         00282000
      *                                                                 00283000
           COPY APBLOCTB.                                               00284000
      *                                                                 00285000
      ***************************************************************** 00286000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00287000
      ***************************************************************** 00288000
       77  WS-PM-CNT                     PIC S9(06) COMP   VALUE +0.    00289000
       77  WS-BM-CNT                     PIC S9(06) COMP   VALUE +0.    00290000
       77  WS-SV-CNT                     PIC S9(06) COMP   VALUE +0.    00291000
       77  WS-PLSIT-CNT                  PIC S9(05) COMP   VALUE +0.    00292000
       77  WS-PN-AS-CNT                  PIC S9(06) COMP   VALUE +0.    00293000
       77  WS-INV-CNT                    PIC S9(06) COMP   VALUE +0.    00294000
       77  WS-AGG-CNT                    PIC S9(06) COMP   VALUE +0.    00295000
       77  WS-PKID-CNT                   PIC S9(06) COMP   VALUE +0.    00296000
       77  WS-R1-CNT                     PIC S9(06) COMP   VALUE +0.    00297000
       77  WS-CUST-CNT                   PIC S9(04) COMP   VALUE +0.    00298000
       77  WS-STAT-CNT                   PIC S9(04) COMP   VALUE +0.    00299000
       77  WS-STATUS-MATCH-CNT           PIC S9(07) COMP-3 VALUE +0.    00300000
       77  WS-DEMAND-CNT                 PIC S9(07) COMP-3 VALUE +0.    00301000
       77  WS-BOM-MATCH-CNT              PIC S9(07) COMP-3 VALUE +0.    00302000
       77  WS-PROD-SELECTED-CNT          PIC S9(06) COMP   VALUE +0.    00303000
       77  WS-R2-SITE-MAX                PIC S9(04) COMP   VALUE +8.    00304000
      *                                                                 00305000
      ***************************************************************** 00306000
      *    SWITCHES                                                   * 00307000
      ***************************************************************** 00308000
      *                                                                 00309000
       01  WS-SWITCHES.                                                 00310000
           05  WS-PRODM-STATUS           PIC XX    VALUE SPACES.        00311000
               88  PRODM-END                       VALUE '10'.          00312000
           05  WS-BOMM-STATUS            PIC XX    VALUE SPACES.        00313000
               88  BOMM-END                        VALUE '10'.          00314000
           05  WS-SUBM-STATUS            PIC XX    VALUE SPACES.        00315000
               88  SUBM-END                        VALUE '10'.          00316000
           05  WS-PLSIT-STATUS           PIC XX    VALUE SPACES.        00317000
               88  PLSIT-END                       VALUE '10'.          00318000
           05  WS-ASINV-STATUS           PIC XX    VALUE SPACES.        00319000
               88  ASINV-END                       VALUE '10'.          00320000
           05  WS-ORDM-STATUS            PIC XX    VALUE SPACES.        00321000
               88  ORDM-END                        VALUE '10'.          00322000
           05  WS-INVSN-STATUS           PIC XX    VALUE SPACES.        00323000
               88  INVSN-END                       VALUE '10'.          00324000
           05  WS-DEMSRT-STATUS          PIC X     VALUE 'N'.           00325000
               88  DEMSRT-END                      VALUE 'Y'.           00326000
           05  WS-ALLOC-STATUS           PIC X     VALUE 'N'.           00327000
               88  ALLOC-END                       VALUE 'Y'.           00328000
           05  WS-EXPWK-STATUS           PIC X     VALUE 'N'.           00329000
               88  EXPWK-END                       VALUE 'Y'.           00330000
           05  WS-R3SRT-STATUS           PIC X     VALUE 'N'.           00331000
               88  R3SRT-END                       VALUE 'Y'.           00332000
           05  WS-CUST-MATCH-SW          PIC X     VALUE 'N'.           00333000
               88  WS-CUST-MATCHED                 VALUE 'Y'.           00334000
           05  WS-STAT-MATCH-SW          PIC X     VALUE 'N'.           00335000
               88  WS-STAT-MATCHED                 VALUE 'Y'.           00336000
           05  WS-ABORT-SW               PIC X     VALUE 'N'.           00337000
               88  WS-ABORT-RUN                    VALUE 'Y'.           00338000
      *                                                                 00339000
      ***************************************************************** 00340000
      *    PARAMETER CARD WORK AREAS -- TARGET CUSTOMER / STATUS LISTS* 00341000
      ***************************************************************** 00342000
      *                                                                 00343000
       01  WS-CUST-LIST.                                                00344000
           05  WS-CUST-ENTRY              OCCURS 1 TO 20 TIMES          00345000
                                       DEPENDING ON WS-CUST-CNT         00346000
                                       INDEXED BY WS-CUST-NDX           00347000
                                       PIC X(15).                       00348000
       01  WS-STAT-LIST.                                                00349000
           05  WS-STAT-ENTRY              OCCURS 1 TO 10 TIMES          00350000
                                       DEPENDING ON WS-STAT-CNT         00351000
                                       INDEXED BY WS-STAT-NDX           00352000
                                       PIC X(10).                       00353000
      *                                                                 00354000
       01  WS-PARM-PTR                    PIC S9(04) COMP.              00355000
       01  WS-PARM-LEN                    PIC S9(04) COMP VALUE +200.   00356000
      *                                                                 00357000
      ***************************************************************** 00358000
      *    PRODUCT MASTER SEARCH TABLE                                * 00359000
      ***************************************************************** 00360000
      *                                                                 00361000
       01  APS-PM-TABLE.                                                00362000
           05  APS-PM-ENTRY               OCCURS 1 TO 20000 TIMES       00363000
                                       DEPENDING ON WS-PM-CNT           00364000
                                       ASCENDING KEY IS APS-PM-PN       00365000
                                       INDEXED BY APS-PM-NDX.           00366000
               10  APS-PM-PN              PIC X(20).                    00367000
               10  APS-PM-PART-NAME       PIC X(30).                    00368000
               10  APS-PM-CAR-TYPE        PIC X(10).                    00369000
               10  APS-PM-CUSTOMER        PIC X(15).                    00370000
               10  APS-PM-PLANT-SITE      PIC X(08).                    00371000
               10  APS-PM-SELECTED-SW     PIC X(01).                    00372000
                   88  APS-PM-SELECTED             VALUE 'Y'.           00373000
      *                                                                 00374000
      ***************************************************************** 00375000
      *    BOM MASTER SEARCH TABLE (ALREADY SORTED PARENT-PN+CHILD)   * 00376000
      ***************************************************************** 00377000
      *                                                                 00378000
       01  APS-BM-TABLE.                                                00379000
           05  APS-BM-ENTRY               OCCURS 1 TO 40000 TIMES       00380000
                                       DEPENDING ON WS-BM-CNT           00381000
                                       INDEXED BY APS-BM-NDX.           00382000
               10  APS-BM-PARENT-PN       PIC X(20).                    00383000
               10  APS-BM-CHILD-PKID      PIC X(20).                    00384000
               10  APS-BM-QTY             PIC 9(07)V9(4) COMP-3.        00385000
      *                                                                 00386000
      ***************************************************************** 00387000
      *    SUBSTITUTE MASTER SEARCH TABLE                             * 00388000
      ***************************************************************** 00389000
      *                                                                 00390000
       01  APS-SV-TABLE.                                                00391000
           05  APS-SV-ENTRY               OCCURS 1 TO 40000 TIMES       00392000
                                       DEPENDING ON WS-SV-CNT           00393000
                                       INDEXED BY APS-SV-NDX.           00394000
               10  APS-SV-CHILD-PKID      PIC X(20).                    00395000
               10  APS-SV-SUB-PKID        PIC X(20).                    00396000
               10  APS-SV-SUB-NAME        PIC X(30).                    00397000
               10  APS-SV-DESCRIPTION     PIC X(40).                    00398000
      *                                                                 00399000
      ***************************************************************** 00400000
      *    PLANT SITE SEARCH TABLE                                    * 00401000
      ***************************************************************** 00402000
      *                                                                 00403000
       01  APS-PLSIT-TABLE.                                             00404000
           05  APS-PLSIT-ENTRY            OCCURS 1 TO 2000 TIMES        00405000
                                       DEPENDING ON WS-PLSIT-CNT        00406000
                                       ASCENDING KEY IS APS-PLSIT-CODE  00407000
                                       INDEXED BY APS-PLSIT-NDX.        00408000
               10  APS-PLSIT-CODE         PIC X(08).                    00409000
      *                                                                 00410000
      ***************************************************************** 00411000
      *    AS-INVENTORY TOTALS, ACCUMULATED BY PN -- TOTAL AND A      * 00412000
      *    PER-LOCATION BREAKDOWN IN APBLOCTB LOCATION ORDER           *00413000
      ***************************************************************** 00414000
      *                                                                 00415000
       01  APS-PN-TABLE.                                                00416000
           05  APS-PN-ENTRY               OCCURS 1 TO 20000 TIMES       00417000
                                       DEPENDING ON WS-PN-AS-CNT        00418000
                                       INDEXED BY APS-PN-NDX.           00419000
               10  APS-PN-PN              PIC X(20).                    00420000
               10  APS-PN-TOTAL           PIC 9(09)      COMP-3.        00421000
               10  APS-PN-BY-LOC          OCCURS 7 TIMES                00422000
                                       INDEXED BY APS-PN-LOC-NDX        00423000
                                       PIC 9(09)      COMP-3.           00424000
      *                                                                 00425000
      ***************************************************************** 00426000
      *    LATEST-DATE COMPONENT INVENTORY, KEYED PKID + PLANT SITE   * 00427000
      *    (LOADED IN ASCENDING KEY ORDER BY THE VSAM BROWSE ITSELF)  * 00428000
      ***************************************************************** 00429000
      *                                                                 00430000
       01  APS-INV-TABLE.                                               00431000
           05  APS-INV-ENTRY              OCCURS 1 TO 20000 TIMES       00432000
                                       DEPENDING ON WS-INV-CNT          00433000
                                       ASCENDING KEY IS APS-INV-KEY     00434000
                                       INDEXED BY APS-INV-NDX.          00435000
               10  APS-INV-KEY.                                         00436000
                   15  APS-INV-PKID       PIC X(20).                    00437000
                   15  APS-INV-SITE       PIC X(08).                    00438000
               10  APS-INV-KEY-R REDEFINES APS-INV-KEY                  00439000
                                       PIC X(28).                       00440000
               10  APS-INV-QTY            PIC 9(09)      COMP-3.        00441000
      *                                                                 00442000
      ***************************************************************** 00443000
      *    AGGREGATED COMPONENT DEMAND, BY CHILD-PKID + PLANT SITE    * 00444000
      ***************************************************************** 00445000
      *                                                                 00446000
       01  APS-AGG-TABLE.                                               00447000
           05  APS-AGG-ENTRY              OCCURS 1 TO 5000 TIMES        00448000
                                       DEPENDING ON WS-AGG-CNT          00449000
                                       INDEXED BY APS-AGG-NDX.          00450000
               10  APS-AGG-PKID           PIC X(20).                    00451000
               10  APS-AGG-SITE           PIC X(08).                    00452000
               10  APS-AGG-REQUIRED       PIC 9(09)V9(4) COMP-3.        00453000
               10  APS-AGG-URGENT-SW      PIC X(01).                    00454000
                   88  APS-AGG-URGENT              VALUE 'Y'.           00455000
               10  APS-AGG-INVENTORY      PIC 9(09)      COMP-3.        00456000
               10  APS-AGG-SHORTAGE       PIC 9(09)V9(4) COMP-3.        00457000
               10  APS-AGG-SHORT-SW       PIC X(01).                    00458000
                   88  APS-AGG-SHORT                VALUE 'Y'.          00459000
       01  APS-AGG-ENTRY-R REDEFINES APS-AGG-TABLE.                     00460000
           05  FILLER                     PIC X(5000) OCCURS 1 TIMES.   00461000
      *                                                                 00462000
      ***************************************************************** 00463000
      *    DISTINCT SHORT-COMPONENT PKID LIST (FOR THE R2 PASS)       * 00464000
      ***************************************************************** 00465000
      *                                                                 00466000
       01  APS-PKID-TABLE.                                              00467000
           05  APS-PKID-ENTRY             OCCURS 1 TO 2000 TIMES        00468000
                                       DEPENDING ON WS-PKID-CNT         00469000
                                       INDEXED BY APS-PKID-NDX.         00470000
               10  APS-PKID-VALUE         PIC X(20).                    00471000
      *                                                                 00472000
      ***************************************************************** 00473000
      *    R1 ORDER-LEVEL SHORTAGE SUMMARY GROUPS                     * 00474000
      ***************************************************************** 00475000
      *                                                                 00476000
       01  APS-R1-TABLE.                                                00477000
           05  APS-R1-ENTRY               OCCURS 1 TO 5000 TIMES        00478000
                                       DEPENDING ON WS-R1-CNT           00479000
                                       INDEXED BY APS-R1-NDX.           00480000
               10  R1-URGENT              PIC X(01).                    00481000
               10  R1-CUSTOMER            PIC X(15).                    00482000
               10  R1-PLANT-SITE          PIC X(08).                    00483000
               10  R1-STATUS              PIC X(10).                    00484000
               10  R1-CAR-TYPE            PIC X(10).                    00485000
               10  R1-PART-NAME           PIC X(30).                    00486000
               10  R1-PN                  PIC X(20).                    00487000
               10  R1-TOTAL-ORDER-QTY     PIC 9(09)      COMP-3.        00488000
               10  R1-TOTAL-DELIVERED-QTY PIC 9(09)      COMP-3.        00489000
               10  R1-NET-REMAINING-QTY   PIC 9(09)      COMP-3.        00490000
      *                                                                 00491000
      ***************************************************************** 00492000
      *    GENERAL WORK FIELDS                                        * 00493000
      ***************************************************************** 00494000
      *                                                                 00495000
       01  WS-PN-POOL                     PIC 9(09)      COMP-3.        00496000
       01  WS-PREV-PN                     PIC X(20)      VALUE SPACES.  00497000
       01  WS-FIRST-PN-ROW-SW             PIC X          VALUE 'Y'.     00498000
           88  WS-FIRST-PN-ROW                           VALUE 'Y'.     00499000
       01  WS-AS-DEDUCTED                 PIC 9(07)      COMP-3.        00500000
       01  WS-REQUIRED-QTY                PIC 9(09)V9(4) COMP-3.        00501000
       01  WS-SHORTAGE-QTY                PIC 9(09)V9(4) COMP-3.        00502000
       01  WS-MATCH-SW                    PIC X          VALUE 'N'.     00503000
           88  WS-FOUND                                  VALUE 'Y'.     00504000
       01  WS-FIRST-PN                    PIC X(20)      VALUE LOW-VALUE00505000
       01  WS-LATEST-DATE                 PIC X(10)      VALUE LOW-VALUE00506000
       01  WS-LOCNAME                     PIC X(20).                    00507000
      *                                                                 00508000
      ***************************************************************** 00509000
      *    R3 PRODUCIBLE-QUANTITY WORK FIELDS                         * 00510000
      ***************************************************************** 00511000
      *                                                                 00512000
       01  WS-R3-PRODUCIBLE               PIC 9(09)      COMP-3.        00513000
       01  WS-R3-THIS-COMPONENT           PIC 9(09)      COMP-3.        00514000
       01  WS-R3-LIMITING-PKID            PIC X(20).                    00515000
       01  WS-R3-FIRST-COMPONENT-SW       PIC X          VALUE 'Y'.     00516000
           88  WS-R3-FIRST-COMPONENT                     VALUE 'Y'.     00517000
       01  WS-R3-HAS-BOM-SW               PIC X          VALUE 'N'.     00518000
           88  WS-R3-HAS-BOM                             VALUE 'Y'.     00519000
      *                                                                 00520000
      ***************************************************************** 00521000
      *    R2 SUBSTITUTE / SITE-COLUMN STRING-BUILD WORK AREAS        * 00522000
      ***************************************************************** 00523000
      *                                                                 00524000
       01  WS-JOIN-LINE                   PIC X(200).                   00525000
       01  WS-JOIN-LEN                    PIC S9(04) COMP.              00526000
       01  WS-SUB-IDS-JOIN                PIC X(120).                   00527000
       01  WS-SUB-DESC-JOIN               PIC X(200).                   00528000
       01  WS-SUB-INV-JOIN                PIC X(200).                   00529000
       01  WS-SITE-INV-JOIN               PIC X(80).                    00530000
       01  WS-SHORT-SITES-JOIN            PIC X(80).                    00531000
       01  WS-SHORT-PKID-JOIN             PIC X(120).                   00532000
       01  WS-SUB-FOUND-SW                PIC X      VALUE 'N'.         00533000
           88  WS-SUB-FOUND                          VALUE 'Y'.         00534000
       01  WS-DISP-QTY                    PIC ZZZZZZZZ9.                00535000
      *                                                                 00536000
      ***************************************************************** 00537000
      *    TICKET APS-0264 -- R2'S PER-SITE COLUMN COUNT, IN SITE       00538000
      *    MASTER ORDER.  THE SMALLER OF THE REGISTERED-SITE COUNT AND  00539000
      *    WS-R2-SITE-MAX.                                              00540000
      ***************************************************************** 00541000
       01  WS-R2-SITE-SHOWN-CNT           PIC S9(04) COMP.              00542000
       01  WS-R2-SITE-NDX                 PIC S9(04) COMP.              00543000
      *                                                                 00544000
      ***************************************************************** 00545000
      *    R1 -- ORDER-LEVEL SHORTAGE SUMMARY, FIXED-COLUMN PRINT LINES 00546000
      ***************************************************************** 00547000
      *                                                                 00548000
       01  WS-R1-TITLE.                                                 00549000
           05  FILLER                 PIC X     VALUE '1'.              00550000
           05  FILLER                 PIC X(25) VALUE SPACES.           00551000
           05  FILLER                 PIC X(35) VALUE                   00552000
               'R1 -- ORDER-LEVEL SHORTAGE SUMMARY'.                    00553000
           05  FILLER                 PIC X(9)  VALUE '  AS OF  '.      00554000
           05  WS-R1T-MONTH           PIC XX.                           00555000
           05  FILLER                 PIC X     VALUE '/'.              00556000
           05  WS-R1T-DAY             PIC XX.                           00557000
           05  FILLER                 PIC X     VALUE '/'.              00558000
           05  WS-R1T-YEAR            PIC X(4).                         00559000
           05  FILLER                 PIC X(189) VALUE SPACES.          00560000
      *                                                                 00561000
       01  WS-R1-HEADING.                                               00562000
           05  FILLER                 PIC X     VALUE '-'.              00563000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00564000
           05  FILLER                 PIC X(1)  VALUE 'U'.              00565000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00566000
           05  FILLER                 PIC X(15) VALUE 'CUSTOMER'.       00567000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00568000
           05  FILLER                 PIC X(8)  VALUE 'PLANTSIT'.       00569000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00570000
           05  FILLER                 PIC X(10) VALUE 'STATUS'.         00571000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00572000
           05  FILLER                 PIC X(10) VALUE 'CAR TYPE'.       00573000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00574000
           05  FILLER                 PIC X(20) VALUE 'PART NAME'.      00575000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00576000
           05  FILLER                 PIC X(20) VALUE 'PN'.             00577000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00578000
           05  FILLER                 PIC X(11) VALUE ' ORDER QTY'.     00579000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00580000
           05  FILLER                 PIC X(11) VALUE '  DELV QTY'.     00581000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00582000
           05  WS-R1H-LOC-HDR         OCCURS 7 TIMES                    00583000
                                   INDEXED BY WS-R1H-LOC-NDX.           00584000
               10  FILLER             PIC X(7)  VALUE SPACES.           00585000
               10  FILLER             PIC X(1)  VALUE SPACES.           00586000
           05  FILLER                 PIC X(11) VALUE '   NET QTY'.     00587000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00588000
           05  FILLER                 PIC X(3)  VALUE 'SPK'.            00589000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00590000
           05  FILLER                 PIC X(80) VALUE                   00591000
               'SHORT COMPONENT PKIDS'.                                 00592000
      *                                                                 00593000
       01  WS-R1-DETAIL.                                                00594000
           05  WS-R1D-CC              PIC X     VALUE ' '.              00595000
           05  FILLER                 PIC X(1).                         00596000
           05  WS-R1D-URGENT          PIC X(1).                         00597000
           05  FILLER                 PIC X(1).                         00598000
           05  WS-R1D-CUSTOMER        PIC X(15).                        00599000
           05  FILLER                 PIC X(1).                         00600000
           05  WS-R1D-PLANT-SITE      PIC X(8).                         00601000
           05  FILLER                 PIC X(1).                         00602000
           05  WS-R1D-STATUS          PIC X(10).                        00603000
           05  FILLER                 PIC X(1).                         00604000
           05  WS-R1D-CAR-TYPE        PIC X(10).                        00605000
           05  FILLER                 PIC X(1).                         00606000
           05  WS-R1D-PART-NAME       PIC X(20).                        00607000
           05  FILLER                 PIC X(1).                         00608000
           05  WS-R1D-PN              PIC X(20).                        00609000
           05  FILLER                 PIC X(1).                         00610000
           05  WS-R1D-ORDQTY          PIC ZZZ,ZZZ,ZZ9.                  00611000
           05  FILLER                 PIC X(1).                         00612000
           05  WS-R1D-DELQTY          PIC ZZZ,ZZZ,ZZ9.                  00613000
           05  FILLER                 PIC X(1).                         00614000
           05  WS-R1D-LOC-GRP         OCCURS 7 TIMES                    00615000
                                   INDEXED BY WS-R1D-LOC-NDX.           00616000
               10  WS-R1D-LOC-QTY     PIC ZZZ,ZZ9.                      00617000
               10  FILLER             PIC X(1).                         00618000
           05  WS-R1D-NETREM          PIC ZZZ,ZZZ,ZZ9.                  00619000
           05  FILLER                 PIC X(1).                         00620000
           05  WS-R1D-SHORTCNT        PIC ZZ9.                          00621000
           05  FILLER                 PIC X(1).                         00622000
           05  WS-R1D-SHORTPKIDS      PIC X(80).                        00623000
      *                                                                 00624000
      ***************************************************************** 00625000
      *    R2 -- COMPONENT SHORTAGE DETAIL, FIXED-COLUMN PRINT LINES   *00626000
      ***************************************************************** 00627000
      *                                                                 00628000
       01  WS-R2-TITLE.                                                 00629000
           05  FILLER                 PIC X     VALUE '1'.              00630000
           05  FILLER                 PIC X(25) VALUE SPACES.           00631000
           05  FILLER                 PIC X(31) VALUE                   00632000
               'R2 -- COMPONENT SHORTAGE DETAIL'.                       00633000
           05  FILLER                 PIC X(9)  VALUE '  AS OF  '.      00634000
           05  WS-R2T-MONTH           PIC XX.                           00635000
           05  FILLER                 PIC X     VALUE '/'.              00636000
           05  WS-R2T-DAY             PIC XX.                           00637000
           05  FILLER                 PIC X     VALUE '/'.              00638000
           05  WS-R2T-YEAR            PIC X(4).                         00639000
           05  FILLER                 PIC X(476) VALUE SPACES.          00640000
      *                                                                 00641000
       01  WS-R2-HEADING.                                               00642000
           05  FILLER                 PIC X     VALUE '-'.              00643000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00644000
           05  FILLER                 PIC X(20) VALUE 'PKID'.           00645000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00646000
           05  FILLER                 PIC X(1)  VALUE 'U'.              00647000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00648000
           05  FILLER                 PIC X(11) VALUE ' TOTAL REQ'.     00649000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00650000
           05  FILLER                 PIC X(11) VALUE ' TOTAL INV'.     00651000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00652000
           05  FILLER                 PIC X(11) VALUE '  SHORTAGE'.     00653000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00654000
           05  WS-R2H-REQ-HDR         OCCURS 8 TIMES                    00655000
                                   INDEXED BY WS-R2H-REQ-NDX.           00656000
               10  FILLER             PIC X(7)  VALUE SPACES.           00657000
               10  FILLER             PIC X(1)  VALUE SPACES.           00658000
           05  WS-R2H-INV-HDR         OCCURS 8 TIMES                    00659000
                                   INDEXED BY WS-R2H-INV-NDX.           00660000
               10  FILLER             PIC X(7)  VALUE SPACES.           00661000
               10  FILLER             PIC X(1)  VALUE SPACES.           00662000
           05  FILLER                 PIC X(80) VALUE                   00663000
               'SHORT SITES'.                                           00664000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00665000
           05  FILLER                 PIC X(80) VALUE                   00666000
               'RECOMMENDED SUBSTITUTES'.                               00667000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00668000
           05  FILLER                 PIC X(100) VALUE                  00669000
               'SUBSTITUTE DESCRIPTIONS'.                               00670000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00671000
           05  FILLER                 PIC X(100) VALUE                  00672000
               'SUBSTITUTE INVENTORY BY SITE'.                          00673000
      *                                                                 00674000
       01  WS-R2-DETAIL.                                                00675000
           05  WS-R2D-CC              PIC X     VALUE ' '.              00676000
           05  FILLER                 PIC X(1).                         00677000
           05  WS-R2D-PKID            PIC X(20).                        00678000
           05  FILLER                 PIC X(1).                         00679000
           05  WS-R2D-URGENT          PIC X(1).                         00680000
           05  FILLER                 PIC X(1).                         00681000
           05  WS-R2D-TOTREQ          PIC ZZZ,ZZZ,ZZ9.                  00682000
           05  FILLER                 PIC X(1).                         00683000
           05  WS-R2D-TOTINV          PIC ZZZ,ZZZ,ZZ9.                  00684000
           05  FILLER                 PIC X(1).                         00685000
           05  WS-R2D-TOTSHORT        PIC ZZZ,ZZZ,ZZ9.                  00686000
           05  FILLER                 PIC X(1).                         00687000
           05  WS-R2D-SITE-REQ-GRP    OCCURS 8 TIMES                    00688000
                                   INDEXED BY WS-R2D-REQ-NDX.           00689000
               10  WS-R2D-SITE-REQ    PIC ZZZ,ZZ9.                      00690000
               10  FILLER             PIC X(1).                         00691000
           05  WS-R2D-SITE-INV-GRP    OCCURS 8 TIMES                    00692000
                                   INDEXED BY WS-R2D-INV-NDX.           00693000
               10  WS-R2D-SITE-INV    PIC ZZZ,ZZ9.                      00694000
               10  FILLER             PIC X(1).                         00695000
           05  WS-R2D-SHORTSITES      PIC X(80).                        00696000
           05  FILLER                 PIC X(1).                         00697000
           05  WS-R2D-SUBIDS          PIC X(80).                        00698000
           05  FILLER                 PIC X(1).                         00699000
           05  WS-R2D-SUBDESC         PIC X(100).                       00700000
           05  FILLER                 PIC X(1).                         00701000
           05  WS-R2D-SUBINV          PIC X(100).                       00702000
      *                                                                 00703000
      ***************************************************************** 00704000
      *    R3 -- PRODUCIBLE QUANTITY, FIXED-COLUMN PRINT LINES         *00705000
      ***************************************************************** 00706000
      *                                                                 00707000
       01  WS-R3-TITLE.                                                 00708000
           05  FILLER                 PIC X     VALUE '1'.              00709000
           05  FILLER                 PIC X(25) VALUE SPACES.           00710000
           05  FILLER                 PIC X(25) VALUE                   00711000
               'R3 -- PRODUCIBLE QUANTITY'.                             00712000
           05  FILLER                 PIC X(9)  VALUE '  AS OF  '.      00713000
           05  WS-R3T-MONTH           PIC XX.                           00714000
           05  FILLER                 PIC X     VALUE '/'.              00715000
           05  WS-R3T-DAY             PIC XX.                           00716000
           05  FILLER                 PIC X     VALUE '/'.              00717000
           05  WS-R3T-YEAR            PIC X(4).                         00718000
           05  FILLER                 PIC X(192) VALUE SPACES.          00719000
      *                                                                 00720000
       01  WS-R3-HEADING.                                               00721000
           05  FILLER                 PIC X     VALUE '-'.              00722000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00723000
           05  FILLER                 PIC X(20) VALUE 'PN'.             00724000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00725000
           05  FILLER                 PIC X(30) VALUE 'PART NAME'.      00726000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00727000
           05  FILLER                 PIC X(15) VALUE 'CUSTOMER'.       00728000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00729000
           05  FILLER                 PIC X(8)  VALUE 'PLANTSIT'.       00730000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00731000
           05  FILLER                 PIC X(11) VALUE 'PRODUCIBLE'.     00732000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00733000
           05  FILLER                 PIC X(20) VALUE 'LIMITING COMPONEN00734000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00735000
           05  FILLER                 PIC X(150) VALUE                  00736000
               'COMPONENT DETAIL (PKID: AVAIL/BOMQTY)'.                 00737000
      *                                                                 00738000
       01  WS-R3-DETAIL.                                                00739000
           05  WS-R3D-CC              PIC X     VALUE ' '.              00740000
           05  FILLER                 PIC X(1).                         00741000
           05  WS-R3D-PN              PIC X(20).                        00742000
           05  FILLER                 PIC X(1).                         00743000
           05  WS-R3D-PART-NAME       PIC X(30).                        00744000
           05  FILLER                 PIC X(1).                         00745000
           05  WS-R3D-CUSTOMER        PIC X(15).                        00746000
           05  FILLER                 PIC X(1).                         00747000
           05  WS-R3D-PLANT-SITE      PIC X(8).                         00748000
           05  FILLER                 PIC X(1).                         00749000
           05  WS-R3D-PRODUCIBLE      PIC ZZZ,ZZZ,ZZ9.                  00750000
           05  FILLER                 PIC X(1).                         00751000
           05  WS-R3D-LIMITING-PKID   PIC X(20).                        00752000
           05  FILLER                 PIC X(1).                         00753000
           05  WS-R3D-DETAIL          PIC X(150).                       00754000
      *                                                                 00755000
                                                                        00756000
      ***************************************************************** 00757000
      *    RUN DATE                                                   * 00758000
      ***************************************************************** 00759000
      *                                                                 00760000
       01  WS-RUN-DATE.                                                 00761000
           05  WS-RD-YEAR                 PIC X(4) VALUE SPACES.        00762000
           05  WS-RD-MONTH                PIC XX   VALUE SPACES.        00763000
           05  WS-RD-DAY                  PIC XX   VALUE SPACES.        00764000
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00765000
           05  WS-RD-CCYYMMDD             PIC X(8).                     00766000
      *                                                                 00767000
      ***************************************************************** 00768000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00769000
      ***************************************************************** 00770000
      *                                                                 00771000
           COPY APBERRWS.                                               00772000
      *                                                                 00773000
       LINKAGE SECTION.                                                 00774000
      *                                                                 00775000
      ***************************************************************** 00776000
      *    P R O C E D U R E    D I V I S I O N                       * 00777000
      ***************************************************************** 00778000
      *                                                                 00779000
       PROCEDURE DIVISION.                                              00780000
      *                                                                 00781000
       P00000-MAINLINE.                                                 00782000
      *                                                                 00783000
           MOVE FUNCTION CURRENT-DATE(1:4) TO WS-RD-YEAR.               00784000
           MOVE FUNCTION CURRENT-DATE(5:2) TO WS-RD-MONTH.              00785000
           MOVE FUNCTION CURRENT-DATE(7:2) TO WS-RD-DAY.                00786000
      *                                                                 00787000
           PERFORM P01000-READ-PARM-CARD   THRU P01000-EXIT.            00788000
           PERFORM P02000-LOAD-PM-TABLE    THRU P02000-EXIT.            00789000
           PERFORM P03000-LOAD-BM-TABLE    THRU P03000-EXIT.            00790000
           PERFORM P04000-LOAD-SV-TABLE    THRU P04000-EXIT.            00791000
           PERFORM P05000-LOAD-PLSIT-TABLE THRU P05000-EXIT.            00792000
           PERFORM P06000-LOAD-ASINV       THRU P06000-EXIT.            00793000
           PERFORM P07000-FIND-LATEST-DATE THRU P07000-EXIT.            00794000
           PERFORM P08000-LOAD-INV-TABLE   THRU P08000-EXIT.            00795000
      *                                                                 00796000
           PERFORM P09000-MARK-SELECTED-PM THRU P09000-EXIT.            00797000
           IF WS-PROD-SELECTED-CNT = ZEROES                             00798000
               DISPLAY 'APSB07 ABORT -- NO PRODUCTS MATCH THE'          00799000
               DISPLAY 'SELECTED CUSTOMER LIST.'                        00800000
               GOBACK.                                                  00801000
      *                                                                 00802000
           PERFORM P10000-SELECT-DEMAND    THRU P10000-EXIT.            00803000
           IF WS-STATUS-MATCH-CNT = ZEROES                              00804000
               DISPLAY 'APSB07 ABORT -- NO ORDERS MATCH THE'            00805000
               DISPLAY 'SELECTED STATUS LIST.'                          00806000
               GOBACK.                                                  00807000
           IF WS-DEMAND-CNT = ZEROES                                    00808000
               DISPLAY 'APSB07 ABORT -- NO ORDER MATCHES A'             00809000
               DISPLAY 'SELECTED PRODUCT.'                              00810000
               GOBACK.                                                  00811000
      *                                                                 00812000
           PERFORM P20000-SORT-DEMAND      THRU P20000-EXIT.            00813000
           PERFORM P30000-AS-ALLOCATE      THRU P30000-EXIT.            00814000
           PERFORM P40000-BOM-EXPLODE      THRU P40000-EXIT.            00815000
           IF WS-BOM-MATCH-CNT = ZEROES                                 00816000
               DISPLAY 'APSB07 ABORT -- NO BOM MATCHES ANY'             00817000
               DISPLAY 'SELECTED PRODUCT.'                              00818000
               GOBACK.                                                  00819000
      *                                                                 00820000
           PERFORM P50000-AGGREGATE-DEMAND THRU P50000-EXIT.            00821000
           PERFORM P60000-MATCH-INVENTORY  THRU P60000-EXIT.            00822000
      *                                                                 00823000
           OPEN OUTPUT R1-RPT-OUT R2-RPT-OUT R3-RPT-OUT.                00824000
           PERFORM P70000-WRITE-R1         THRU P70000-EXIT.            00825000
           PERFORM P80000-WRITE-R2         THRU P80000-EXIT.            00826000
           PERFORM P90000-WRITE-R3         THRU P90000-EXIT.            00827000
           CLOSE R1-RPT-OUT R2-RPT-OUT R3-RPT-OUT.                      00828000
      *                                                                 00829000
           GOBACK.                                                      00830000
      *                                                                 00831000
       P00000-EXIT.                                                     00832000
           EXIT.                                                        00833000
      *                                                                 00834000
      ***************************************************************** 00835000
      *    PARAGRAPH:  P01000-READ-PARM-CARD                          * 00836000
      *    FUNCTION :  RECORD 1 IS THE COMMA LIST OF TARGET            *00837000
      *                CUSTOMERS; RECORD 2 IS THE COMMA LIST OF        *00838000
      *                TARGET ORDER STATUSES.  BOTH ARE UPPER-CASED.  * 00839000
      ***************************************************************** 00840000
      *                                                                 00841000
       P01000-READ-PARM-CARD.                                           00842000
      *                                                                 00843000
           OPEN INPUT PARM-CARD.                                        00844000
      *                                                                 00845000
           READ PARM-CARD                                               00846000
               AT END                                                   00847000
                   MOVE SPACES             TO PARM-CARD-RECORD.         00848000
           INSPECT PARM-CARD-RECORD                                     00849000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00850000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00851000
           PERFORM P01100-SPLIT-CUST-LIST THRU P01100-EXIT.             00852000
      *                                                                 00853000
           READ PARM-CARD                                               00854000
               AT END                                                   00855000
                   MOVE SPACES             TO PARM-CARD-RECORD.         00856000
           INSPECT PARM-CARD-RECORD                                     00857000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00858000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00859000
           PERFORM P01200-SPLIT-STAT-LIST THRU P01200-EXIT.             00860000
      *                                                                 00861000
           CLOSE PARM-CARD.                                             00862000
      *                                                                 00863000
       P01000-EXIT.                                                     00864000
           EXIT.                                                        00865000
      *                                                                 00866000
       P01100-SPLIT-CUST-LIST.                                          00867000
      *                                                                 00868000
           MOVE 1                          TO WS-PARM-PTR.              00869000
           MOVE 0                          TO WS-CUST-CNT.              00870000
           PERFORM P01110-ONE-CUST THRU P01110-EXIT                     00871000
               UNTIL WS-PARM-PTR > WS-PARM-LEN                          00872000
                  OR WS-CUST-CNT > 19.                                  00873000
      *                                                                 00874000
       P01100-EXIT.                                                     00875000
           EXIT.                                                        00876000
      *                                                                 00877000
       P01110-ONE-CUST.                                                 00878000
      *                                                                 00879000
           ADD 1                           TO WS-CUST-CNT.              00880000
           UNSTRING PARM-CARD-RECORD DELIMITED BY ','                   00881000
               INTO WS-CUST-ENTRY(WS-CUST-CNT)                          00882000
               WITH POINTER WS-PARM-PTR                                 00883000
               ON OVERFLOW                                              00884000
                   MOVE WS-PARM-LEN + 1     TO WS-PARM-PTR.             00885000
      *                                                                 00886000
       P01110-EXIT.                                                     00887000
           EXIT.                                                        00888000
      *                                                                 00889000
       P01200-SPLIT-STAT-LIST.                                          00890000
      *                                                                 00891000
           MOVE 1                          TO WS-PARM-PTR.              00892000
           MOVE 0                          TO WS-STAT-CNT.              00893000
           PERFORM P01210-ONE-STAT THRU P01210-EXIT                     00894000
               UNTIL WS-PARM-PTR > WS-PARM-LEN                          00895000
                  OR WS-STAT-CNT > 9.                                   00896000
      *                                                                 00897000
       P01200-EXIT.                                                     00898000
           EXIT.                                                        00899000
      *                                                                 00900000
       P01210-ONE-STAT.                                                 00901000
      *                                                                 00902000
           ADD 1                           TO WS-STAT-CNT.              00903000
           UNSTRING PARM-CARD-RECORD DELIMITED BY ','                   00904000
               INTO WS-STAT-ENTRY(WS-STAT-CNT)                          00905000
               WITH POINTER WS-PARM-PTR                                 00906000
               ON OVERFLOW                                              00907000
                   MOVE WS-PARM-LEN + 1     TO WS-PARM-PTR.             00908000
      *                                                                 00909000
       P01210-EXIT.                                                     00910000
           EXIT.                                                        00911000
      *                                                                 00912000
      ***************************************************************** 00913000
      *    PARAGRAPH:  P02000-LOAD-PM-TABLE                           * 00914000
      ***************************************************************** 00915000
      *                                                                 00916000
       P02000-LOAD-PM-TABLE.                                            00917000
      *                                                                 00918000
           OPEN INPUT PRODUCT-MASTER.                                   00919000
           PERFORM P02100-LOAD-ONE-PM THRU P02100-EXIT                  00920000
               UNTIL PRODM-END.                                         00921000
           CLOSE PRODUCT-MASTER.                                        00922000
      *                                                                 00923000
       P02000-EXIT.                                                     00924000
           EXIT.                                                        00925000
      *                                                                 00926000
       P02100-LOAD-ONE-PM.                                              00927000
      *                                                                 00928000
           READ PRODUCT-MASTER                                          00929000
               AT END                                                   00930000
                   MOVE '10'               TO WS-PRODM-STATUS           00931000
                   GO TO P02100-EXIT.                                   00932000
      *                                                                 00933000
           ADD 1                           TO WS-PM-CNT.                00934000
           MOVE PM-PN             TO APS-PM-PN(WS-PM-CNT).              00935000
           MOVE PM-PART-NAME      TO APS-PM-PART-NAME(WS-PM-CNT).       00936000
           MOVE PM-CAR-TYPE       TO APS-PM-CAR-TYPE(WS-PM-CNT).        00937000
           MOVE PM-CUSTOMER       TO APS-PM-CUSTOMER(WS-PM-CNT).        00938000
           MOVE PM-PLANT-SITE     TO APS-PM-PLANT-SITE(WS-PM-CNT).      00939000
           MOVE 'N'               TO APS-PM-SELECTED-SW(WS-PM-CNT).     00940000
      *                                                                 00941000
       P02100-EXIT.                                                     00942000
           EXIT.                                                        00943000
      *                                                                 00944000
      ***************************************************************** 00945000
      *    PARAGRAPH:  P03000-LOAD-BM-TABLE                           * 00946000
      ***************************************************************** 00947000
      *                                                                 00948000
       P03000-LOAD-BM-TABLE.                                            00949000
      *                                                                 00950000
           OPEN INPUT BOM-MASTER.                                       00951000
           PERFORM P03100-LOAD-ONE-BM THRU P03100-EXIT                  00952000
               UNTIL BOMM-END.                                          00953000
           CLOSE BOM-MASTER.                                            00954000
      *                                                                 00955000
       P03000-EXIT.                                                     00956000
           EXIT.                                                        00957000
      *                                                                 00958000
       P03100-LOAD-ONE-BM.                                              00959000
      *                                                                 00960000
           READ BOM-MASTER                                              00961000
               AT END                                                   00962000
                   MOVE '10'               TO WS-BOMM-STATUS            00963000
                   GO TO P03100-EXIT.                                   00964000
      *                                                                 00965000
           ADD 1                           TO WS-BM-CNT.                00966000
           MOVE BM-PARENT-PN      TO APS-BM-PARENT-PN(WS-BM-CNT).       00967000
           MOVE BM-CHILD-PKID     TO APS-BM-CHILD-PKID(WS-BM-CNT).      00968000
           MOVE BM-QTY            TO APS-BM-QTY(WS-BM-CNT).             00969000
      *                                                                 00970000
       P03100-EXIT.                                                     00971000
           EXIT.                                                        00972000
      *                                                                 00973000
      ***************************************************************** 00974000
      *    PARAGRAPH:  P04000-LOAD-SV-TABLE                           * 00975000
      ***************************************************************** 00976000
      *                                                                 00977000
       P04000-LOAD-SV-TABLE.                                            00978000
      *                                                                 00979000
           OPEN INPUT SUBSTITUTE-MASTER.                                00980000
           PERFORM P04100-LOAD-ONE-SV THRU P04100-EXIT                  00981000
               UNTIL SUBM-END.                                          00982000
           CLOSE SUBSTITUTE-MASTER.                                     00983000
      *                                                                 00984000
       P04000-EXIT.                                                     00985000
           EXIT.                                                        00986000
      *                                                                 00987000
       P04100-LOAD-ONE-SV.                                              00988000
      *                                                                 00989000
           READ SUBSTITUTE-MASTER                                       00990000
               AT END                                                   00991000
                   MOVE '10'               TO WS-SUBM-STATUS            00992000
                   GO TO P04100-EXIT.                                   00993000
      *                                                                 00994000
           ADD 1                           TO WS-SV-CNT.                00995000
           MOVE SV-CHILD-PKID     TO APS-SV-CHILD-PKID(WS-SV-CNT).      00996000
           MOVE SV-SUBSTITUTE-PKID TO APS-SV-SUB-PKID(WS-SV-CNT).       00997000
           MOVE SV-SUBSTITUTE-NAME TO APS-SV-SUB-NAME(WS-SV-CNT).       00998000
           MOVE SV-DESCRIPTION    TO APS-SV-DESCRIPTION(WS-SV-CNT).     00999000
      *                                                                 01000000
       P04100-EXIT.                                                     01001000
           EXIT.                                                        01002000
      *                                                                 01003000
      ***************************************************************** 01004000
      *    PARAGRAPH:  P05000-LOAD-PLSIT-TABLE                        * 01005000
      ***************************************************************** 01006000
      *                                                                 01007000
       P05000-LOAD-PLSIT-TABLE.                                         01008000
      *                                                                 01009000
           OPEN INPUT PLANT-SITE-MASTER.                                01010000
           PERFORM P05100-LOAD-ONE-PS THRU P05100-EXIT                  01011000
               UNTIL PLSIT-END.                                         01012000
           CLOSE PLANT-SITE-MASTER.                                     01013000
      *                                                                 01014000
       P05000-EXIT.                                                     01015000
           EXIT.                                                        01016000
      *                                                                 01017000
       P05100-LOAD-ONE-PS.                                              01018000
      *                                                                 01019000
           READ PLANT-SITE-MASTER                                       01020000
               AT END                                                   01021000
                   MOVE '10'               TO WS-PLSIT-STATUS           01022000
                   GO TO P05100-EXIT.                                   01023000
      *                                                                 01024000
           ADD 1                           TO WS-PLSIT-CNT.             01025000
           MOVE PS-SITE-CODE      TO APS-PLSIT-CODE(WS-PLSIT-CNT).      01026000
      *                                                                 01027000
       P05100-EXIT.                                                     01028000
           EXIT.                                                        01029000
      *                                                                 01030000
      ***************************************************************** 01031000
      *    PARAGRAPH:  P06000-LOAD-ASINV                              * 01032000
      *    FUNCTION :  ACCUMULATE AS-DEPOT INVENTORY INTO A TOTAL-BY-  *01033000
      *                PN TABLE WITH A PER-LOCATION BREAKDOWN.        * 01034000
      ***************************************************************** 01035000
      *                                                                 01036000
       P06000-LOAD-ASINV.                                               01037000
      *                                                                 01038000
           OPEN INPUT AS-INVENTORY.                                     01039000
           PERFORM P06100-LOAD-ONE-AI THRU P06100-EXIT                  01040000
               UNTIL ASINV-END.                                         01041000
           CLOSE AS-INVENTORY.                                          01042000
      *                                                                 01043000
       P06000-EXIT.                                                     01044000
           EXIT.                                                        01045000
      *                                                                 01046000
       P06100-LOAD-ONE-AI.                                              01047000
      *                                                                 01048000
           READ AS-INVENTORY                                            01049000
               AT END                                                   01050000
                   MOVE '10'               TO WS-ASINV-STATUS           01051000
                   GO TO P06100-EXIT.                                   01052000
      *                                                                 01053000
           MOVE 'N'                        TO WS-MATCH-SW.              01054000
           PERFORM P06200-FIND-PN-ROW THRU P06200-EXIT                  01055000
               VARYING APS-PN-NDX FROM 1 BY 1                           01056000
               UNTIL APS-PN-NDX > WS-PN-AS-CNT                          01057000
                  OR WS-FOUND.                                          01058000
      *                                                                 01059000
           IF NOT WS-FOUND                                              01060000
               ADD 1                       TO WS-PN-AS-CNT              01061000
               MOVE AI-PN                  TO APS-PN-PN(WS-PN-AS-CNT)   01062000
               MOVE ZEROES             TO APS-PN-TOTAL(WS-PN-AS-CNT)    01063000
               PERFORM P06300-ZERO-LOC THRU P06300-EXIT                 01064000
                   VARYING APS-PN-LOC-NDX FROM 1 BY 1                   01065000
                   UNTIL APS-PN-LOC-NDX > APB-LOCATION-MAX              01066000
               MOVE WS-PN-AS-CNT           TO APS-PN-NDX.               01067000
      *                                                                 01068000
           ADD AI-QTY TO APS-PN-TOTAL(APS-PN-NDX).                      01069000
      *                                                                 01070000
           MOVE 'N'                        TO WS-MATCH-SW.              01071000
           PERFORM P06400-MATCH-LOC THRU P06400-EXIT                    01072000
               VARYING ALAR-LOC-NDX FROM 1 BY 1                         01073000
               UNTIL ALAR-LOC-NDX > APB-LOCATION-MAX                    01074000
                  OR WS-FOUND.                                          01075000
      *                                                                 01076000
       P06100-EXIT.                                                     01077000
           EXIT.                                                        01078000
      *                                                                 01079000
       P06200-FIND-PN-ROW.                                              01080000
      *                                                                 01081000
           IF APS-PN-PN(APS-PN-NDX) = AI-PN                             01082000
               MOVE 'Y'                    TO WS-MATCH-SW.              01083000
      *                                                                 01084000
       P06200-EXIT.                                                     01085000
           EXIT.                                                        01086000
      *                                                                 01087000
       P06300-ZERO-LOC.                                                 01088000
      *                                                                 01089000
           MOVE ZEROES                                                  01090000
               TO APS-PN-BY-LOC(WS-PN-AS-CNT, APS-PN-LOC-NDX).          01091000
      *                                                                 01092000
       P06300-EXIT.                                                     01093000
           EXIT.                                                        01094000
      *                                                                 01095000
       P06400-MATCH-LOC.                                                01096000
      *                                                                 01097000
           IF ALAR-LOCATION-CODE(ALAR-LOC-NDX) = AI-LOCATION            01098000
               ADD AI-QTY                                               01099000
                   TO APS-PN-BY-LOC(APS-PN-NDX, ALAR-LOC-NDX)           01100000
               MOVE 'Y'                    TO WS-MATCH-SW.              01101000
      *                                                                 01102000
       P06400-EXIT.                                                     01103000
           EXIT.                                                        01104000
      *                                                                 01105000
      ***************************************************************** 01106000
      *    PARAGRAPH:  P07000-FIND-LATEST-DATE                        * 01107000
      *    FUNCTION :  BROWSE THE INVENTORY SNAPSHOT VSAM FILE FROM    *01108000
      *                THE TOP AND REMEMBER THE HIGHEST SNAPSHOT DATE. *01109000
      ***************************************************************** 01110000
      *                                                                 01111000
       P07000-FIND-LATEST-DATE.                                         01112000
      *                                                                 01113000
           MOVE LOW-VALUES                 TO WS-LATEST-DATE.           01114000
           OPEN INPUT INVENTORY-SNAPSHOT.                               01115000
           MOVE LOW-VALUES                 TO IS-KEY.                   01116000
           START INVENTORY-SNAPSHOT KEY IS NOT LESS THAN IS-KEY         01117000
               INVALID KEY                                              01118000
                   MOVE '10'               TO WS-INVSN-STATUS.          01119000
      *                                                                 01120000
           PERFORM P07100-SCAN-ONE THRU P07100-EXIT                     01121000
               UNTIL INVSN-END.                                         01122000
           CLOSE INVENTORY-SNAPSHOT.                                    01123000
      *                                                                 01124000
       P07000-EXIT.                                                     01125000
           EXIT.                                                        01126000
      *                                                                 01127000
       P07100-SCAN-ONE.                                                 01128000
      *                                                                 01129000
           READ INVENTORY-SNAPSHOT NEXT RECORD                          01130000
               AT END                                                   01131000
                   MOVE '10'               TO WS-INVSN-STATUS           01132000
                   GO TO P07100-EXIT.                                   01133000
      *                                                                 01134000
           IF IS-SNAPSHOT-DATE > WS-LATEST-DATE                         01135000
               MOVE IS-SNAPSHOT-DATE       TO WS-LATEST-DATE.           01136000
      *                                                                 01137000
       P07100-EXIT.                                                     01138000
           EXIT.                                                        01139000
      *                                                                 01140000
      ***************************************************************** 01141000
      *    PARAGRAPH:  P08000-LOAD-INV-TABLE                          * 01142000
      *    FUNCTION :  SECOND BROWSE -- LOAD ONLY THE LATEST-DATE      *01143000
      *                ROWS.  THE VSAM KEY ORDER (PKID+SITE+DATE)      *01144000
      *                MEANS THE LOADED TABLE IS ALREADY IN PKID+SITE  *01145000
      *                SEQUENCE.                                       *01146000
      ***************************************************************** 01147000
      *                                                                 01148000
       P08000-LOAD-INV-TABLE.                                           01149000
      *                                                                 01150000
           OPEN INPUT INVENTORY-SNAPSHOT.                               01151000
           MOVE LOW-VALUES                 TO IS-KEY.                   01152000
           START INVENTORY-SNAPSHOT KEY IS NOT LESS THAN IS-KEY         01153000
               INVALID KEY                                              01154000
                   MOVE '10'               TO WS-INVSN-STATUS.          01155000
      *                                                                 01156000
           PERFORM P08100-LOAD-ONE THRU P08100-EXIT                     01157000
               UNTIL INVSN-END.                                         01158000
           CLOSE INVENTORY-SNAPSHOT.                                    01159000
      *                                                                 01160000
       P08000-EXIT.                                                     01161000
           EXIT.                                                        01162000
      *                                                                 01163000
       P08100-LOAD-ONE.                                                 01164000
      *                                                                 01165000
           READ INVENTORY-SNAPSHOT NEXT RECORD                          01166000
               AT END                                                   01167000
                   MOVE '10'               TO WS-INVSN-STATUS           01168000
                   GO TO P08100-EXIT.                                   01169000
      *                                                                 01170000
           IF IS-SNAPSHOT-DATE NOT = WS-LATEST-DATE                     01171000
               GO TO P08100-EXIT.                                       01172000
      *                                                                 01173000
           ADD 1                           TO WS-INV-CNT.               01174000
           MOVE IS-PKID           TO APS-INV-PKID(WS-INV-CNT).          01175000
           MOVE IS-PLANT-SITE     TO APS-INV-SITE(WS-INV-CNT).          01176000
           MOVE IS-PKID-QTY       TO APS-INV-QTY(WS-INV-CNT).           01177000
      *                                                                 01178000
       P08100-EXIT.                                                     01179000
           EXIT.                                                        01180000
      *                                                                 01181000
      ***************************************************************** 01182000
      *    PARAGRAPH:  P09000-MARK-SELECTED-PM                        * 01183000
      *    FUNCTION :  FLAG EVERY PRODUCT WHOSE CUSTOMER IS ON THE     *01184000
      *                TARGET CUSTOMER LIST.                          * 01185000
      ***************************************************************** 01186000
      *                                                                 01187000
       P09000-MARK-SELECTED-PM.                                         01188000
      *                                                                 01189000
           PERFORM P09100-MARK-ONE-PM THRU P09100-EXIT                  01190000
               VARYING APS-PM-NDX FROM 1 BY 1                           01191000
               UNTIL APS-PM-NDX > WS-PM-CNT.                            01192000
      *                                                                 01193000
       P09000-EXIT.                                                     01194000
           EXIT.                                                        01195000
      *                                                                 01196000
       P09100-MARK-ONE-PM.                                              01197000
      *                                                                 01198000
           MOVE 'N'                        TO WS-CUST-MATCH-SW.         01199000
           PERFORM P09200-COMPARE-CUST THRU P09200-EXIT                 01200000
               VARYING WS-CUST-NDX FROM 1 BY 1                          01201000
               UNTIL WS-CUST-NDX > WS-CUST-CNT                          01202000
                  OR WS-CUST-MATCHED.                                   01203000
      *                                                                 01204000
           IF WS-CUST-MATCHED                                           01205000
               MOVE 'Y'              TO APS-PM-SELECTED-SW(APS-PM-NDX)  01206000
               ADD 1                 TO WS-PROD-SELECTED-CNT.           01207000
      *                                                                 01208000
       P09100-EXIT.                                                     01209000
           EXIT.                                                        01210000
      *                                                                 01211000
       P09200-COMPARE-CUST.                                             01212000
      *                                                                 01213000
           IF WS-CUST-ENTRY(WS-CUST-NDX) = APS-PM-CUSTOMER(APS-PM-NDX)  01214000
               MOVE 'Y'                    TO WS-CUST-MATCH-SW.         01215000
      *                                                                 01216000
       P09200-EXIT.                                                     01217000
           EXIT.                                                        01218000
      *                                                                 01219000
      ***************************************************************** 01220000
      *    PARAGRAPH:  P10000-SELECT-DEMAND                           * 01221000
      *    FUNCTION :  BROWSE THE ORDER MASTER; SELECT ORDERS WHOSE    *01222000
      *                STATUS IS ON THE TARGET LIST AND WHOSE PRODUCT  *01223000
      *                WAS FLAGGED SELECTED; WRITE DEMAND-WORK.       * 01224000
      ***************************************************************** 01225000
      *                                                                 01226000
       P10000-SELECT-DEMAND.                                            01227000
      *                                                                 01228000
           OPEN INPUT  ORDER-MASTER                                     01229000
                OUTPUT DEMAND-WORK.                                     01230000
      *                                                                 01231000
           MOVE LOW-VALUES                 TO ORD-ORDER-KEY.            01232000
           START ORDER-MASTER KEY IS NOT LESS THAN ORD-ORDER-KEY        01233000
               INVALID KEY                                              01234000
                   MOVE '10'               TO WS-ORDM-STATUS.           01235000
      *                                                                 01236000
           PERFORM P10100-SELECT-ONE THRU P10100-EXIT                   01237000
               UNTIL ORDM-END.                                          01238000
      *                                                                 01239000
           CLOSE ORDER-MASTER DEMAND-WORK.                              01240000
      *                                                                 01241000
       P10000-EXIT.                                                     01242000
           EXIT.                                                        01243000
      *                                                                 01244000
       P10100-SELECT-ONE.                                               01245000
      *                                                                 01246000
           READ ORDER-MASTER NEXT RECORD                                01247000
               AT END                                                   01248000
                   MOVE '10'               TO WS-ORDM-STATUS            01249000
                   GO TO P10100-EXIT.                                   01250000
      *                                                                 01251000
           MOVE 'N'                        TO WS-STAT-MATCH-SW.         01252000
           PERFORM P10200-COMPARE-STAT THRU P10200-EXIT                 01253000
               VARYING WS-STAT-NDX FROM 1 BY 1                          01254000
               UNTIL WS-STAT-NDX > WS-STAT-CNT                          01255000
                  OR WS-STAT-MATCHED.                                   01256000
           IF NOT WS-STAT-MATCHED                                       01257000
               GO TO P10100-EXIT.                                       01258000
           ADD 1                           TO WS-STATUS-MATCH-CNT.      01259000
      *                                                                 01260000
           MOVE 'N'                        TO WS-MATCH-SW.              01261000
           PERFORM P10300-FIND-PM THRU P10300-EXIT                      01262000
               VARYING APS-PM-NDX FROM 1 BY 1                           01263000
               UNTIL APS-PM-NDX > WS-PM-CNT                             01264000
                  OR WS-FOUND.                                          01265000
           IF NOT WS-FOUND                                              01266000
               GO TO P10100-EXIT.                                       01267000
           IF NOT APS-PM-SELECTED(APS-PM-NDX)                           01268000
               GO TO P10100-EXIT.                                       01269000
      *                                                                 01270000
           MOVE SPACES                     TO DM-DEMAND-RECORD.         01271000
           MOVE ORD-ORDER-KEY              TO DM-ORDER-KEY.             01272000
           MOVE ORD-PN                     TO DM-PN.                    01273000
           MOVE APS-PM-CUSTOMER(APS-PM-NDX)   TO DM-CUSTOMER.           01274000
           MOVE APS-PM-CAR-TYPE(APS-PM-NDX)   TO DM-CAR-TYPE.           01275000
           MOVE APS-PM-PART-NAME(APS-PM-NDX)  TO DM-PART-NAME.          01276000
           MOVE APS-PM-PLANT-SITE(APS-PM-NDX) TO DM-PLANT-SITE.         01277000
           MOVE ORD-ORDER-DATE              TO DM-ORDER-DATE.           01278000
           MOVE ORD-URGENT-FLAG             TO DM-URGENT-FLAG.          01279000
           IF DM-URGENT-FLAG = SPACES                                   01280000
               MOVE 'N'                     TO DM-URGENT-FLAG.          01281000
           MOVE ORD-ORDER-STATUS            TO DM-ORDER-STATUS.         01282000
           MOVE ORD-ORDER-QTY               TO DM-ORDER-QTY.            01283000
           MOVE ORD-DELIVERED-QTY           TO DM-DELIVERED-QTY.        01284000
      *                                                                 01285000
           IF ORD-DELIVERED-QTY >= ORD-ORDER-QTY                        01286000
               MOVE 0                       TO DM-REMAINING-QTY         01287000
           ELSE                                                         01288000
               COMPUTE DM-REMAINING-QTY =                               01289000
                   ORD-ORDER-QTY - ORD-DELIVERED-QTY.                   01290000
      *                                                                 01291000
           WRITE DM-DEMAND-RECORD.                                      01292000
           ADD 1                            TO WS-DEMAND-CNT.           01293000
      *                                                                 01294000
       P10100-EXIT.                                                     01295000
           EXIT.                                                        01296000
      *                                                                 01297000
       P10200-COMPARE-STAT.                                             01298000
      *                                                                 01299000
           IF WS-STAT-ENTRY(WS-STAT-NDX) = ORD-ORDER-STATUS             01300000
               MOVE 'Y'                     TO WS-STAT-MATCH-SW.        01301000
      *                                                                 01302000
       P10200-EXIT.                                                     01303000
           EXIT.                                                        01304000
      *                                                                 01305000
       P10300-FIND-PM.                                                  01306000
      *                                                                 01307000
           IF APS-PM-PN(APS-PM-NDX) = ORD-PN                            01308000
               MOVE 'Y'                     TO WS-MATCH-SW.             01309000
      *                                                                 01310000
       P10300-EXIT.                                                     01311000
           EXIT.                                                        01312000
      *                                                                 01313000
      ***************************************************************** 01314000
      *    PARAGRAPH:  P20000-SORT-DEMAND                             * 01315000
      *    FUNCTION :  ORDER THE DEMAND ROWS FOR THE FIFO AS-ALLOCATE  *01316000
      *                WALK -- BY PN, THEN ORDER DATE ASCENDING, THEN  *01317000
      *                URGENT FLAG DESCENDING ('Y' BEFORE 'N').       * 01318000
      ***************************************************************** 01319000
      *                                                                 01320000
       P20000-SORT-DEMAND.                                              01321000
      *                                                                 01322000
           SORT SORT-WORK-1                                             01323000
               ON ASCENDING KEY  SW1-PN                                 01324000
               ON ASCENDING KEY  SW1-ORDER-DATE                         01325000
               ON DESCENDING KEY SW1-URGENT-FLAG                        01326000
               USING DEMAND-WORK                                        01327000
               GIVING DEMAND-SORTED.                                    01328000
      *                                                                 01329000
       P20000-EXIT.                                                     01330000
           EXIT.                                                        01331000
      *                                                                 01332000
      ***************************************************************** 01333000
      *    PARAGRAPH:  P30000-AS-ALLOCATE                             * 01334000
      *    FUNCTION :  WALK THE SORTED DEMAND ROWS; ON A PN BREAK,     *01335000
      *                RESET THE PN'S AS-DEPOT POOL; DEDUCT FROM THE   *01336000
      *                POOL AND WRITE THE RESULT TO ALLOC-RESULT.      *01337000
      ***************************************************************** 01338000
      *                                                                 01339000
       P30000-AS-ALLOCATE.                                              01340000
      *                                                                 01341000
           OPEN INPUT  DEMAND-SORTED                                    01342000
                OUTPUT ALLOC-RESULT.                                    01343000
           MOVE SPACES                     TO WS-PREV-PN.               01344000
      *                                                                 01345000
           READ DEMAND-SORTED                                           01346000
               AT END                                                   01347000
                   MOVE 'Y'                 TO WS-DEMSRT-STATUS.        01348000
      *                                                                 01349000
           PERFORM P30100-ALLOCATE-ONE THRU P30100-EXIT                 01350000
               UNTIL DEMSRT-END.                                        01351000
      *                                                                 01352000
           CLOSE DEMAND-SORTED ALLOC-RESULT.                            01353000
      *                                                                 01354000
       P30000-EXIT.                                                     01355000
           EXIT.                                                        01356000
      *                                                                 01357000
       P30100-ALLOCATE-ONE.                                             01358000
      *                                                                 01359000
           IF DS-PN NOT = WS-PREV-PN                                    01360000
               MOVE DS-PN                   TO WS-PREV-PN               01361000
               PERFORM P30200-RESET-POOL THRU P30200-EXIT.              01362000
      *                                                                 01363000
           IF DS-REMAINING-QTY < WS-PN-POOL                             01364000
               MOVE DS-REMAINING-QTY        TO WS-AS-DEDUCTED           01365000
           ELSE                                                         01366000
               MOVE WS-PN-POOL              TO WS-AS-DEDUCTED.          01367000
      *                                                                 01368000
           SUBTRACT WS-AS-DEDUCTED FROM DS-REMAINING-QTY.               01369000
           SUBTRACT WS-AS-DEDUCTED FROM WS-PN-POOL.                     01370000
      *                                                                 01371000
           MOVE SPACES                     TO DM-DEMAND-RECORD.         01372000
           MOVE DS-ORDER-KEY               TO DM-ORDER-KEY.             01373000
           MOVE DS-PN                      TO DM-PN.                    01374000
           MOVE DS-CUSTOMER                TO DM-CUSTOMER.              01375000
           MOVE DS-CAR-TYPE                TO DM-CAR-TYPE.              01376000
           MOVE DS-PART-NAME               TO DM-PART-NAME.             01377000
           MOVE DS-PLANT-SITE              TO DM-PLANT-SITE.            01378000
           MOVE DS-ORDER-DATE              TO DM-ORDER-DATE.            01379000
           MOVE DS-URGENT-FLAG             TO DM-URGENT-FLAG.           01380000
           MOVE DS-ORDER-STATUS            TO DM-ORDER-STATUS.          01381000
           MOVE DS-ORDER-QTY               TO DM-ORDER-QTY.             01382000
           MOVE DS-DELIVERED-QTY           TO DM-DELIVERED-QTY.         01383000
           MOVE DS-REMAINING-QTY           TO DM-REMAINING-QTY.         01384000
           WRITE DM-DEMAND-RECORD.                                      01385000
      *                                                                 01386000
           READ DEMAND-SORTED                                           01387000
               AT END                                                   01388000
                   MOVE 'Y'                 TO WS-DEMSRT-STATUS.        01389000
      *                                                                 01390000
       P30100-EXIT.                                                     01391000
           EXIT.                                                        01392000
      *                                                                 01393000
       P30200-RESET-POOL.                                               01394000
      *                                                                 01395000
           MOVE 0                          TO WS-PN-POOL.               01396000
           MOVE 'N'                        TO WS-MATCH-SW.              01397000
           PERFORM P30300-FIND-POOL THRU P30300-EXIT                    01398000
               VARYING APS-PN-NDX FROM 1 BY 1                           01399000
               UNTIL APS-PN-NDX > WS-PN-AS-CNT                          01400000
                  OR WS-FOUND.                                          01401000
      *                                                                 01402000
       P30200-EXIT.                                                     01403000
           EXIT.                                                        01404000
      *                                                                 01405000
       P30300-FIND-POOL.                                                01406000
      *                                                                 01407000
           IF APS-PN-PN(APS-PN-NDX) = DS-PN                             01408000
               MOVE APS-PN-TOTAL(APS-PN-NDX) TO WS-PN-POOL              01409000
               MOVE 'Y'                     TO WS-MATCH-SW.             01410000
      *                                                                 01411000
       P30300-EXIT.                                                     01412000
           EXIT.                                                        01413000
      *                                                                 01414000
      ***************************************************************** 01415000
      *    PARAGRAPH:  P40000-BOM-EXPLODE                             * 01416000
      *    FUNCTION :  FOR EVERY ALLOCATED DEMAND ROW, EXPLODE ITS     *01417000
      *                REMAINING QUANTITY THROUGH EVERY MATCHING BOM   *01418000
      *                LINE.                                          * 01419000
      ***************************************************************** 01420000
      *                                                                 01421000
       P40000-BOM-EXPLODE.                                              01422000
      *                                                                 01423000
           OPEN INPUT  ALLOC-RESULT                                     01424000
                OUTPUT EXPLODE-WORK.                                    01425000
      *                                                                 01426000
           READ ALLOC-RESULT                                            01427000
               AT END                                                   01428000
                   MOVE 'Y'                 TO WS-ALLOC-STATUS.         01429000
      *                                                                 01430000
           PERFORM P40100-EXPLODE-ONE THRU P40100-EXIT                  01431000
               UNTIL ALLOC-END.                                         01432000
      *                                                                 01433000
           CLOSE ALLOC-RESULT EXPLODE-WORK.                             01434000
      *                                                                 01435000
       P40000-EXIT.                                                     01436000
           EXIT.                                                        01437000
      *                                                                 01438000
       P40100-EXPLODE-ONE.                                              01439000
      *                                                                 01440000
           PERFORM P40200-EXPLODE-ONE-BM THRU P40200-EXIT               01441000
               VARYING APS-BM-NDX FROM 1 BY 1                           01442000
               UNTIL APS-BM-NDX > WS-BM-CNT.                            01443000
      *                                                                 01444000
           READ ALLOC-RESULT                                            01445000
               AT END                                                   01446000
                   MOVE 'Y'                 TO WS-ALLOC-STATUS.         01447000
      *                                                                 01448000
       P40100-EXIT.                                                     01449000
           EXIT.                                                        01450000
      *                                                                 01451000
       P40200-EXPLODE-ONE-BM.                                           01452000
      *                                                                 01453000
           IF APS-BM-PARENT-PN(APS-BM-NDX) NOT = DM-PN                  01454000
               GO TO P40200-EXIT.                                       01455000
      *                                                                 01456000
           COMPUTE WS-REQUIRED-QTY =                                    01457000
               DM-REMAINING-QTY * APS-BM-QTY(APS-BM-NDX).               01458000
      *                                                                 01459000
           MOVE SPACES                     TO EX-EXPLODE-RECORD.        01460000
           MOVE DM-ORDER-KEY               TO EX-ORDER-KEY.             01461000
           MOVE DM-PN                      TO EX-PARENT-PN.             01462000
           MOVE APS-BM-CHILD-PKID(APS-BM-NDX) TO EX-CHILD-PKID.         01463000
           MOVE DM-PLANT-SITE              TO EX-PLANT-SITE.            01464000
           MOVE DM-URGENT-FLAG             TO EX-URGENT-FLAG.           01465000
           MOVE WS-REQUIRED-QTY            TO EX-REQUIRED-QTY.          01466000
           WRITE EX-EXPLODE-RECORD.                                     01467000
           ADD 1                           TO WS-BOM-MATCH-CNT.         01468000
      *                                                                 01469000
       P40200-EXIT.                                                     01470000
           EXIT.                                                        01471000
      *                                                                 01472000
      ***************************************************************** 01473000
      *    PARAGRAPH:  P50000-AGGREGATE-DEMAND                        * 01474000
      *    FUNCTION :  SUM EXPLODED DEMAND BY CHILD-PKID + PLANT SITE; *01475000
      *                ALSO TRACK THE DISTINCT PKID LIST AND THE R1    *01476000
      *                ORDER-LEVEL GROUPS.                             *01477000
      ***************************************************************** 01478000
      *                                                                 01479000
       P50000-AGGREGATE-DEMAND.                                         01480000
      *                                                                 01481000
           OPEN INPUT EXPLODE-WORK.                                     01482000
           READ EXPLODE-WORK                                            01483000
               AT END                                                   01484000
                   MOVE 'Y'                 TO WS-EXPWK-STATUS.         01485000
           PERFORM P50100-AGGREGATE-ONE THRU P50100-EXIT                01486000
               UNTIL EXPWK-END.                                         01487000
           CLOSE EXPLODE-WORK.                                          01488000
      *                                                                 01489000
           PERFORM P70100-ACCUMULATE-R1 THRU P70100-EXIT.               01490000
      *                                                                 01491000
       P50000-EXIT.                                                     01492000
           EXIT.                                                        01493000
      *                                                                 01494000
       P50100-AGGREGATE-ONE.                                            01495000
      *                                                                 01496000
           MOVE 'N'                        TO WS-MATCH-SW.              01497000
           PERFORM P50200-FIND-AGG THRU P50200-EXIT                     01498000
               VARYING APS-AGG-NDX FROM 1 BY 1                          01499000
               UNTIL APS-AGG-NDX > WS-AGG-CNT                           01500000
                  OR WS-FOUND.                                          01501000
      *                                                                 01502000
           IF NOT WS-FOUND                                              01503000
               ADD 1                       TO WS-AGG-CNT                01504000
               MOVE EX-CHILD-PKID          TO APS-AGG-PKID(WS-AGG-CNT)  01505000
               MOVE EX-PLANT-SITE          TO APS-AGG-SITE(WS-AGG-CNT)  01506000
               MOVE 0                  TO APS-AGG-REQUIRED(WS-AGG-CNT)  01507000
               MOVE 'N'             TO APS-AGG-URGENT-SW(WS-AGG-CNT)    01508000
               MOVE WS-AGG-CNT              TO APS-AGG-NDX.             01509000
      *                                                                 01510000
           ADD EX-REQUIRED-QTY                                          01511000
               TO APS-AGG-REQUIRED(APS-AGG-NDX).                        01512000
           IF EX-URGENT-FLAG = 'Y'                                      01513000
               MOVE 'Y'             TO APS-AGG-URGENT-SW(APS-AGG-NDX).  01514000
      *                                                                 01515000
           PERFORM P50300-TRACK-PKID THRU P50300-EXIT.                  01516000
      *                                                                 01517000
           READ EXPLODE-WORK                                            01518000
               AT END                                                   01519000
                   MOVE 'Y'                 TO WS-EXPWK-STATUS.         01520000
      *                                                                 01521000
       P50100-EXIT.                                                     01522000
           EXIT.                                                        01523000
      *                                                                 01524000
       P50200-FIND-AGG.                                                 01525000
      *                                                                 01526000
           IF APS-AGG-PKID(APS-AGG-NDX) = EX-CHILD-PKID                 01527000
              AND APS-AGG-SITE(APS-AGG-NDX) = EX-PLANT-SITE             01528000
               MOVE 'Y'                    TO WS-MATCH-SW.              01529000
      *                                                                 01530000
       P50200-EXIT.                                                     01531000
           EXIT.                                                        01532000
      *                                                                 01533000
       P50300-TRACK-PKID.                                               01534000
      *                                                                 01535000
           MOVE 'N'                        TO WS-MATCH-SW.              01536000
           PERFORM P50400-FIND-PKID THRU P50400-EXIT                    01537000
               VARYING APS-PKID-NDX FROM 1 BY 1                         01538000
               UNTIL APS-PKID-NDX > WS-PKID-CNT                         01539000
                  OR WS-FOUND.                                          01540000
           IF NOT WS-FOUND                                              01541000
               ADD 1                       TO WS-PKID-CNT               01542000
               MOVE EX-CHILD-PKID                                       01543000
                   TO APS-PKID-VALUE(WS-PKID-CNT).                      01544000
      *                                                                 01545000
       P50300-EXIT.                                                     01546000
           EXIT.                                                        01547000
      *                                                                 01548000
       P50400-FIND-PKID.                                                01549000
      *                                                                 01550000
           IF APS-PKID-VALUE(APS-PKID-NDX) = EX-CHILD-PKID              01551000
               MOVE 'Y'                    TO WS-MATCH-SW.              01552000
      *                                                                 01553000
       P50400-EXIT.                                                     01554000
           EXIT.                                                        01555000
      *                                                                 01556000
      ***************************************************************** 01557000
      *    PARAGRAPH:  P60000-MATCH-INVENTORY                         * 01558000
      *    FUNCTION :  LEFT-JOIN EACH AGGREGATE ROW TO THE LATEST      *01559000
      *                COMPONENT INVENTORY AT THE SAME (PKID, SITE).  * 01560000
      ***************************************************************** 01561000
      *                                                                 01562000
       P60000-MATCH-INVENTORY.                                          01563000
      *                                                                 01564000
           PERFORM P60100-MATCH-ONE THRU P60100-EXIT                    01565000
               VARYING APS-AGG-NDX FROM 1 BY 1                          01566000
               UNTIL APS-AGG-NDX > WS-AGG-CNT.                          01567000
      *                                                                 01568000
       P60000-EXIT.                                                     01569000
           EXIT.                                                        01570000
      *                                                                 01571000
       P60100-MATCH-ONE.                                                01572000
      *                                                                 01573000
           MOVE SPACES                  TO APS-INV-PKID OF APS-INV-KEY. 01574000
           MOVE APS-AGG-PKID(APS-AGG-NDX)                               01575000
                                         TO WS-JOIN-LINE(1:20).         01576000
           MOVE 0                       TO APS-AGG-INVENTORY(APS-AGG-NDX01577000
      *                                                                 01578000
           IF WS-INV-CNT = ZEROES                                       01579000
               GO TO P60150-COMPUTE-SHORT.                              01580000
      *                                                                 01581000
           MOVE APS-AGG-PKID(APS-AGG-NDX) TO APS-INV-PKID.              01582000
           MOVE APS-AGG-SITE(APS-AGG-NDX) TO APS-INV-SITE.              01583000
      *                                                                 01584000
           SEARCH ALL APS-INV-ENTRY                                     01585000
               AT END                                                   01586000
                   CONTINUE                                             01587000
               WHEN APS-INV-KEY(APS-INV-NDX) = APS-INV-KEY              01588000
                   MOVE APS-INV-QTY(APS-INV-NDX)                        01589000
                       TO APS-AGG-INVENTORY(APS-AGG-NDX).               01590000
      *                                                                 01591000
       P60150-COMPUTE-SHORT.                                            01592000
      *                                                                 01593000
           IF APS-AGG-REQUIRED(APS-AGG-NDX) >                           01594000
              APS-AGG-INVENTORY(APS-AGG-NDX)                            01595000
               COMPUTE APS-AGG-SHORTAGE(APS-AGG-NDX) =                  01596000
                   APS-AGG-REQUIRED(APS-AGG-NDX) -                      01597000
                   APS-AGG-INVENTORY(APS-AGG-NDX)                       01598000
               MOVE 'Y'            TO APS-AGG-SHORT-SW(APS-AGG-NDX)     01599000
           ELSE                                                         01600000
               MOVE 0              TO APS-AGG-SHORTAGE(APS-AGG-NDX)     01601000
               MOVE 'N'            TO APS-AGG-SHORT-SW(APS-AGG-NDX).    01602000
      *                                                                 01603000
       P60100-EXIT.                                                     01604000
           EXIT.                                                        01605000
      *                                                                 01606000
      ***************************************************************** 01607000
      *    PARAGRAPH:  P70000-WRITE-R1                                * 01608000
      *    FUNCTION :  ONE LINE PER (URGENT,CUSTOMER,SITE,STATUS,      *01609000
      *                CAR-TYPE,PART-NAME,PN) GROUP.  R1-TABLE WAS     *01610000
      *                ACCUMULATED BACK IN P50000.                     *01611000
      ***************************************************************** 01612000
      *                                                                 01613000
       P70000-WRITE-R1.                                                 01614000
      *                                                                 01615000
           MOVE WS-RD-MONTH                TO WS-R1T-MONTH.             01616000
           MOVE WS-RD-DAY                  TO WS-R1T-DAY.               01617000
           MOVE WS-RD-YEAR                 TO WS-R1T-YEAR.              01618000
           WRITE R1-RPT-OUT-REC            FROM WS-R1-TITLE.            01619000
           WRITE R1-RPT-OUT-REC            FROM WS-R1-HEADING.          01620000
      *                                                                 01621000
           PERFORM P70200-WRITE-ONE-R1 THRU P70200-EXIT                 01622000
               VARYING APS-R1-NDX FROM 1 BY 1                           01623000
               UNTIL APS-R1-NDX > WS-R1-CNT.                            01624000
      *                                                                 01625000
       P70000-EXIT.                                                     01626000
           EXIT.                                                        01627000
      *                                                                 01628000
      ***************************************************************** 01629000
      *    PARAGRAPH:  P70100-ACCUMULATE-R1                           * 01630000
      *    FUNCTION :  REBUILD THE GROUPS FROM THE ALLOC-RESULT FILE   *01631000
      *                (ONE ROW PER ORDER, ALREADY NETTED AGAINST AS   *01632000
      *                INVENTORY).                                     *01633000
      ***************************************************************** 01634000
      *                                                                 01635000
       P70100-ACCUMULATE-R1.                                            01636000
      *                                                                 01637000
           OPEN INPUT ALLOC-RESULT.                                     01638000
           READ ALLOC-RESULT                                            01639000
               AT END                                                   01640000
                   MOVE 'Y'                 TO WS-ALLOC-STATUS.         01641000
           PERFORM P70150-ACCUMULATE-ONE THRU P70150-EXIT               01642000
               UNTIL ALLOC-END.                                         01643000
           CLOSE ALLOC-RESULT.                                          01644000
      *                                                                 01645000
       P70100-EXIT.                                                     01646000
           EXIT.                                                        01647000
      *                                                                 01648000
       P70150-ACCUMULATE-ONE.                                           01649000
      *                                                                 01650000
           MOVE 'N'                        TO WS-MATCH-SW.              01651000
           PERFORM P70160-FIND-R1 THRU P70160-EXIT                      01652000
               VARYING APS-R1-NDX FROM 1 BY 1                           01653000
               UNTIL APS-R1-NDX > WS-R1-CNT                             01654000
                  OR WS-FOUND.                                          01655000
      *                                                                 01656000
           IF NOT WS-FOUND                                              01657000
               ADD 1                       TO WS-R1-CNT                 01658000
               MOVE DM-URGENT-FLAG     TO R1-URGENT(WS-R1-CNT)          01659000
               MOVE DM-CUSTOMER        TO R1-CUSTOMER(WS-R1-CNT)        01660000
               MOVE DM-PLANT-SITE      TO R1-PLANT-SITE(WS-R1-CNT)      01661000
               MOVE DM-ORDER-STATUS    TO R1-STATUS(WS-R1-CNT)          01662000
               MOVE DM-CAR-TYPE        TO R1-CAR-TYPE(WS-R1-CNT)        01663000
               MOVE DM-PART-NAME       TO R1-PART-NAME(WS-R1-CNT)       01664000
               MOVE DM-PN              TO R1-PN(WS-R1-CNT)              01665000
               MOVE 0           TO R1-TOTAL-ORDER-QTY(WS-R1-CNT)        01666000
               MOVE 0           TO R1-TOTAL-DELIVERED-QTY(WS-R1-CNT)    01667000
               MOVE 0           TO R1-NET-REMAINING-QTY(WS-R1-CNT)      01668000
               MOVE WS-R1-CNT              TO APS-R1-NDX.               01669000
      *                                                                 01670000
           ADD DM-ORDER-QTY                                             01671000
               TO R1-TOTAL-ORDER-QTY(APS-R1-NDX).                       01672000
           ADD DM-DELIVERED-QTY                                         01673000
               TO R1-TOTAL-DELIVERED-QTY(APS-R1-NDX).                   01674000
           ADD DM-REMAINING-QTY                                         01675000
               TO R1-NET-REMAINING-QTY(APS-R1-NDX).                     01676000
      *                                                                 01677000
           READ ALLOC-RESULT                                            01678000
               AT END                                                   01679000
                   MOVE 'Y'                 TO WS-ALLOC-STATUS.         01680000
      *                                                                 01681000
       P70150-EXIT.                                                     01682000
           EXIT.                                                        01683000
      *                                                                 01684000
       P70160-FIND-R1.                                                  01685000
      *                                                                 01686000
           IF R1-URGENT(APS-R1-NDX)     = DM-URGENT-FLAG                01687000
              AND R1-CUSTOMER(APS-R1-NDX)    = DM-CUSTOMER              01688000
              AND R1-PLANT-SITE(APS-R1-NDX)  = DM-PLANT-SITE            01689000
              AND R1-STATUS(APS-R1-NDX)      = DM-ORDER-STATUS          01690000
              AND R1-CAR-TYPE(APS-R1-NDX)    = DM-CAR-TYPE              01691000
              AND R1-PART-NAME(APS-R1-NDX)   = DM-PART-NAME             01692000
              AND R1-PN(APS-R1-NDX)          = DM-PN                    01693000
               MOVE 'Y'                    TO WS-MATCH-SW.              01694000
      *                                                                 01695000
       P70160-EXIT.                                                     01696000
           EXIT.                                                        01697000
      *                                                                 01698000
       P70200-WRITE-ONE-R1.                                             01699000
      *                                                                 01700000
           PERFORM P70300-BUILD-SHORT-PKIDS THRU P70300-EXIT.           01701000
           PERFORM P70250-LOAD-PN-LOCATIONS THRU P70250-EXIT.           01702000
      *                                                                 01703000
           MOVE SPACES                     TO WS-R1-DETAIL.             01704000
           MOVE R1-URGENT(APS-R1-NDX)      TO WS-R1D-URGENT.            01705000
           MOVE R1-CUSTOMER(APS-R1-NDX)    TO WS-R1D-CUSTOMER.          01706000
           MOVE R1-PLANT-SITE(APS-R1-NDX)  TO WS-R1D-PLANT-SITE.        01707000
           MOVE R1-STATUS(APS-R1-NDX)      TO WS-R1D-STATUS.            01708000
           MOVE R1-CAR-TYPE(APS-R1-NDX)    TO WS-R1D-CAR-TYPE.          01709000
           MOVE R1-PART-NAME(APS-R1-NDX)   TO WS-R1D-PART-NAME.         01710000
           MOVE R1-PN(APS-R1-NDX)          TO WS-R1D-PN.                01711000
           MOVE R1-TOTAL-ORDER-QTY(APS-R1-NDX)                          01712000
                                           TO WS-R1D-ORDQTY.            01713000
           MOVE R1-TOTAL-DELIVERED-QTY(APS-R1-NDX)                      01714000
                                           TO WS-R1D-DELQTY.            01715000
           MOVE R1-NET-REMAINING-QTY(APS-R1-NDX)                        01716000
                                           TO WS-R1D-NETREM.            01717000
           MOVE WS-DISP-QTY                TO WS-R1D-SHORTCNT.          01718000
           MOVE WS-SHORT-PKID-JOIN         TO WS-R1D-SHORTPKIDS.        01719000
           WRITE R1-RPT-OUT-REC            FROM WS-R1-DETAIL.           01720000
      *                                                                 01721000
       P70200-EXIT.                                                     01722000
           EXIT.                                                        01723000
      *                                                                 01724000
      ***************************************************************** 01725000
      *    PARAGRAPH:  P70250-LOAD-PN-LOCATIONS                        *01726000
      *    FUNCTION :  TICKET APS-0264 -- LOOK UP THIS R1 ROW'S PN IN   01727000
      *                THE AS-INVENTORY-BY-LOCATION TABLE AND MOVE THE  01728000
      *                SEVEN PER-AS-LOCATION QUANTITIES TO THE DETAIL   01729000
      *                LINE.  A PN NOT CARRIED IN AS-INVENTORY PRINTS   01730000
      *                ZERO IN ALL SEVEN COLUMNS.                       01731000
      ***************************************************************** 01732000
      *                                                                 01733000
       P70250-LOAD-PN-LOCATIONS.                                        01734000
      *                                                                 01735000
           MOVE 0                      TO WS-R1D-LOC-QTY(1).            01736000
           MOVE 0                      TO WS-R1D-LOC-QTY(2).            01737000
           MOVE 0                      TO WS-R1D-LOC-QTY(3).            01738000
           MOVE 0                      TO WS-R1D-LOC-QTY(4).            01739000
           MOVE 0                      TO WS-R1D-LOC-QTY(5).            01740000
           MOVE 0                      TO WS-R1D-LOC-QTY(6).            01741000
           MOVE 0                      TO WS-R1D-LOC-QTY(7).            01742000
      *                                                                 01743000
           PERFORM P70260-FIND-ONE-PN THRU P70260-EXIT                  01744000
               VARYING APS-PN-NDX FROM 1 BY 1                           01745000
               UNTIL APS-PN-NDX > WS-PN-AS-CNT.                         01746000
      *                                                                 01747000
       P70250-EXIT.                                                     01748000
           EXIT.                                                        01749000
      *                                                                 01750000
       P70260-FIND-ONE-PN.                                              01751000
      *                                                                 01752000
           IF APS-PN-PN(APS-PN-NDX) NOT = R1-PN(APS-R1-NDX)             01753000
               GO TO P70260-EXIT.                                       01754000
      *                                                                 01755000
           PERFORM P70270-MOVE-ONE-LOC THRU P70270-EXIT                 01756000
               VARYING WS-R1D-LOC-NDX FROM 1 BY 1                       01757000
               UNTIL WS-R1D-LOC-NDX > 7.                                01758000
      *                                                                 01759000
           SET APS-PN-NDX           TO WS-PN-AS-CNT.                    01760000
      *                                                                 01761000
       P70260-EXIT.                                                     01762000
           EXIT.                                                        01763000
      *                                                                 01764000
       P70270-MOVE-ONE-LOC.                                             01765000
      *                                                                 01766000
           MOVE APS-PN-BY-LOC(APS-PN-NDX, WS-R1D-LOC-NDX)               01767000
               TO WS-R1D-LOC-QTY(WS-R1D-LOC-NDX).                       01768000
      *                                                                 01769000
       P70270-EXIT.                                                     01770000
           EXIT.                                                        01771000
      *                                                                 01772000
      ***************************************************************** 01773000
      *    PARAGRAPH:  P70300-BUILD-SHORT-PKIDS                       * 01774000
      *    FUNCTION :  SCAN THE PN'S BOM CHILDREN (ALREADY SORTED BY   *01775000
      *                PARENT-PN+CHILD-PKID) AND COLLECT THE DISTINCT  *01776000
      *                SHORT ONES AT THIS R1 ROW'S PLANT SITE.        * 01777000
      ***************************************************************** 01778000
      *                                                                 01779000
       P70300-BUILD-SHORT-PKIDS.                                        01780000
      *                                                                 01781000
           MOVE SPACES                     TO WS-SHORT-PKID-JOIN.       01782000
           MOVE 0                          TO WS-JOIN-LEN.              01783000
           MOVE ZEROES                     TO WS-DISP-QTY.              01784000
      *                                                                 01785000
           PERFORM P70400-CHECK-ONE-CHILD THRU P70400-EXIT              01786000
               VARYING APS-BM-NDX FROM 1 BY 1                           01787000
               UNTIL APS-BM-NDX > WS-BM-CNT.                            01788000
      *                                                                 01789000
       P70300-EXIT.                                                     01790000
           EXIT.                                                        01791000
      *                                                                 01792000
       P70400-CHECK-ONE-CHILD.                                          01793000
      *                                                                 01794000
           IF APS-BM-PARENT-PN(APS-BM-NDX) NOT = R1-PN(APS-R1-NDX)      01795000
               GO TO P70400-EXIT.                                       01796000
      *                                                                 01797000
           MOVE 'N'                        TO WS-MATCH-SW.              01798000
           PERFORM P70500-FIND-AGG-SHORT THRU P70500-EXIT               01799000
               VARYING APS-AGG-NDX FROM 1 BY 1                          01800000
               UNTIL APS-AGG-NDX > WS-AGG-CNT                           01801000
                  OR WS-FOUND.                                          01802000
      *                                                                 01803000
           IF NOT WS-FOUND                                              01804000
               GO TO P70400-EXIT.                                       01805000
      *                                                                 01806000
           IF WS-JOIN-LEN > 0                                           01807000
               STRING WS-SHORT-PKID-JOIN(1:WS-JOIN-LEN) DELIMITED BY SIZ01808000
                      ', '                              DELIMITED BY SIZ01809000
                      APS-BM-CHILD-PKID(APS-BM-NDX)      DELIMITED BY SI01810000
                      INTO WS-SHORT-PKID-JOIN                           01811000
               COMPUTE WS-JOIN-LEN = WS-JOIN-LEN + 2 + 20               01812000
           ELSE                                                         01813000
               MOVE APS-BM-CHILD-PKID(APS-BM-NDX)                       01814000
                   TO WS-SHORT-PKID-JOIN(1:20)                          01815000
               MOVE 20                     TO WS-JOIN-LEN.              01816000
      *                                                                 01817000
           ADD 1                           TO WS-DISP-QTY.              01818000
      *                                                                 01819000
       P70400-EXIT.                                                     01820000
           EXIT.                                                        01821000
      *                                                                 01822000
       P70500-FIND-AGG-SHORT.                                           01823000
      *                                                                 01824000
           IF APS-AGG-PKID(APS-AGG-NDX) = APS-BM-CHILD-PKID(APS-BM-NDX) 01825000
              AND APS-AGG-SITE(APS-AGG-NDX) = R1-PLANT-SITE(APS-R1-NDX) 01826000
              AND APS-AGG-SHORT(APS-AGG-NDX)                            01827000
               MOVE 'Y'                    TO WS-MATCH-SW.              01828000
      *                                                                 01829000
       P70500-EXIT.                                                     01830000
           EXIT.                                                        01831000
      *                                                                 01832000
      ***************************************************************** 01833000
      *    PARAGRAPH:  P80000-WRITE-R2                                * 01834000
      *    FUNCTION :  ONE LINE PER DISTINCT SHORT COMPONENT, WITH     *01835000
      *                PER-SITE REQUIRED/INVENTORY AND SUBSTITUTE      *01836000
      *                RECOMMENDATIONS.                                *01837000
      ***************************************************************** 01838000
      *                                                                 01839000
       P80000-WRITE-R2.                                                 01840000
      *                                                                 01841000
           MOVE WS-RD-MONTH                TO WS-R2T-MONTH.             01842000
           MOVE WS-RD-DAY                  TO WS-R2T-DAY.               01843000
           MOVE WS-RD-YEAR                 TO WS-R2T-YEAR.              01844000
           WRITE R2-RPT-OUT-REC            FROM WS-R2-TITLE.            01845000
           WRITE R2-RPT-OUT-REC            FROM WS-R2-HEADING.          01846000
      *                                                                 01847000
           PERFORM P80100-WRITE-ONE-PKID THRU P80100-EXIT               01848000
               VARYING APS-PKID-NDX FROM 1 BY 1                         01849000
               UNTIL APS-PKID-NDX > WS-PKID-CNT.                        01850000
      *                                                                 01851000
       P80000-EXIT.                                                     01852000
           EXIT.                                                        01853000
      *                                                                 01854000
       P80100-WRITE-ONE-PKID.                                           01855000
      *                                                                 01856000
           PERFORM P80200-ROLL-UP-PKID THRU P80200-EXIT.                01857000
      *                                                                 01858000
           IF WS-SHORTAGE-QTY NOT > 0                                   01859000
               GO TO P80100-EXIT.                                       01860000
      *                                                                 01861000
           PERFORM P80600-BUILD-SUBSTITUTES THRU P80600-EXIT.           01862000
           PERFORM P80150-LOAD-SITE-COLUMNS THRU P80150-EXIT.           01863000
      *                                                                 01864000
           MOVE SPACES                     TO WS-R2-DETAIL.             01865000
           MOVE APS-PKID-VALUE(APS-PKID-NDX) TO WS-R2D-PKID.            01866000
           MOVE WS-MATCH-SW                TO WS-R2D-URGENT.            01867000
           MOVE WS-REQUIRED-QTY            TO WS-R2D-TOTREQ.            01868000
           MOVE WS-DISP-QTY                TO WS-R2D-TOTINV.            01869000
           MOVE WS-SHORTAGE-QTY            TO WS-R2D-TOTSHORT.          01870000
           MOVE WS-SHORT-SITES-JOIN        TO WS-R2D-SHORTSITES.        01871000
           MOVE WS-SUB-IDS-JOIN            TO WS-R2D-SUBIDS.            01872000
           MOVE WS-SUB-DESC-JOIN           TO WS-R2D-SUBDESC.           01873000
           MOVE WS-SUB-INV-JOIN            TO WS-R2D-SUBINV.            01874000
           WRITE R2-RPT-OUT-REC            FROM WS-R2-DETAIL.           01875000
      *                                                                 01876000
       P80100-EXIT.                                                     01877000
           EXIT.                                                        01878000
      *                                                                 01879000
      ***************************************************************** 01880000
      *    PARAGRAPH:  P80150-LOAD-SITE-COLUMNS                       * 01881000
      *    FUNCTION :  TICKET APS-0264 -- LOAD THE PER-SITE REQUIRED/  *01882000
      *                INVENTORY COLUMNS, ONE PAIR PER REGISTERED      *01883000
      *                PLANT SITE UP TO WS-R2-SITE-MAX SITES.          *01884000
      ***************************************************************** 01885000
      *                                                                 01886000
       P80150-LOAD-SITE-COLUMNS.                                        01887000
      *                                                                 01888000
           MOVE WS-PLSIT-CNT               TO WS-R2-SITE-SHOWN-CNT.     01889000
           IF WS-R2-SITE-SHOWN-CNT > WS-R2-SITE-MAX                     01890000
               MOVE WS-R2-SITE-MAX         TO WS-R2-SITE-SHOWN-CNT.     01891000
      *                                                                 01892000
           PERFORM P80160-LOAD-ONE-SITE-COL THRU P80160-EXIT            01893000
               VARYING WS-R2-SITE-NDX FROM 1 BY 1                       01894000
               UNTIL WS-R2-SITE-NDX > WS-R2-SITE-SHOWN-CNT.             01895000
      *                                                                 01896000
       P80150-EXIT.                                                     01897000
           EXIT.                                                        01898000
      *                                                                 01899000
       P80160-LOAD-ONE-SITE-COL.                                        01900000
      *                                                                 01901000
           MOVE 0       TO WS-R2D-SITE-REQ(WS-R2-SITE-NDX).             01902000
           MOVE 0       TO WS-R2D-SITE-INV(WS-R2-SITE-NDX).             01903000
           PERFORM P80170-FIND-AGG-FOR-SITE THRU P80170-EXIT            01904000
               VARYING APS-AGG-NDX FROM 1 BY 1                          01905000
               UNTIL APS-AGG-NDX > WS-AGG-CNT.                          01906000
      *                                                                 01907000
       P80160-EXIT.                                                     01908000
           EXIT.                                                        01909000
      *                                                                 01910000
       P80170-FIND-AGG-FOR-SITE.                                        01911000
      *                                                                 01912000
           IF APS-AGG-PKID(APS-AGG-NDX) NOT =                           01913000
               APS-PKID-VALUE(APS-PKID-NDX)                             01914000
               GO TO P80170-EXIT.                                       01915000
           IF APS-AGG-SITE(APS-AGG-NDX) NOT =                           01916000
               APS-PLSIT-CODE(WS-R2-SITE-NDX)                           01917000
               GO TO P80170-EXIT.                                       01918000
      *                                                                 01919000
           MOVE APS-AGG-REQUIRED(APS-AGG-NDX)                           01920000
               TO WS-R2D-SITE-REQ(WS-R2-SITE-NDX).                      01921000
           MOVE APS-AGG-INVENTORY(APS-AGG-NDX)                          01922000
               TO WS-R2D-SITE-INV(WS-R2-SITE-NDX).                      01923000
           SET APS-AGG-NDX              TO WS-AGG-CNT.                  01924000
      *                                                                 01925000
       P80170-EXIT.                                                     01926000
           EXIT.                                                        01927000
      *                                                                 01928000
      ***************************************************************** 01929000
      *    PARAGRAPH:  P80200-ROLL-UP-PKID                            * 01930000
      *    FUNCTION :  SUM REQUIRED/SHORTAGE FOR THIS PKID ACROSS ALL  *01931000
      *                SITES; BUILD THE SHORT-SITES LIST; AND SUM ITS  *01932000
      *                TOTAL INVENTORY ACROSS ALL SITES (INDEPENDENT   *01933000
      *                OF DEMAND).                                     *01934000
      ***************************************************************** 01935000
      *                                                                 01936000
       P80200-ROLL-UP-PKID.                                             01937000
      *                                                                 01938000
           MOVE 0                          TO WS-REQUIRED-QTY.          01939000
           MOVE 0                          TO WS-SHORTAGE-QTY.          01940000
           MOVE 'N'                        TO WS-MATCH-SW.              01941000
           MOVE SPACES                     TO WS-SHORT-SITES-JOIN.      01942000
           MOVE 0                          TO WS-JOIN-LEN.              01943000
      *                                                                 01944000
           PERFORM P80300-ROLL-ONE-AGG THRU P80300-EXIT                 01945000
               VARYING APS-AGG-NDX FROM 1 BY 1                          01946000
               UNTIL APS-AGG-NDX > WS-AGG-CNT.                          01947000
      *                                                                 01948000
           MOVE ZEROES                     TO WS-DISP-QTY.              01949000
           PERFORM P80400-SUM-INVENTORY THRU P80400-EXIT                01950000
               VARYING APS-INV-NDX FROM 1 BY 1                          01951000
               UNTIL APS-INV-NDX > WS-INV-CNT.                          01952000
      *                                                                 01953000
       P80200-EXIT.                                                     01954000
           EXIT.                                                        01955000
      *                                                                 01956000
       P80300-ROLL-ONE-AGG.                                             01957000
      *                                                                 01958000
           IF APS-AGG-PKID(APS-AGG-NDX) NOT = APS-PKID-VALUE(APS-PKID-ND01959000
               GO TO P80300-EXIT.                                       01960000
      *                                                                 01961000
           ADD APS-AGG-REQUIRED(APS-AGG-NDX) TO WS-REQUIRED-QTY.        01962000
           ADD APS-AGG-SHORTAGE(APS-AGG-NDX) TO WS-SHORTAGE-QTY.        01963000
           IF APS-AGG-URGENT(APS-AGG-NDX)                               01964000
               MOVE 'Y'                    TO WS-MATCH-SW.              01965000
      *                                                                 01966000
           IF APS-AGG-SHORT(APS-AGG-NDX)                                01967000
               IF WS-JOIN-LEN > 0                                       01968000
                   STRING WS-SHORT-SITES-JOIN(1:WS-JOIN-LEN)            01969000
                                           DELIMITED BY SIZE            01970000
                          ', '             DELIMITED BY SIZE            01971000
                          APS-AGG-SITE(APS-AGG-NDX) DELIMITED BY SIZE   01972000
                          INTO WS-SHORT-SITES-JOIN                      01973000
                   COMPUTE WS-JOIN-LEN = WS-JOIN-LEN + 2 + 8            01974000
               ELSE                                                     01975000
                   MOVE APS-AGG-SITE(APS-AGG-NDX)                       01976000
                       TO WS-SHORT-SITES-JOIN(1:8)                      01977000
                   MOVE 8                  TO WS-JOIN-LEN.              01978000
      *                                                                 01979000
       P80300-EXIT.                                                     01980000
           EXIT.                                                        01981000
      *                                                                 01982000
       P80400-SUM-INVENTORY.                                            01983000
      *                                                                 01984000
           IF APS-INV-PKID(APS-INV-NDX) = APS-PKID-VALUE(APS-PKID-NDX)  01985000
               ADD APS-INV-QTY(APS-INV-NDX) TO WS-DISP-QTY.             01986000
      *                                                                 01987000
       P80400-EXIT.                                                     01988000
           EXIT.                                                        01989000
      *                                                                 01990000
      ***************************************************************** 01991000
      *    PARAGRAPH:  P80600-BUILD-SUBSTITUTES                       * 01992000
      *    FUNCTION :  JOIN THE REGISTERED SUBSTITUTES' IDS,           *01993000
      *                DESCRIPTIONS, AND PER-SITE INVENTORY STRINGS.  * 01994000
      ***************************************************************** 01995000
      *                                                                 01996000
       P80600-BUILD-SUBSTITUTES.                                        01997000
      *                                                                 01998000
           MOVE SPACES                     TO WS-SUB-IDS-JOIN.          01999000
           MOVE SPACES                     TO WS-SUB-DESC-JOIN.         02000000
           MOVE SPACES                     TO WS-SUB-INV-JOIN.          02001000
           MOVE 'N'                        TO WS-SUB-FOUND-SW.          02002000
      *                                                                 02003000
           PERFORM P80700-ONE-SUBSTITUTE THRU P80700-EXIT               02004000
               VARYING APS-SV-NDX FROM 1 BY 1                           02005000
               UNTIL APS-SV-NDX > WS-SV-CNT.                            02006000
      *                                                                 02007000
       P80600-EXIT.                                                     02008000
           EXIT.                                                        02009000
      *                                                                 02010000
       P80700-ONE-SUBSTITUTE.                                           02011000
      *                                                                 02012000
           IF APS-SV-CHILD-PKID(APS-SV-NDX)                             02013000
              NOT = APS-PKID-VALUE(APS-PKID-NDX)                        02014000
               GO TO P80700-EXIT.                                       02015000
      *                                                                 02016000
           IF WS-SUB-FOUND                                              02017000
               STRING WS-SUB-IDS-JOIN   DELIMITED BY ' ' OR SIZE        02018000
                      ', '              DELIMITED BY SIZE               02019000
                      APS-SV-SUB-PKID(APS-SV-NDX) DELIMITED BY SIZE     02020000
                      INTO WS-SUB-IDS-JOIN                              02021000
               STRING WS-SUB-DESC-JOIN  DELIMITED BY '  ' OR SIZE       02022000
                      ', '              DELIMITED BY SIZE               02023000
                      APS-SV-DESCRIPTION(APS-SV-NDX) DELIMITED BY SIZE  02024000
                      INTO WS-SUB-DESC-JOIN                             02025000
           ELSE                                                         02026000
               MOVE APS-SV-SUB-PKID(APS-SV-NDX)   TO WS-SUB-IDS-JOIN    02027000
               MOVE APS-SV-DESCRIPTION(APS-SV-NDX) TO WS-SUB-DESC-JOIN  02028000
               MOVE 'Y'                     TO WS-SUB-FOUND-SW.         02029000
      *                                                                 02030000
           PERFORM P80800-SUB-SITE-INVENTORY THRU P80800-EXIT.          02031000
      *                                                                 02032000
       P80700-EXIT.                                                     02033000
           EXIT.                                                        02034000
      *                                                                 02035000
       P80800-SUB-SITE-INVENTORY.                                       02036000
      *                                                                 02037000
           MOVE SPACES                     TO WS-SITE-INV-JOIN.         02038000
           MOVE 0                          TO WS-JOIN-LEN.              02039000
      *                                                                 02040000
           PERFORM P80900-ONE-SITE-QTY THRU P80900-EXIT                 02041000
               VARYING APS-INV-NDX FROM 1 BY 1                          02042000
               UNTIL APS-INV-NDX > WS-INV-CNT.                          02043000
      *                                                                 02044000
           IF WS-JOIN-LEN = 0                                           02045000
               MOVE 'NO STOCK'              TO WS-SITE-INV-JOIN.        02046000
      *                                                                 02047000
           IF WS-SUB-INV-JOIN = SPACES                                  02048000
               MOVE WS-SITE-INV-JOIN        TO WS-SUB-INV-JOIN          02049000
           ELSE                                                         02050000
               STRING WS-SUB-INV-JOIN DELIMITED BY '  ' OR SIZE         02051000
                      ' | '           DELIMITED BY SIZE                 02052000
                      WS-SITE-INV-JOIN DELIMITED BY SIZE                02053000
                      INTO WS-SUB-INV-JOIN.                             02054000
      *                                                                 02055000
       P80800-EXIT.                                                     02056000
           EXIT.                                                        02057000
      *                                                                 02058000
       P80900-ONE-SITE-QTY.                                             02059000
      *                                                                 02060000
           IF APS-INV-PKID(APS-INV-NDX)                                 02061000
              NOT = APS-SV-SUB-PKID(APS-SV-NDX)                         02062000
               GO TO P80900-EXIT.                                       02063000
           IF APS-INV-QTY(APS-INV-NDX) = 0                              02064000
               GO TO P80900-EXIT.                                       02065000
      *                                                                 02066000
           MOVE APS-INV-QTY(APS-INV-NDX)   TO WS-DISP-QTY.              02067000
           IF WS-JOIN-LEN > 0                                           02068000
               STRING WS-SITE-INV-JOIN(1:WS-JOIN-LEN) DELIMITED BY SIZE 02069000
                      ', '                             DELIMITED BY SIZE02070000
                      APS-INV-SITE(APS-INV-NDX)         DELIMITED BY SIZ02071000
                      ': '                              DELIMITED BY SIZ02072000
                      WS-DISP-QTY                       DELIMITED BY SIZ02073000
                      INTO WS-SITE-INV-JOIN                             02074000
               COMPUTE WS-JOIN-LEN = WS-JOIN-LEN + 12 + 9               02075000
           ELSE                                                         02076000
               STRING APS-INV-SITE(APS-INV-NDX)  DELIMITED BY SIZE      02077000
                      ': '                        DELIMITED BY SIZE     02078000
                      WS-DISP-QTY                 DELIMITED BY SIZE     02079000
                      INTO WS-SITE-INV-JOIN                             02080000
               MOVE 12                            TO WS-JOIN-LEN.       02081000
      *                                                                 02082000
       P80900-EXIT.                                                     02083000
           EXIT.                                                        02084000
      *                                                                 02085000
      ***************************************************************** 02086000
      *    PARAGRAPH:  P90000-WRITE-R3                                * 02087000
      *    FUNCTION :  COMPUTE PRODUCIBLE QUANTITY FOR EVERY SELECTED  *02088000
      *                PRODUCT THAT HAS BOM LINES, SORT DESCENDING BY  *02089000
      *                PRODUCIBLE QUANTITY, AND WRITE THE REPORT.     * 02090000
      ***************************************************************** 02091000
      *                                                                 02092000
       P90000-WRITE-R3.                                                 02093000
      *                                                                 02094000
           OPEN OUTPUT R3-WORK.                                         02095000
           PERFORM P90100-COMPUTE-ONE-PM THRU P90100-EXIT               02096000
               VARYING APS-PM-NDX FROM 1 BY 1                           02097000
               UNTIL APS-PM-NDX > WS-PM-CNT.                            02098000
           CLOSE R3-WORK.                                               02099000
      *                                                                 02100000
           SORT SORT-WORK-2                                             02101000
               ON DESCENDING KEY SW2-PRODUCIBLE-QTY                     02102000
               USING R3-WORK                                            02103000
               GIVING R3-SORTED.                                        02104000
      *                                                                 02105000
           MOVE WS-RD-MONTH                TO WS-R3T-MONTH.             02106000
           MOVE WS-RD-DAY                  TO WS-R3T-DAY.               02107000
           MOVE WS-RD-YEAR                 TO WS-R3T-YEAR.              02108000
           WRITE R3-RPT-OUT-REC            FROM WS-R3-TITLE.            02109000
           WRITE R3-RPT-OUT-REC            FROM WS-R3-HEADING.          02110000
      *                                                                 02111000
           OPEN INPUT R3-SORTED.                                        02112000
           READ R3-SORTED                                               02113000
               AT END                                                   02114000
                   MOVE 'Y'                 TO WS-R3SRT-STATUS.         02115000
           PERFORM P90700-WRITE-ONE-R3 THRU P90700-EXIT                 02116000
               UNTIL R3SRT-END.                                         02117000
           CLOSE R3-SORTED.                                             02118000
      *                                                                 02119000
       P90000-EXIT.                                                     02120000
           EXIT.                                                        02121000
      *                                                                 02122000
       P90100-COMPUTE-ONE-PM.                                           02123000
      *                                                                 02124000
           IF NOT APS-PM-SELECTED(APS-PM-NDX)                           02125000
               GO TO P90100-EXIT.                                       02126000
      *                                                                 02127000
           MOVE 'N'                        TO WS-R3-HAS-BOM-SW.         02128000
           MOVE 'Y'                        TO WS-R3-FIRST-COMPONENT-SW. 02129000
           MOVE 0                          TO WS-R3-PRODUCIBLE.         02130000
           MOVE SPACES                     TO WS-R3-LIMITING-PKID.      02131000
           MOVE SPACES                     TO WS-JOIN-LINE.             02132000
           MOVE 0                          TO WS-JOIN-LEN.              02133000
      *                                                                 02134000
           PERFORM P90200-ONE-COMPONENT THRU P90200-EXIT                02135000
               VARYING APS-BM-NDX FROM 1 BY 1                           02136000
               UNTIL APS-BM-NDX > WS-BM-CNT.                            02137000
      *                                                                 02138000
           IF NOT WS-R3-HAS-BOM                                         02139000
               GO TO P90100-EXIT.                                       02140000
           IF WS-R3-PRODUCIBLE = 0                                      02141000
               GO TO P90100-EXIT.                                       02142000
      *                                                                 02143000
           MOVE SPACES                     TO R3-WORK-RECORD.           02144000
           MOVE APS-PM-PN(APS-PM-NDX)        TO R3W-PN.                 02145000
           MOVE APS-PM-PART-NAME(APS-PM-NDX) TO R3W-PART-NAME.          02146000
           MOVE APS-PM-CUSTOMER(APS-PM-NDX)  TO R3W-CUSTOMER.           02147000
           MOVE APS-PM-PLANT-SITE(APS-PM-NDX) TO R3W-PLANT-SITE.        02148000
           MOVE WS-R3-PRODUCIBLE              TO R3W-PRODUCIBLE-QTY.    02149000
           MOVE WS-R3-LIMITING-PKID           TO R3W-LIMITING-PKID.     02150000
           MOVE WS-JOIN-LINE(1:200)           TO R3W-DETAIL.            02151000
           WRITE R3-WORK-RECORD.                                        02152000
      *                                                                 02153000
       P90100-EXIT.                                                     02154000
           EXIT.                                                        02155000
      *                                                                 02156000
       P90200-ONE-COMPONENT.                                            02157000
      *                                                                 02158000
           IF APS-BM-PARENT-PN(APS-BM-NDX) NOT = APS-PM-PN(APS-PM-NDX)  02159000
               GO TO P90200-EXIT.                                       02160000
      *                                                                 02161000
           MOVE 'Y'                        TO WS-R3-HAS-BOM-SW.         02162000
      *                                                                 02163000
           MOVE 0                          TO WS-DISP-QTY.              02164000
           PERFORM P90300-FIND-INV THRU P90300-EXIT                     02165000
               VARYING APS-INV-NDX FROM 1 BY 1                          02166000
               UNTIL APS-INV-NDX > WS-INV-CNT.                          02167000
      *                                                                 02168000
           IF APS-BM-QTY(APS-BM-NDX) = 0                                02169000
               MOVE 0                       TO WS-R3-THIS-COMPONENT     02170000
           ELSE                                                         02171000
      *        TICKET APS-0264 -- DROPPED ROUNDED.  PRODUCIBLE QTY IS   02172000
      *        THE WHOLE NUMBER OF END ITEMS THE COMPONENT CAN BUILD -- 02173000
      *        A REMAINDER IS NOT A HALF A UNIT, SO THE QUOTIENT MUST   02174000
      *        TRUNCATE INTO WS-R3-THIS-COMPONENT'S ZERO-DECIMAL        02175000
      *        PICTURE, NOT ROUND UP TO THE NEXT WHOLE UNIT.            02176000
               DIVIDE WS-DISP-QTY BY APS-BM-QTY(APS-BM-NDX)             02177000
                   GIVING WS-R3-THIS-COMPONENT.                         02178000
      *                                                                 02179000
           IF WS-R3-FIRST-COMPONENT                                     02180000
               MOVE WS-R3-THIS-COMPONENT    TO WS-R3-PRODUCIBLE         02181000
               MOVE APS-BM-CHILD-PKID(APS-BM-NDX) TO WS-R3-LIMITING-PKID02182000
               MOVE 'N'                     TO WS-R3-FIRST-COMPONENT-SW 02183000
           ELSE                                                         02184000
               IF WS-R3-THIS-COMPONENT < WS-R3-PRODUCIBLE               02185000
                   MOVE WS-R3-THIS-COMPONENT TO WS-R3-PRODUCIBLE        02186000
                   MOVE APS-BM-CHILD-PKID(APS-BM-NDX)                   02187000
                       TO WS-R3-LIMITING-PKID.                          02188000
      *                                                                 02189000
           IF WS-JOIN-LEN > 0                                           02190000
               STRING WS-JOIN-LINE(1:WS-JOIN-LEN) DELIMITED BY SIZE     02191000
                      ' | '                        DELIMITED BY SIZE    02192000
                      APS-BM-CHILD-PKID(APS-BM-NDX) DELIMITED BY SIZE   02193000
                      ': '                          DELIMITED BY SIZE   02194000
                      WS-DISP-QTY                   DELIMITED BY SIZE   02195000
                      '/'                           DELIMITED BY SIZE   02196000
                      APS-BM-QTY(APS-BM-NDX)        DELIMITED BY SIZE   02197000
                      INTO WS-JOIN-LINE                                 02198000
               COMPUTE WS-JOIN-LEN = WS-JOIN-LEN + 50                   02199000
           ELSE                                                         02200000
               STRING APS-BM-CHILD-PKID(APS-BM-NDX) DELIMITED BY SIZE   02201000
                      ': '                           DELIMITED BY SIZE  02202000
                      WS-DISP-QTY                    DELIMITED BY SIZE  02203000
                      '/'                            DELIMITED BY SIZE  02204000
                      APS-BM-QTY(APS-BM-NDX)         DELIMITED BY SIZE  02205000
                      INTO WS-JOIN-LINE                                 02206000
               MOVE 50                               TO WS-JOIN-LEN.    02207000
      *                                                                 02208000
       P90200-EXIT.                                                     02209000
           EXIT.                                                        02210000
      *                                                                 02211000
       P90300-FIND-INV.                                                 02212000
      *                                                                 02213000
           IF APS-INV-PKID(APS-INV-NDX) = APS-BM-CHILD-PKID(APS-BM-NDX) 02214000
              AND APS-INV-SITE(APS-INV-NDX) = APS-PM-PLANT-SITE(APS-PM-N02215000
               MOVE APS-INV-QTY(APS-INV-NDX) TO WS-DISP-QTY.            02216000
      *                                                                 02217000
       P90300-EXIT.                                                     02218000
           EXIT.                                                        02219000
      *                                                                 02220000
       P90700-WRITE-ONE-R3.                                             02221000
      *                                                                 02222000
           MOVE SPACES                     TO WS-R3-DETAIL.             02223000
           MOVE R3S-PN                     TO WS-R3D-PN.                02224000
           MOVE R3S-PART-NAME              TO WS-R3D-PART-NAME.         02225000
           MOVE R3S-CUSTOMER               TO WS-R3D-CUSTOMER.          02226000
           MOVE R3S-PLANT-SITE             TO WS-R3D-PLANT-SITE.        02227000
           MOVE R3S-PRODUCIBLE-QTY         TO WS-R3D-PRODUCIBLE.        02228000
           MOVE R3S-LIMITING-PKID          TO WS-R3D-LIMITING-PKID.     02229000
           MOVE R3S-DETAIL(1:150)          TO WS-R3D-DETAIL.            02230000
           WRITE R3-RPT-OUT-REC            FROM WS-R3-DETAIL.           02231000
      *                                                                 02232000
           READ R3-SORTED                                               02233000
               AT END                                                   02234000
                   MOVE 'Y'                 TO WS-R3SRT-STATUS.         02235000
      *                                                                 02236000
       P90700-EXIT.                                                     02237000
           EXIT.                                                        02238000
