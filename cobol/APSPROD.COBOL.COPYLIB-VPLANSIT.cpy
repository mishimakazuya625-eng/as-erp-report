      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * PLANT SITE MASTER RECORD  -- SEQUENTIAL FILE                   *00004000
      *                                                                *00005000
      * REFERENCE TABLE OF PRODUCING PLANT CODES.  READ BY APSB01 TO   *00006000
      * EDIT PM-PLANT-SITE AND BY APSB05 TO MATCH WIDE-FILE COLUMN     *00007000
      * HEADERS TO REGISTERED SITES.  MAY BE EMPTY AT A NEW SITE.      *00008000
      ******************************************************************00009000
      *                                                                 00010000
      *  MAINTENANCE                                                    00011000
      *  07/14/91  RSK  ORIGINAL COPYBOOK, LAID OUT AS A SMALL          00012000
      *                 SEQUENTIAL REFERENCE FILE OF PLANT CODES       *00013000
      *                                                                 00014000
       01  PLANT-SITE-RECORD.                                           00015000
           05  PS-KEY.                                                  00016000
               10  PS-SITE-CODE         PIC X(08).                      00017000
           05  PS-SITE-NAME             PIC X(20).                      00018000
           05  PS-REGION                PIC X(15).                      00019000
           05  FILLER                   PIC X(10).                      00020000
