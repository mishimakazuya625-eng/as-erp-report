       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB08.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 06/03/98.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB08                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB08 LOADS A BATCH OF PURCHASE ORDER REQUESTS    *00014000
      *             AGAINST COMPONENT SUPPLIERS, THEN PRINTS THE       *00015000
      *             PO DASHBOARD LISTING OF EVERY PO ON FILE.  EACH    *00016000
      *             INPUT ROW GETS A GENERATED PO-NUMBER (RUN DATE +   *00017000
      *             A DAILY SEQUENCE) AND DEFAULTED STATUS/QTY/        *00018000
      *             REMARKS.  THE DASHBOARD IS SORTED BY STATUS RANK   *00019000
      *             THEN ETA AND EACH ROW IS TAGGED OVERDUE, IMMINENT, *00020000
      *             INACTIVE OR NORMAL.                                *00021000
      *                                                                *00022000
      * FILES   :   PO-INPUT               -  LINE SEQUENTIAL (INPUT) * 00023000
      *             PURCHASE-ORDER         -  SEQUENTIAL  (READ/EXTEND)*00024000
      *             REJECT-OUT             -  LINE SEQUENTIAL(OUTPUT) * 00025000
      *             APB08-RPT-OUT          -  PRINT            (OUTPUT)*00026000
      *                                                                *00027000
      * CALLS    :  APSS01 (DASHBOARD ETA AGING ONLY)                  *00028000
      *                                                                *00029000
      ***************************************************************** 00030000
      *             PROGRAM CHANGE LOG                                * 00031000
      *             -------------------                               * 00032000
      *                                                                *00033000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00034000
      *  --------   --------------------  --------------------------  * 00035000
      *  06/03/98   R KOWALSKI            ORIGINAL.                   * 00036000
      *  11/09/98   R KOWALSKI            TICKET APS-0118 -- ADDED    * 00037000
      *                                   THE DASHBOARD LISTING, THE  * 00038000
      *                                   STATUS-RANK SORT, AND THE   * 00039000
      *                                   APSS01 ETA-AGING CALL.      * 00040000
      *  03/02/99   D WOJCIK              Y2K REMEDIATION -- ALL      * 00041000
      *                                   DATE FIELDS WIDENED TO      * 00042000
      *                                   4-DIGIT CCYY THROUGHOUT.    * 00043000
      *  08/11/99   D WOJCIK              TICKET APS-0228 -- ARRIVED  * 00044000
      *                                   AND OBSOLETED ROWS ARE NOW  * 00045000
      *                                   TAGGED INACTIVE INSTEAD OF  * 00046000
      *                                   BEING AGED FOR OVERDUE.     * 00047000
      *  11/12/99   D WOJCIK              TICKET APS-0264 -- DASHBOARD* 00048000
      *                                   DETAIL LINE CONVERTED FROM A* 00049000
      *                                   STRUNG KEY=VALUE TEXT LINE  * 00050000
      *                                   TO FIXED PRINT-LINE COLUMNS,* 00051000
      *                                   LIKE R1/R2/R3 IN APSB07.    * 00052000
      *  07/30/03   D WOJCIK              TICKET APS-0345 --          * 00053000
      *                                   RECOMPILED UNDER THE NEW    * 00054000
      *                                   COBOL COMPILER RELEASE;     * 00055000
      *                                   NO LOGIC CHANGED, RUN       * 00056000
      *                                   VERIFIED AGAINST PRIOR      * 00057000
      *                                   OUTPUT.                     * 00058000
      *                                                                 00059000
       ENVIRONMENT DIVISION.                                            00060000
       CONFIGURATION SECTION.                                           00061000
       SPECIAL-NAMES.                                                   00062000
           C01 IS TOP-OF-FORM.                                          00063000
       INPUT-OUTPUT SECTION.                                            00064000
       FILE-CONTROL.                                                    00065000
           SELECT PO-INPUT              ASSIGN TO APBPOIN               00066000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00067000
           SELECT PURCHASE-ORDER        ASSIGN TO APBPURCH              00068000
                                       ORGANIZATION IS SEQUENTIAL       00069000
                                       FILE STATUS IS WS-PURCH-STATUS.  00070000
           SELECT REJECT-OUT            ASSIGN TO APB08REJ              00071000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00072000
           SELECT PO-DASH-WORK          ASSIGN TO APBPDWRK              00073000
                                       ORGANIZATION IS SEQUENTIAL.      00074000
           SELECT PO-DASH-SORTED        ASSIGN TO APBPDSRT              00075000
                                       ORGANIZATION IS SEQUENTIAL.      00076000
           SELECT SORT-WORK-3           ASSIGN TO SORTWK3.              00077000
           SELECT APB08-RPT-OUT         ASSIGN TO APB08RPT.             00078000
      *                                                                 00079000
       DATA DIVISION.                                                   00080000
       FILE SECTION.                                                    00081000
      *                                                                 00082000
       FD  PO-INPUT                                                     00083000
           LABEL RECORDS ARE STANDARD                                   00084000
           RECORDING MODE IS F.                                         00085000
       01  PO-INPUT-RECORD              PIC X(200).                     00086000
      *                                                                 00087000
       FD  PURCHASE-ORDER                                               00088000
           LABEL RECORDS ARE STANDARD                                   00089000
           RECORDING MODE IS F.                                         00090000
           COPY VPURCHOR.                                               00091000
      *                                                                 00092000
       FD  REJECT-OUT                                                   00093000
           LABEL RECORDS ARE STANDARD                                   00094000
           RECORDING MODE IS F.                                         00095000
           COPY VREJREC.                                                00096000
      *                                                                 00097000
       FD  PO-DASH-WORK                                                 00098000
           LABEL RECORDS ARE STANDARD                                   00099000
           RECORDING MODE IS F.                                         00100000
       01  PO-DASH-RECORD.                                              00101000
           05  PDW-STATUS-RANK          PIC 9(01).                      00102000
           05  PDW-ETA                  PIC X(10).                      00103000
           05  PDW-PO-ID                PIC 9(07)       COMP-3.         00104000
           05  PDW-PO-NUMBER            PIC X(15).                      00105000
           05  PDW-PKID                 PIC X(20).                      00106000
           05  PDW-SUPPLIER             PIC X(25).                      00107000
           05  PDW-ORDER-DATE           PIC X(10).                      00108000
           05  PDW-ORDER-QTY            PIC 9(07)       COMP-3.         00109000
           05  PDW-STATUS               PIC X(12).                      00110000
           05  PDW-REMARKS              PIC X(40).                      00111000
           05  PDW-TAG                  PIC X(08).                      00112000
           05  FILLER                   PIC X(10).                      00113000
      *                                                                 00114000
       FD  PO-DASH-SORTED                                               00115000
           LABEL RECORDS ARE STANDARD                                   00116000
           RECORDING MODE IS F.                                         00117000
       01  PO-DASH-SORTED-RECORD.                                       00118000
           05  PDS-STATUS-RANK          PIC 9(01).                      00119000
           05  PDS-ETA                  PIC X(10).                      00120000
           05  PDS-PO-ID                PIC 9(07)       COMP-3.         00121000
           05  PDS-PO-NUMBER            PIC X(15).                      00122000
           05  PDS-PKID                 PIC X(20).                      00123000
           05  PDS-SUPPLIER             PIC X(25).                      00124000
           05  PDS-ORDER-DATE           PIC X(10).                      00125000
           05  PDS-ORDER-QTY            PIC 9(07)       COMP-3.         00126000
           05  PDS-STATUS               PIC X(12).                      00127000
           05  PDS-REMARKS              PIC X(40).                      00128000
           05  PDS-TAG                  PIC X(08).                      00129000
           05  FILLER                   PIC X(10).                      00130000
      *                                                                 00131000
       SD  SORT-WORK-3.                                                 00132000
       01  SW3-RECORD.                                                  00133000
           05  SW3-STATUS-RANK          PIC 9(01).                      00134000
           05  SW3-ETA                  PIC X(10).                      00135000
           05  SW3-PO-ID                PIC 9(07)       COMP-3.         00136000
           05  SW3-PO-NUMBER            PIC X(15).                      00137000
           05  SW3-PKID                 PIC X(20).                      00138000
           05  SW3-SUPPLIER             PIC X(25).                      00139000
           05  SW3-ORDER-DATE           PIC X(10).                      00140000
           05  SW3-ORDER-QTY            PIC 9(07)       COMP-3.         00141000
           05  SW3-STATUS               PIC X(12).                      00142000
           05  SW3-REMARKS              PIC X(40).                      00143000
           05  SW3-TAG                  PIC X(08).                      00144000
           05  FILLER                   PIC X(10).                      00145000
      *                                                                 00146000
       FD  APB08-RPT-OUT                                                00147000
           LABEL RECORDS ARE STANDARD                                   00148000
           RECORDING MODE IS F                                          00149000
           RECORD CONTAINS 200 CHARACTERS.                              00150000
       01  APB08-RPT-OUT-REC             PIC X(200).                    00151000
      *                                                                 00152000
       WORKING-STORAGE SECTION.                                         00153000
      *                                                                 00154000
      ***************************************************************** 00155000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00156000
      ***************************************************************** 00157000
       77  WS-MAX-PO-ID                  PIC 9(07)  COMP-3   VALUE ZEROE00158000
       77  WS-MAX-SEQ-TODAY              PIC 9(03)  COMP     VALUE ZEROE00159000
       77  WS-NEXT-PO-ID                 PIC 9(07)  COMP-3   VALUE ZEROE00160000
       77  WS-NEXT-SEQ                   PIC 9(03)  COMP     VALUE ZEROE00161000
       77  WS-ROW-NUMBER                 PIC S9(07) COMP-3   VALUE +0.  00162000
       77  WS-INSERTED-CNT               PIC S9(07) COMP-3   VALUE +0.  00163000
       77  WS-REJECTED-CNT               PIC S9(07) COMP-3   VALUE +0.  00164000
       77  WS-PTR                        PIC S9(04) COMP     VALUE +1.  00165000
       77  WS-ROW-LEN                    PIC S9(04) COMP     VALUE +200.00166000
       77  WS-SPLIT-CNT                  PIC S9(04) COMP     VALUE +0.  00167000
      *                                                                 00168000
      ***************************************************************** 00169000
      *    SWITCHES                                                   * 00170000
      ***************************************************************** 00171000
      *                                                                 00172000
       01  WS-SWITCHES.                                                 00173000
           05  WS-PURCH-STATUS           PIC XX    VALUE SPACES.        00174000
               88  PURCH-END                       VALUE '10'.          00175000
           05  WS-PODSH-STATUS           PIC X     VALUE 'N'.           00176000
               88  PODSH-END                       VALUE 'Y'.           00177000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00178000
               88  END-OF-PROCESS                  VALUE 'Y'.           00179000
           05  WS-PKID-MISSING-SW        PIC X     VALUE 'N'.           00180000
               88  WS-PKID-MISSING                 VALUE 'Y'.           00181000
           05  WS-QTY-IS-NUMERIC-SW      PIC X     VALUE 'N'.           00182000
               88  WS-QTY-IS-NUMERIC               VALUE 'Y'.           00183000
      *                                                                 00184000
      ***************************************************************** 00185000
      *    INPUT-ROW SPLIT WORK AREAS                                 * 00186000
      ***************************************************************** 00187000
      *                                                                 00188000
       01  WS-SPLIT-TABLE.                                              00189000
           05  WS-SPLIT-FIELD            OCCURS 1 TO 6 TIMES            00190000
                                       DEPENDING ON WS-SPLIT-CNT        00191000
                                       INDEXED BY WS-SPLIT-NDX          00192000
                                       PIC X(40).                       00193000
       01  WS-SPLIT-TABLE-R REDEFINES WS-SPLIT-TABLE                    00194000
                                       PIC X(240).                      00195000
      *                                                                 00196000
       01  WS-QTY-TEXT                   PIC X(40).                     00197000
       01  WS-QTY                        PIC 9(07).                     00198000
      *                                                                 00199000
      ***************************************************************** 00200000
      *    RUN DATE                                                   * 00201000
      ***************************************************************** 00202000
      *                                                                 00203000
       01  WS-RUN-DATE.                                                 00204000
           05  WS-RD-YEAR                 PIC 9(4) VALUE ZEROES.        00205000
           05  WS-RD-MONTH                PIC 9(2) VALUE ZEROES.        00206000
           05  WS-RD-DAY                  PIC 9(2) VALUE ZEROES.        00207000
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00208000
           05  WS-RD-CCYYMMDD             PIC X(8).                     00209000
       01  WS-RUN-DATE-DASHED             PIC X(10).                    00210000
      *                                                                 00211000
      ***************************************************************** 00212000
      *    NEW PO RECORD BUILD AREAS                                  * 00213000
      ***************************************************************** 00214000
      *                                                                 00215000
       01  WS-NEW-PO-NUMBER.                                            00216000
           05  FILLER                    PIC X(03) VALUE 'PO-'.         00217000
           05  WS-NPN-CCYYMMDD           PIC X(08).                     00218000
           05  FILLER                    PIC X(01) VALUE '-'.           00219000
           05  WS-NPN-SEQUENCE           PIC 9(03).                     00220000
       01  WS-NEW-PO-NUMBER-R REDEFINES WS-NEW-PO-NUMBER                00221000
                                       PIC X(15).                       00222000
      *                                                                 00223000
      ***************************************************************** 00224000
      *    DASHBOARD WORK FIELDS -- APSS01 CALL PARMS                 * 00225000
      ***************************************************************** 00226000
      *                                                                 00227000
           COPY APBS01CY.                                               00228000
      *                                                                 00229000
       01  WS-ETA-IS-NUMERIC-SW           PIC X     VALUE 'N'.          00230000
           88  WS-ETA-IS-NUMERIC                    VALUE 'Y'.          00231000
       01  WS-DASH-STATUS-RANK            PIC 9(01).                    00232000
       01  WS-DASH-TAG                    PIC X(08).                    00233000
      *                                                                 00234000
      ***************************************************************** 00235000
      *    CONTROL REPORT PRINT LINES                                 * 00236000
      *    TICKET APS-0264 -- DASHBOARD DETAIL CONVERTED FROM A STRUNG* 00237000
      *    KEY=VALUE TEXT LINE TO FIXED PRINT-LINE COLUMNS.            *00238000
      ***************************************************************** 00239000
      *                                                                 00240000
       01  WS-RPT-TITLE.                                                00241000
           05  FILLER                 PIC X     VALUE '1'.              00242000
           05  FILLER                 PIC X(25) VALUE SPACES.           00243000
           05  FILLER                 PIC X(18) VALUE                   00244000
               'PO DASHBOARD'.                                          00245000
           05  FILLER                 PIC X(10) VALUE '  RUN DATE'.     00246000
           05  FILLER                 PIC X(2)  VALUE '  '.             00247000
           05  WS-RPTT-RUN-DATE       PIC X(10).                        00248000
           05  FILLER                 PIC X(134) VALUE SPACES.          00249000
      *                                                                 00250000
       01  WS-RPT-HEADING.                                              00251000
           05  FILLER                 PIC X     VALUE '-'.              00252000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00253000
           05  FILLER                 PIC X(7)  VALUE ' PO-ID'.         00254000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00255000
           05  FILLER                 PIC X(15) VALUE 'PO NUMBER'.      00256000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00257000
           05  FILLER                 PIC X(20) VALUE 'PKID'.           00258000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00259000
           05  FILLER                 PIC X(25) VALUE 'SUPPLIER'.       00260000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00261000
           05  FILLER                 PIC X(10) VALUE 'ORDERDATE'.      00262000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00263000
           05  FILLER                 PIC X(7)  VALUE 'ORD QTY'.        00264000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00265000
           05  FILLER                 PIC X(10) VALUE 'ETA'.           000266000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00267000
           05  FILLER                 PIC X(12) VALUE 'STATUS'.        000268000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00269000
           05  FILLER                 PIC X(40) VALUE 'REMARKS'.        00270000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00271000
           05  FILLER                 PIC X(10) VALUE 'UPDATED-AT'.    000272000
           05  FILLER                 PIC X(1)  VALUE SPACES.           00273000
           05  FILLER                 PIC X(8)  VALUE 'TAG'.           000274000
           05  FILLER                 PIC X(24) VALUE SPACES.          000275000
      *                                                                 00276000
       01  WS-RPT-DETAIL.                                               00277000
           05  WS-RD-CC               PIC X     VALUE ' '.              00278000
           05  FILLER                 PIC X(1).                         00279000
           05  WS-RD-PO-ID            PIC ZZZZZZ9.                      00280000
           05  FILLER                 PIC X(1).                         00281000
           05  WS-RD-PO-NUMBER        PIC X(15).                        00282000
           05  FILLER                 PIC X(1).                         00283000
           05  WS-RD-PKID             PIC X(20).                        00284000
           05  FILLER                 PIC X(1).                         00285000
           05  WS-RD-SUPPLIER         PIC X(25).                        00286000
           05  FILLER                 PIC X(1).                         00287000
           05  WS-RD-ORDER-DATE       PIC X(10).                        00288000
           05  FILLER                 PIC X(1).                         00289000
           05  WS-RD-ORDER-QTY        PIC ZZZZZZ9.                      00290000
           05  FILLER                 PIC X(1).                         00291000
           05  WS-RD-ETA              PIC X(10).                        00292000
           05  FILLER                 PIC X(1).                         00293000
           05  WS-RD-STATUS           PIC X(12).                        00294000
           05  FILLER                 PIC X(1).                         00295000
           05  WS-RD-REMARKS          PIC X(40).                        00296000
           05  FILLER                 PIC X(1).                         00297000
           05  WS-RD-UPDATED-AT       PIC X(10).                        00298000
           05  FILLER                 PIC X(1).                         00299000
           05  WS-RD-TAG              PIC X(8).                         00300000
           05  FILLER                 PIC X(24).                        00301000
      *                                                                 00302000
      ***************************************************************** 00303000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00304000
      ***************************************************************** 00305000
      *                                                                 00306000
           COPY APBERRWS.                                               00307000
      *                                                                 00308000
       LINKAGE SECTION.                                                 00309000
      *                                                                 00310000
      ***************************************************************** 00311000
      *    P R O C E D U R E    D I V I S I O N                       * 00312000
      ***************************************************************** 00313000
      *                                                                 00314000
       PROCEDURE DIVISION.                                              00315000
      *                                                                 00316000
       P00000-MAINLINE.                                                 00317000
      *                                                                 00318000
           MOVE FUNCTION CURRENT-DATE(1:4) TO WS-RD-YEAR.               00319000
           MOVE FUNCTION CURRENT-DATE(5:2) TO WS-RD-MONTH.              00320000
           MOVE FUNCTION CURRENT-DATE(7:2) TO WS-RD-DAY.                00321000
           STRING WS-RD-YEAR  DELIMITED BY SIZE                         00322000
                  '-'         DELIMITED BY SIZE                         00323000
                  WS-RD-MONTH DELIMITED BY SIZE                         00324000
                  '-'         DELIMITED BY SIZE                         00325000
                  WS-RD-DAY   DELIMITED BY SIZE                         00326000
                  INTO WS-RUN-DATE-DASHED.                              00327000
      *                                                                 00328000
           PERFORM P01000-FIND-MAX-PO  THRU P01000-EXIT.                00329000
      *                                                                 00330000
           OPEN INPUT  PO-INPUT                                         00331000
                EXTEND PURCHASE-ORDER                                   00332000
                OUTPUT REJECT-OUT.                                      00333000
      *                                                                 00334000
           PERFORM P10000-EDIT-ONE-ROW THRU P10000-EXIT                 00335000
               UNTIL END-OF-PROCESS.                                    00336000
      *                                                                 00337000
           CLOSE PO-INPUT PURCHASE-ORDER REJECT-OUT.                    00338000
      *                                                                 00339000
           OPEN OUTPUT APB08-RPT-OUT.                                   00340000
           PERFORM P90000-DASHBOARD    THRU P90000-EXIT.                00341000
           PERFORM P95000-REPORT-COUNTERS THRU P95000-EXIT.             00342000
           CLOSE APB08-RPT-OUT.                                         00343000
      *                                                                 00344000
           GOBACK.                                                      00345000
      *                                                                 00346000
       P00000-EXIT.                                                     00347000
           EXIT.                                                        00348000
      *                                                                 00349000
      ***************************************************************** 00350000
      *    PARAGRAPH:  P01000-FIND-MAX-PO                             * 00351000
      *    FUNCTION :  ONE PASS OVER THE EXISTING PURCHASE ORDER FILE * 00352000
      *                TO FIND THE HIGHEST PO-ID ON FILE AND THE      * 00353000
      *                HIGHEST DAILY SEQUENCE ALREADY USED FOR TODAY'S *00354000
      *                DATE PREFIX.                                    *00355000
      ***************************************************************** 00356000
      *                                                                 00357000
       P01000-FIND-MAX-PO.                                              00358000
      *                                                                 00359000
           OPEN INPUT PURCHASE-ORDER.                                   00360000
           PERFORM P01100-SCAN-ONE-PO THRU P01100-EXIT                  00361000
               UNTIL PURCH-END.                                         00362000
           CLOSE PURCHASE-ORDER.                                        00363000
      *                                                                 00364000
           ADD 1 WS-MAX-PO-ID             GIVING WS-NEXT-PO-ID.         00365000
           ADD 1 WS-MAX-SEQ-TODAY         GIVING WS-NEXT-SEQ.           00366000
      *                                                                 00367000
       P01000-EXIT.                                                     00368000
           EXIT.                                                        00369000
      *                                                                 00370000
       P01100-SCAN-ONE-PO.                                              00371000
      *                                                                 00372000
           READ PURCHASE-ORDER                                          00373000
               AT END                                                   00374000
                   MOVE '10'               TO WS-PURCH-STATUS           00375000
                   GO TO P01100-EXIT.                                   00376000
      *                                                                 00377000
           IF PO-PO-ID > WS-MAX-PO-ID                                   00378000
               MOVE PO-PO-ID               TO WS-MAX-PO-ID.             00379000
      *                                                                 00380000
           IF PO-PON-CCYYMMDD = WS-RD-CCYYMMDD                          00381000
              AND PO-PON-SEQUENCE NUMERIC                               00382000
              AND PO-PON-SEQUENCE > WS-MAX-SEQ-TODAY                    00383000
               MOVE PO-PON-SEQUENCE        TO WS-MAX-SEQ-TODAY.         00384000
      *                                                                 00385000
       P01100-EXIT.                                                     00386000
           EXIT.                                                        00387000
      *                                                                 00388000
      ***************************************************************** 00389000
      *    PARAGRAPH:  P10000-EDIT-ONE-ROW                            * 00390000
      *    FUNCTION :  SPLIT, VALIDATE AND DEFAULT ONE INPUT ROW;     * 00391000
      *                GENERATE THE PO-NUMBER; WRITE THE NEW PURCHASE * 00392000
      *                ORDER OR REJECT THE ROW.                       * 00393000
      ***************************************************************** 00394000
      *                                                                 00395000
       P10000-EDIT-ONE-ROW.                                             00396000
      *                                                                 00397000
           READ PO-INPUT                                                00398000
               AT END                                                   00399000
                   MOVE 'Y'                 TO WS-END-OF-PROCESS-SW     00400000
                   GO TO P10000-EXIT.                                   00401000
      *                                                                 00402000
           ADD 1                           TO WS-ROW-NUMBER.            00403000
      *                                                                 00404000
           MOVE 1                          TO WS-PTR.                   00405000
           MOVE 0                          TO WS-SPLIT-CNT.             00406000
           PERFORM P10100-SPLIT-ONE-FIELD THRU P10100-EXIT              00407000
               VARYING WS-SPLIT-NDX FROM 1 BY 1                         00408000
               UNTIL WS-PTR > WS-ROW-LEN                                00409000
                  OR WS-SPLIT-NDX > 6.                                  00410000
      *                                                                 00411000
           MOVE 'N'                        TO WS-PKID-MISSING-SW.       00412000
           IF WS-SPLIT-CNT < 1                                          00413000
              OR WS-SPLIT-FIELD(1) = SPACES                             00414000
               MOVE 'Y'                    TO WS-PKID-MISSING-SW.       00415000
      *                                                                 00416000
           IF WS-PKID-MISSING                                           00417000
               PERFORM P10900-REJECT-ROW THRU P10900-EXIT               00418000
               GO TO P10000-EXIT.                                       00419000
      *                                                                 00420000
           COMPUTE WS-NPN-SEQUENCE = WS-NEXT-SEQ.                       00421000
           MOVE WS-RD-CCYYMMDD             TO WS-NPN-CCYYMMDD.          00422000
      *                                                                 00423000
           MOVE SPACES                     TO PURCHASE-ORDER-RECORD.    00424000
           MOVE WS-NEXT-PO-ID              TO PO-PO-ID.                 00425000
           MOVE WS-NEW-PO-NUMBER           TO PO-PO-NUMBER.             00426000
           MOVE WS-SPLIT-FIELD(1)          TO PO-PKID.                  00427000
      *                                                                 00428000
           IF WS-SPLIT-CNT < 2                                          00429000
              OR WS-SPLIT-FIELD(2) = SPACES                             00430000
               MOVE SPACES                 TO PO-SUPPLIER               00431000
           ELSE                                                         00432000
               MOVE WS-SPLIT-FIELD(2)      TO PO-SUPPLIER.              00433000
      *                                                                 00434000
           MOVE WS-RUN-DATE-DASHED         TO PO-ORDER-DATE.            00435000
      *                                                                 00436000
           MOVE 'N'                        TO WS-QTY-IS-NUMERIC-SW.     00437000
           IF WS-SPLIT-CNT >= 3                                         00438000
               MOVE WS-SPLIT-FIELD(3)      TO WS-QTY-TEXT               00439000
               IF WS-QTY-TEXT(1:7) NUMERIC                              00440000
                   MOVE 'Y'                TO WS-QTY-IS-NUMERIC-SW.     00441000
           IF WS-QTY-IS-NUMERIC                                         00442000
               MOVE WS-QTY-TEXT(1:7)       TO WS-QTY                    00443000
               MOVE WS-QTY                 TO PO-ORDER-QTY              00444000
           ELSE                                                         00445000
               MOVE 0                      TO PO-ORDER-QTY.             00446000
      *                                                                 00447000
           IF WS-SPLIT-CNT < 4                                          00448000
              OR WS-SPLIT-FIELD(4) = SPACES                             00449000
               MOVE SPACES                 TO PO-ETA                    00450000
           ELSE                                                         00451000
               MOVE WS-SPLIT-FIELD(4)      TO PO-ETA.                   00452000
      *                                                                 00453000
           IF WS-SPLIT-CNT < 5                                          00454000
              OR WS-SPLIT-FIELD(5) = SPACES                             00455000
               SET PO-STAT-ISSUED          TO TRUE                      00456000
           ELSE                                                         00457000
               MOVE WS-SPLIT-FIELD(5)      TO PO-STATUS.                00458000
      *                                                                 00459000
           IF WS-SPLIT-CNT < 6                                          00460000
              OR WS-SPLIT-FIELD(6) = SPACES                             00461000
               MOVE SPACES                 TO PO-REMARKS                00462000
           ELSE                                                         00463000
               MOVE WS-SPLIT-FIELD(6)      TO PO-REMARKS.               00464000
      *                                                                 00465000
           WRITE PURCHASE-ORDER-RECORD.                                 00466000
           ADD 1                           TO WS-INSERTED-CNT.          00467000
           MOVE WS-NEXT-PO-ID              TO WS-MAX-PO-ID.             00468000
           ADD 1                           TO WS-NEXT-PO-ID.            00469000
           MOVE WS-NEXT-SEQ                TO WS-MAX-SEQ-TODAY.         00470000
           ADD 1                           TO WS-NEXT-SEQ.              00471000
      *                                                                 00472000
       P10000-EXIT.                                                     00473000
           EXIT.                                                        00474000
      *                                                                 00475000
       P10100-SPLIT-ONE-FIELD.                                          00476000
      *                                                                 00477000
           ADD 1                           TO WS-SPLIT-CNT.             00478000
           UNSTRING PO-INPUT-RECORD DELIMITED BY ','                    00479000
               INTO WS-SPLIT-FIELD(WS-SPLIT-NDX)                        00480000
               WITH POINTER WS-PTR                                      00481000
               ON OVERFLOW                                              00482000
                   MOVE WS-ROW-LEN + 1      TO WS-PTR.                  00483000
      *                                                                 00484000
       P10100-EXIT.                                                     00485000
           EXIT.                                                        00486000
      *                                                                 00487000
       P10900-REJECT-ROW.                                               00488000
      *                                                                 00489000
           MOVE SPACES                     TO REJECT-RECORD.            00490000
           MOVE PO-INPUT-RECORD            TO RJ-ROW-ECHO.              00491000
           STRING 'ROW '                   DELIMITED BY SIZE            00492000
                  WS-ROW-NUMBER            DELIMITED BY SIZE            00493000
                  ': PKID REQUIRED'        DELIMITED BY SIZE            00494000
                  INTO RJ-ERROR-REASON.                                 00495000
           WRITE REJECT-RECORD.                                         00496000
           ADD 1                           TO WS-REJECTED-CNT.          00497000
      *                                                                 00498000
       P10900-EXIT.                                                     00499000
           EXIT.                                                        00500000
      *                                                                 00501000
      ***************************************************************** 00502000
      *    PARAGRAPH:  P90000-DASHBOARD                               * 00503000
      *    FUNCTION :  RE-READ THE FULL PURCHASE ORDER FILE (NOW      * 00504000
      *                INCLUDING TODAY'S INSERTS), COMPUTE THE STATUS  *00505000
      *                RANK AND DELAY TAG PER ROW, SORT BY RANK THEN   *00506000
      *                ETA, AND PRINT THE LISTING.                    * 00507000
      ***************************************************************** 00508000
      *                                                                 00509000
       P90000-DASHBOARD.                                                00510000
      *                                                                 00511000
           OPEN INPUT  PURCHASE-ORDER                                   00512000
                OUTPUT PO-DASH-WORK.                                    00513000
           MOVE SPACES                     TO WS-PURCH-STATUS.          00514000
           PERFORM P90100-BUILD-ONE-DASH THRU P90100-EXIT               00515000
               UNTIL PURCH-END.                                         00516000
           CLOSE PURCHASE-ORDER PO-DASH-WORK.                           00517000
      *                                                                 00518000
           SORT SORT-WORK-3                                             00519000
               ON ASCENDING KEY SW3-STATUS-RANK                         00520000
               ON ASCENDING KEY SW3-ETA                                 00521000
               USING PO-DASH-WORK                                       00522000
               GIVING PO-DASH-SORTED.                                   00523000
      *                                                                 00524000
           MOVE WS-RUN-DATE-DASHED         TO WS-RPTT-RUN-DATE.         00525000
           WRITE APB08-RPT-OUT-REC         FROM WS-RPT-TITLE.           00526000
           WRITE APB08-RPT-OUT-REC         FROM WS-RPT-HEADING.         00527000
      *                                                                 00528000
           OPEN INPUT PO-DASH-SORTED.                                   00529000
           READ PO-DASH-SORTED                                          00530000
               AT END                                                   00531000
                   MOVE 'Y'                 TO WS-PODSH-STATUS.         00532000
           PERFORM P90500-WRITE-ONE-DASH THRU P90500-EXIT               00533000
               UNTIL PODSH-END.                                         00534000
           CLOSE PO-DASH-SORTED.                                        00535000
      *                                                                 00536000
       P90000-EXIT.                                                     00537000
           EXIT.                                                        00538000
      *                                                                 00539000
       P90100-BUILD-ONE-DASH.                                           00540000
      *                                                                 00541000
           READ PURCHASE-ORDER                                          00542000
               AT END                                                   00543000
                   MOVE '10'               TO WS-PURCH-STATUS           00544000
                   GO TO P90100-EXIT.                                   00545000
      *                                                                 00546000
           EVALUATE TRUE                                                00547000
               WHEN PO-STAT-ISSUED                                      00548000
                   MOVE 1                  TO WS-DASH-STATUS-RANK       00549000
               WHEN PO-STAT-INTRANSIT                                   00550000
                   MOVE 2                  TO WS-DASH-STATUS-RANK       00551000
               WHEN PO-STAT-ARRIVED                                     00552000
                   MOVE 3                  TO WS-DASH-STATUS-RANK       00553000
               WHEN PO-STAT-OBSOLETED                                   00554000
                   MOVE 4                  TO WS-DASH-STATUS-RANK       00555000
               WHEN OTHER                                               00556000
                   MOVE 5                  TO WS-DASH-STATUS-RANK       00557000
           END-EVALUATE.                                                00558000
      *                                                                 00559000
           PERFORM P90200-TAG-ONE-ROW THRU P90200-EXIT.                 00560000
      *                                                                 00561000
           MOVE SPACES                     TO PO-DASH-RECORD.           00562000
           MOVE WS-DASH-STATUS-RANK        TO PDW-STATUS-RANK.          00563000
           MOVE PO-ETA                     TO PDW-ETA.                  00564000
           MOVE PO-PO-ID                   TO PDW-PO-ID.                00565000
           MOVE PO-PO-NUMBER               TO PDW-PO-NUMBER.            00566000
           MOVE PO-PKID                    TO PDW-PKID.                 00567000
           MOVE PO-SUPPLIER                TO PDW-SUPPLIER.             00568000
           MOVE PO-ORDER-DATE              TO PDW-ORDER-DATE.           00569000
           MOVE PO-ORDER-QTY               TO PDW-ORDER-QTY.            00570000
           MOVE PO-STATUS                  TO PDW-STATUS.               00571000
           MOVE PO-REMARKS                 TO PDW-REMARKS.              00572000
           MOVE WS-DASH-TAG                TO PDW-TAG.                  00573000
           WRITE PO-DASH-RECORD.                                        00574000
      *                                                                 00575000
       P90100-EXIT.                                                     00576000
           EXIT.                                                        00577000
      *                                                                 00578000
      ***************************************************************** 00579000
      *    PARAGRAPH:  P90200-TAG-ONE-ROW                             * 00580000
      *    FUNCTION :  INACTIVE FOR ARRIVED/OBSOLETED ROWS; OTHERWISE  *00581000
      *                CALL APSS01 TO AGE THE ETA AGAINST THE RUN      *00582000
      *                DATE AND TAG OVERDUE / IMMINENT / NORMAL.       *00583000
      ***************************************************************** 00584000
      *                                                                 00585000
       P90200-TAG-ONE-ROW.                                              00586000
      *                                                                 00587000
           IF PO-STAT-INACTIVE                                          00588000
               MOVE 'INACTIVE'             TO WS-DASH-TAG               00589000
               GO TO P90200-EXIT.                                       00590000
      *                                                                 00591000
           MOVE 'N'                        TO WS-ETA-IS-NUMERIC-SW.     00592000
           IF PO-ETA NOT = SPACES                                       00593000
              AND PO-ETA(1:4) NUMERIC                                   00594000
              AND PO-ETA(6:2) NUMERIC                                   00595000
              AND PO-ETA(9:2) NUMERIC                                   00596000
               MOVE 'Y'                    TO WS-ETA-IS-NUMERIC-SW.     00597000
      *                                                                 00598000
           IF NOT WS-ETA-IS-NUMERIC                                     00599000
               MOVE 'NORMAL'               TO WS-DASH-TAG               00600000
               GO TO P90200-EXIT.                                       00601000
      *                                                                 00602000
           MOVE WS-RD-YEAR                 TO APSS01-RD-YEAR.           00603000
           MOVE WS-RD-MONTH                TO APSS01-RD-MONTH.          00604000
           MOVE WS-RD-DAY                  TO APSS01-RD-DAY.            00605000
           MOVE PO-ETA(1:4)                TO APSS01-OD-YEAR.           00606000
           MOVE PO-ETA(6:2)                TO APSS01-OD-MONTH.          00607000
           MOVE PO-ETA(9:2)                TO APSS01-OD-DAY.            00608000
      *                                                                 00609000
           CALL 'APSS01' USING APSS01-PARMS.                            00610000
      *                                                                 00611000
           IF APSS01-DAYS-TO-ETA < 0                                    00612000
               MOVE 'OVERDUE'              TO WS-DASH-TAG               00613000
           ELSE                                                         00614000
               IF APSS01-DAYS-TO-ETA <= 3                               00615000
                   MOVE 'IMMINENT'         TO WS-DASH-TAG               00616000
               ELSE                                                     00617000
                   MOVE 'NORMAL'           TO WS-DASH-TAG.              00618000
      *                                                                 00619000
       P90200-EXIT.                                                     00620000
           EXIT.                                                        00621000
      *                                                                 00622000
       P90500-WRITE-ONE-DASH.                                           00623000
      *                                                                 00624000
           MOVE SPACES                     TO WS-RPT-DETAIL.            00625000
           MOVE PDS-PO-ID                  TO WS-RD-PO-ID.              00626000
           MOVE PDS-PO-NUMBER              TO WS-RD-PO-NUMBER.          00627000
           MOVE PDS-PKID                   TO WS-RD-PKID.               00628000
           MOVE PDS-SUPPLIER               TO WS-RD-SUPPLIER.           00629000
           MOVE PDS-ORDER-DATE             TO WS-RD-ORDER-DATE.         00630000
           MOVE PDS-ORDER-QTY              TO WS-RD-ORDER-QTY.          00631000
           MOVE PDS-ETA                    TO WS-RD-ETA.                00632000
           MOVE PDS-STATUS                 TO WS-RD-STATUS.             00633000
           MOVE PDS-REMARKS                TO WS-RD-REMARKS.            00634000
      *    TICKET APS-0264 -- NO SEPARATE LAST-UPDATE TIMESTAMP IS      00635000
      *    CARRIED ON THE PO MASTER, SO ORDER-DATE STANDS IN FOR        00636000
      *    UPDATED-AT, AS IT DID IN THE ORIGINAL STRUNG DETAIL LINE.    00637000
           MOVE PDS-ORDER-DATE             TO WS-RD-UPDATED-AT.         00638000
           MOVE PDS-TAG                    TO WS-RD-TAG.                00639000
           WRITE APB08-RPT-OUT-REC         FROM WS-RPT-DETAIL.          00640000
      *                                                                 00641000
           READ PO-DASH-SORTED                                          00642000
               AT END                                                   00643000
                   MOVE 'Y'                 TO WS-PODSH-STATUS.         00644000
      *                                                                 00645000
       P90500-EXIT.                                                     00646000
           EXIT.                                                        00647000
      *                                                                 00648000
      ***************************************************************** 00649000
      *    PARAGRAPH:  P95000-REPORT-COUNTERS                         * 00650000
      ***************************************************************** 00651000
      *                                                                 00652000
       P95000-REPORT-COUNTERS.                                          00653000
      *                                                                 00654000
           MOVE SPACES                     TO WS-RPT-DETAIL.            00655000
           STRING 'PO ROWS INSERTED....: '   DELIMITED BY SIZE          00656000
                  WS-INSERTED-CNT            DELIMITED BY SIZE          00657000
                  INTO WS-RPT-DETAIL.                                   00658000
           WRITE APB08-RPT-OUT-REC         FROM WS-RPT-DETAIL.          00659000
      *                                                                 00660000
           MOVE SPACES                     TO WS-RPT-DETAIL.            00661000
           STRING 'PO ROWS REJECTED....: '   DELIMITED BY SIZE          00662000
                  WS-REJECTED-CNT            DELIMITED BY SIZE          00663000
                  INTO WS-RPT-DETAIL.                                   00664000
           WRITE APB08-RPT-OUT-REC         FROM WS-RPT-DETAIL.          00665000
      *                                                                 00666000
       P95000-EXIT.                                                     00667000
           EXIT.                                                        00668000
