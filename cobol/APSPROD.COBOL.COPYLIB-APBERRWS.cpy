      ******************************************************************00001000
      * AFTER-SALES PARTS SYSTEM (APS)                                * 00002000
      *                                                                *00003000
      * BATCH ERROR WORK AREA -- FILE-STATUS AND EDIT-REJECT REPORTING *00004000
      *                                                                *00005000
      * COMMON TO ALL APS BATCH PROGRAMS.  ONE SHARED FILE-STATUS /    *00006000
      * VALIDATION BANNER FOR THE NIGHTLY BATCH LOG, SO EVERY LOAD     *00007000
      * PROGRAM REPORTS ITS REJECTS IN THE SAME LAYOUT INSTEAD OF      *00008000
      * ROLLING ITS OWN.                                               *00009000
      ******************************************************************00010000
      *                                                                 00011000
      *  MAINTENANCE                                                    00012000
      *  07/14/91  RSK  ORIGINAL COPYBOOK, SPLIT OUT OF APSB01 SO      *00013000
      *                 THE LATER LOAD PROGRAMS COULD SHARE IT         *00014000
      *  11/09/96  RSK  ADDED THE EXACT VALIDATION REASON-CODE TEXTS   *00015000
      *                 REQUIRED BY THE LOAD PROGRAMS                  *00016000
      *                                                                 00017000
                                                                        00018000
       77  WS-APB-ERROR-LENGTH          PIC S9(04)      COMP  VALUE +80000019000
                                                                        00020000
       01  WS-APB-ERROR-AREA.                                           00021000
           05  WAEA-ERROR-01            PIC X(80)       VALUE ALL '*'.  00022000
           05  WAEA-ERROR-02.                                           00023000
               10  FILLER               PIC X(01)       VALUE '*'.      00024000
               10  FILLER               PIC X(78)       VALUE           00025000
               '   AFTER-SALES PARTS SYSTEM (APS) BATCH ERROR '.        00026000
               10  FILLER               PIC X(01)       VALUE '*'.      00027000
           05  WAEA-ERROR-03.                                           00028000
               10  FILLER               PIC X(01)       VALUE '*'.      00029000
               10  WAEA-ERROR-03-TEXT   PIC X(78)       VALUE SPACES.   00030000
               10  FILLER               PIC X(01)       VALUE '*'.      00031000
           05  WAEA-ERROR-04            PIC X(80)       VALUE ALL '*'.  00032000
                                                                        00033000
       01  WS-APB-FILE-ERROR-01.                                        00034000
           05  FILLER                   PIC X(01)       VALUE SPACES.   00035000
           05  FILLER                   PIC X(07)       VALUE 'ERROR: '.00036000
           05  FILLER                   PIC X(10)       VALUE           00037000
               'PROGRAM = '.                                            00038000
           05  WAFE-PROGRAM-ID          PIC X(08)       VALUE SPACES.   00039000
           05  FILLER                   PIC X(14)       VALUE           00040000
               ', PARAGRAPH = '.                                        00041000
           05  WAFE-PARAGRAPH           PIC X(10)       VALUE SPACES.   00042000
           05  FILLER                   PIC X(15)       VALUE           00043000
               ', FILE STAT = '.                                        00044000
           05  WAFE-FILE-STATUS         PIC X(02)       VALUE SPACES.   00045000
                                                                        00046000
       01  WS-APB-FILE-ERROR-02.                                        00047000
           05  FILLER                   PIC X(08)       VALUE SPACES.   00048000
           05  WAFE-MESSAGE             PIC X(60)       VALUE SPACES.   00049000
           05  FILLER                   PIC X(12)       VALUE SPACES.   00050000
                                                                        00051000
      ******************************************************************00052000
      *    VALIDATION REASON-CODE TEXTS (EXACT WORDING REQUIRED)       *00053000
      ******************************************************************00054000
                                                                        00055000
       01  WS-APB-REASON-TABLE.                                         00056000
           05  FILLER  PIC X(40) VALUE                                  00057000
               'Null values in required columns'.                       00058000
           05  FILLER  PIC X(40) VALUE                                  00059000
               'Invalid BOM_QTY (Must be numeric > 0)'.                 00060000
           05  FILLER  PIC X(40) VALUE                                  00061000
               'PARENT_PN not found in Product Master'.                 00062000
           05  FILLER  PIC X(40) VALUE                                  00063000
               'BOM relationship already exists'.                       00064000
           05  FILLER  PIC X(40) VALUE 'Exact duplicate row exists'.    00065000
                                                                        00066000
       01  WS-APB-REASON-REDEF REDEFINES WS-APB-REASON-TABLE.           00067000
           05  WAR-REASON               PIC X(40)  OCCURS 5 TIMES.      00068000
                                                                        00069000
       77  WAR-NULL-VALUES              PIC S9(03) COMP-3 VALUE +1.     00070000
       77  WAR-INVALID-BOM-QTY          PIC S9(03) COMP-3 VALUE +2.     00071000
       77  WAR-PARENT-NOT-FOUND         PIC S9(03) COMP-3 VALUE +3.     00072000
       77  WAR-BOM-ALREADY-EXISTS       PIC S9(03) COMP-3 VALUE +4.     00073000
       77  WAR-EXACT-DUPLICATE          PIC S9(03) COMP-3 VALUE +5.     00074000
