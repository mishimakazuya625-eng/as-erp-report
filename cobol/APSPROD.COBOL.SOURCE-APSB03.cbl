       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB03.                                              00002000
       AUTHOR. R S KOWALSKI.                                            00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 04/28/97.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB03                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB03 LOADS THE NIGHTLY SUBSTITUTE-PART EXTRACT   *00014000
      *             INTO THE SUBSTITUTE MASTER.  NULL CHILD-PKID OR    *00015000
      *             SUBSTITUTE-PKID AND LITERAL HEADER ROWS ARE        *00016000
      *             REJECTED FIRST; SURVIVORS ARE THEN COMPARED TO     *00017000
      *             THE EXISTING MASTER ON AN EXACT FULL-ROW MATCH     *00018000
      *             (MISSING VALUES TREATED AS EMPTY) BEFORE BEING     *00019000
      *             INSERTED WITH THE NEXT SEQUENTIAL SV-SUB-ID.       *00020000
      *                                                                *00021000
      * FILES   :   SUBSTITUTE INPUT EXTRACT -  LINE SEQUENTIAL (IN)   *00022000
      *             SUBSTITUTE MASTER        -  SEQUENTIAL   (EXTEND)  *00023000
      *             REJECT FILE              -  LINE SEQUENTIAL (OUT) * 00024000
      *             CONTROL REPORT           -  PRINT          (OUT)  * 00025000
      *                                                                *00026000
      * CALLS    :  NONE                                               *00027000
      *                                                                *00028000
      ***************************************************************** 00029000
      *             PROGRAM CHANGE LOG                                * 00030000
      *             -------------------                               * 00031000
      *                                                                *00032000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00033000
      *  --------   --------------------  --------------------------  * 00034000
      *  04/28/97   R KOWALSKI            ORIGINAL.                   * 00035000
      *  12/02/98   R KOWALSKI            TICKET APS-0133 -- ADDED    * 00036000
      *                                   THE LITERAL-HEADER-ROW SKIP * 00037000
      *                                   TO MATCH APSB02'S BOM LOAD. * 00038000
      *  03/02/99   D WOJCIK              Y2K REVIEW -- NO DATE FIELDS* 00039000
      *                                   EDITED BY THIS PROGRAM, NO  * 00040000
      *                                   CHANGE REQUIRED.            * 00041000
      *  09/01/99   D WOJCIK              TICKET APS-0233 -- SV-SUB-ID* 00042000
      *                                   NOW DERIVED FROM THE HIGHEST* 00043000
      *                                   ID ON THE EXISTING MASTER   * 00044000
      *                                   RATHER THAN A RESTART FILE. * 00045000
      *  08/09/03   D WOJCIK              TICKET APS-0339 --          * 00046000
      *                                   RECOMPILED UNDER THE NEW    * 00047000
      *                                   COBOL COMPILER RELEASE;     * 00048000
      *                                   NO LOGIC CHANGED, RUN       * 00049000
      *                                   VERIFIED AGAINST PRIOR      * 00050000
      *                                   OUTPUT.                     * 00051000
      *                                                                 00052000
       ENVIRONMENT DIVISION.                                            00053000
       CONFIGURATION SECTION.                                           00054000
       SPECIAL-NAMES.                                                   00055000
           C01 IS TOP-OF-FORM.                                          00056000
       INPUT-OUTPUT SECTION.                                            00057000
       FILE-CONTROL.                                                    00058000
           SELECT SUBSTITUTE-INPUT      ASSIGN TO APBSUBIN              00059000
                                       ORGANIZATION IS LINE SEQUENTIAL  00060000
                                       FILE STATUS IS WS-SUBIN-STATUS.  00061000
           SELECT SUBSTITUTE-MASTER     ASSIGN TO APBSUBM               00062000
                                       ORGANIZATION IS SEQUENTIAL       00063000
                                       FILE STATUS IS WS-SUBM-STATUS.   00064000
           SELECT REJECT-FILE           ASSIGN TO APBREJCT              00065000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00066000
           SELECT APB03-RPT-OUT         ASSIGN TO APB03RPT.             00067000
      *                                                                 00068000
       DATA DIVISION.                                                   00069000
       FILE SECTION.                                                    00070000
      *                                                                 00071000
       FD  SUBSTITUTE-INPUT                                             00072000
           LABEL RECORDS ARE STANDARD                                   00073000
           RECORDING MODE IS F.                                         00074000
       01  SUBSTITUTE-INPUT-RECORD      PIC X(150).                     00075000
      *                                                                 00076000
       FD  SUBSTITUTE-MASTER                                            00077000
           LABEL RECORDS ARE STANDARD                                   00078000
           RECORDING MODE IS F.                                         00079000
           COPY VSUBMAST.                                               00080000
      *                                                                 00081000
       FD  REJECT-FILE                                                  00082000
           LABEL RECORDS ARE STANDARD                                   00083000
           RECORDING MODE IS F.                                         00084000
           COPY VREJREC.                                                00085000
      *                                                                 00086000
       FD  APB03-RPT-OUT                                                00087000
           LABEL RECORDS ARE STANDARD                                   00088000
           RECORDING MODE IS F                                          00089000
           RECORD CONTAINS 133 CHARACTERS.                              00090000
       01  APB03-RPT-OUT-REC            PIC X(133).                     00091000
      *                                                                 00092000
       WORKING-STORAGE SECTION.                                         00093000
      *                                                                 00094000
      ***************************************************************** 00095000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00096000
      ***************************************************************** 00097000
       77  WS-UPLOADED-CNT               PIC S9(7) COMP-3 VALUE +0.     00098000
       77  WS-ERROR-CNT                  PIC S9(7) COMP-3 VALUE +0.     00099000
       77  WS-HEADER-SKIP-CNT            PIC S9(7) COMP-3 VALUE +0.     00100000
       77  WS-SUBM-MASTER-CNT            PIC S9(7) COMP VALUE +0.       00101000
       77  WS-NEXT-SUB-ID                PIC S9(7) COMP-3 VALUE +0.     00102000
      *                                                                 00103000
      ***************************************************************** 00104000
      *    SWITCHES                                                   * 00105000
      ***************************************************************** 00106000
      *                                                                 00107000
       01  WS-SWITCHES.                                                 00108000
           05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.           00109000
               88  END-OF-PROCESS                  VALUE 'Y'.           00110000
           05  WS-SUBIN-STATUS           PIC XX    VALUE SPACES.        00111000
               88  SUBIN-OK                        VALUE '00'.          00112000
           05  WS-SUBM-STATUS            PIC XX    VALUE SPACES.        00113000
               88  SUBM-OK                         VALUE '00'.          00114000
               88  SUBM-END                        VALUE '10'.          00115000
           05  WS-DUP-FOUND-SW           PIC X     VALUE 'N'.           00116000
               88  WS-DUP-FOUND                    VALUE 'Y'.           00117000
      *                                                                 00118000
      ***************************************************************** 00119000
      *    IN-STORAGE EXACT-ROW DUPLICATE TABLE                       * 00120000
      ***************************************************************** 00121000
      *                                                                 00122000
       01  APS-SV-TABLE.                                                00123000
           05  APS-SV-ENTRY               OCCURS 1 TO 40000 TIMES       00124000
                                       DEPENDING ON WS-SUBM-MASTER-CNT  00125000
                                       INDEXED BY APS-SV-NDX.           00126000
               10  APS-SV-ROW.                                          00127000
                   15  APS-SV-CHILD-PKID     PIC X(20).                 00128000
                   15  APS-SV-CHILD-NAME     PIC X(30).                 00129000
                   15  APS-SV-SUB-PKID       PIC X(20).                 00130000
                   15  APS-SV-SUB-NAME       PIC X(30).                 00131000
                   15  APS-SV-DESC           PIC X(40).                 00132000
               10  APS-SV-ROW-R REDEFINES APS-SV-ROW.                   00133000
                   15  APS-SV-ROW-140        PIC X(140).                00134000
      *                                                                 00135000
      ***************************************************************** 00136000
      *    CURRENT INPUT ROW, PARSED                                  * 00137000
      ***************************************************************** 00138000
      *                                                                 00139000
       01  WS-INPUT-ROW.                                                00140000
           05  WI-CHILD-PKID              PIC X(20).                    00141000
           05  WI-CHILD-PKID-NAME         PIC X(30).                    00142000
           05  WI-SUBSTITUTE-PKID         PIC X(20).                    00143000
           05  WI-SUBSTITUTE-NAME         PIC X(30).                    00144000
           05  WI-DESCRIPTION             PIC X(40).                    00145000
       01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW                        00146000
                                        PIC X(140).                     00147000
      *                                                                 00148000
       01  WS-CHILD-PKID-UC               PIC X(20).                    00149000
       01  WS-CHILD-PKID-UC-R REDEFINES WS-CHILD-PKID-UC.               00150000
           05  WS-CPK-FIRST10              PIC X(10).                   00151000
           05  FILLER                      PIC X(10).                   00152000
      *                                                                 00153000
      ***************************************************************** 00154000
      *    CONTROL REPORT PRINT LINES                                 * 00155000
      ***************************************************************** 00156000
      *                                                                 00157000
       01  WS-RPT-DETAIL.                                               00158000
           05  WS-RD-CC                   PIC X     VALUE ' '.          00159000
           05  FILLER                     PIC X(3).                     00160000
           05  WS-RD-TEXT                 PIC X(110).                   00161000
           05  FILLER                     PIC X(19).                    00162000
      *                                                                 00163000
      ***************************************************************** 00164000
      *    GENERAL BATCH ERROR / VALIDATION WORK AREA                 * 00165000
      ***************************************************************** 00166000
      *                                                                 00167000
           COPY APBERRWS.                                               00168000
      *                                                                 00169000
       LINKAGE SECTION.                                                 00170000
      *                                                                 00171000
      ***************************************************************** 00172000
      *    P R O C E D U R E    D I V I S I O N                       * 00173000
      ***************************************************************** 00174000
      *                                                                 00175000
       PROCEDURE DIVISION.                                              00176000
      *                                                                 00177000
       P00000-MAINLINE.                                                 00178000
      *                                                                 00179000
           OPEN INPUT  SUBSTITUTE-INPUT                                 00180000
                OUTPUT REJECT-FILE                                      00181000
                       APB03-RPT-OUT.                                   00182000
      *                                                                 00183000
           PERFORM P10000-LOAD-SUBM-TABLE THRU P10000-EXIT.             00184000
      *                                                                 00185000
           OPEN EXTEND SUBSTITUTE-MASTER.                               00186000
      *                                                                 00187000
           PERFORM P20000-READ-INPUT-ROW THRU P20000-EXIT               00188000
               UNTIL END-OF-PROCESS.                                    00189000
      *                                                                 00190000
           CLOSE SUBSTITUTE-INPUT                                       00191000
                 SUBSTITUTE-MASTER                                      00192000
                 REJECT-FILE.                                           00193000
      *                                                                 00194000
           PERFORM P90000-WRITE-TOTALS THRU P90000-EXIT.                00195000
      *                                                                 00196000
           CLOSE APB03-RPT-OUT.                                         00197000
      *                                                                 00198000
           GOBACK.                                                      00199000
      *                                                                 00200000
       P00000-EXIT.                                                     00201000
           EXIT.                                                        00202000
      *                                                                 00203000
      ***************************************************************** 00204000
      *    PARAGRAPH:  P10000-LOAD-SUBM-TABLE                         * 00205000
      *    FUNCTION :  LOAD THE EXISTING SUBSTITUTE MASTER ROWS FOR   * 00206000
      *                THE EXACT-MATCH DUPLICATE CHECK, AND TRACK     * 00207000
      *                THE HIGHEST SV-SUB-ID SEEN SO FAR.             * 00208000
      ***************************************************************** 00209000
      *                                                                 00210000
       P10000-LOAD-SUBM-TABLE.                                          00211000
      *                                                                 00212000
           OPEN INPUT SUBSTITUTE-MASTER.                                00213000
      *                                                                 00214000
           PERFORM P11000-LOAD-ONE-ROW THRU P11000-EXIT                 00215000
               UNTIL SUBM-END.                                          00216000
      *                                                                 00217000
           CLOSE SUBSTITUTE-MASTER.                                     00218000
      *                                                                 00219000
       P10000-EXIT.                                                     00220000
           EXIT.                                                        00221000
      *                                                                 00222000
       P11000-LOAD-ONE-ROW.                                             00223000
      *                                                                 00224000
           READ SUBSTITUTE-MASTER                                       00225000
               AT END                                                   00226000
                   MOVE '10'             TO WS-SUBM-STATUS              00227000
                   GO TO P11000-EXIT.                                   00228000
      *                                                                 00229000
           ADD 1                         TO WS-SUBM-MASTER-CNT.         00230000
           MOVE SV-CHILD-PKID         TO APS-SV-CHILD-PKID(WS-SUBM-MASTE00231000
           MOVE SV-CHILD-PKID-NAME    TO APS-SV-CHILD-NAME(WS-SUBM-MASTE00232000
           MOVE SV-SUBSTITUTE-PKID    TO APS-SV-SUB-PKID(WS-SUBM-MASTER-00233000
           MOVE SV-SUBSTITUTE-NAME    TO APS-SV-SUB-NAME(WS-SUBM-MASTER-00234000
           MOVE SV-DESCRIPTION        TO APS-SV-DESC(WS-SUBM-MASTER-CNT)00235000
           IF SV-SUB-ID > WS-NEXT-SUB-ID                                00236000
               MOVE SV-SUB-ID            TO WS-NEXT-SUB-ID              00237000
           END-IF.                                                      00238000
      *                                                                 00239000
       P11000-EXIT.                                                     00240000
           EXIT.                                                        00241000
      *                                                                 00242000
      ***************************************************************** 00243000
      *    PARAGRAPH:  P20000-READ-INPUT-ROW                          * 00244000
      *    FUNCTION :  READ ONE SUBSTITUTE-INPUT ROW AND DRIVE IT     * 00245000
      *                THROUGH THE EDIT SEQUENCE.                    *  00246000
      ***************************************************************** 00247000
      *                                                                 00248000
       P20000-READ-INPUT-ROW.                                           00249000
      *                                                                 00250000
           READ SUBSTITUTE-INPUT                                        00251000
               AT END                                                   00252000
                   MOVE 'Y'              TO WS-END-OF-PROCESS-SW        00253000
                   GO TO P20000-EXIT.                                   00254000
      *                                                                 00255000
           UNSTRING SUBSTITUTE-INPUT-RECORD DELIMITED BY ','            00256000
               INTO WI-CHILD-PKID WI-CHILD-PKID-NAME                    00257000
                    WI-SUBSTITUTE-PKID WI-SUBSTITUTE-NAME               00258000
                    WI-DESCRIPTION.                                     00259000
      *                                                                 00260000
           MOVE WI-CHILD-PKID            TO WS-CHILD-PKID-UC.           00261000
           INSPECT WS-CHILD-PKID-UC CONVERTING                          00262000
               'abcdefghijklmnopqrstuvwxyz' TO                          00263000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00264000
      *                                                                 00265000
           IF WS-CPK-FIRST10 = 'CHILD_PKID'                             00266000
               ADD 1                     TO WS-HEADER-SKIP-CNT          00267000
               GO TO P20000-EXIT.                                       00268000
      *                                                                 00269000
           IF WI-CHILD-PKID = SPACES OR WI-SUBSTITUTE-PKID = SPACES     00270000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00271000
               GO TO P20000-EXIT.                                       00272000
      *                                                                 00273000
           PERFORM P40000-DUP-CHECK THRU P40000-EXIT.                   00274000
           IF WS-DUP-FOUND                                              00275000
               PERFORM P30000-WRITE-REJECT THRU P30000-EXIT             00276000
               GO TO P20000-EXIT.                                       00277000
      *                                                                 00278000
           ADD 1                         TO WS-NEXT-SUB-ID.             00279000
           MOVE WS-NEXT-SUB-ID           TO SV-SUB-ID.                  00280000
           MOVE WI-CHILD-PKID            TO SV-CHILD-PKID.              00281000
           MOVE WI-CHILD-PKID-NAME       TO SV-CHILD-PKID-NAME.         00282000
           MOVE WI-SUBSTITUTE-PKID       TO SV-SUBSTITUTE-PKID.         00283000
           MOVE WI-SUBSTITUTE-NAME       TO SV-SUBSTITUTE-NAME.         00284000
           MOVE WI-DESCRIPTION           TO SV-DESCRIPTION.             00285000
           WRITE SUBSTITUTE-MASTER-RECORD.                              00286000
           ADD 1                         TO WS-UPLOADED-CNT.            00287000
      *                                                                 00288000
       P20000-EXIT.                                                     00289000
           EXIT.                                                        00290000
      *                                                                 00291000
      ***************************************************************** 00292000
      *    PARAGRAPH:  P30000-WRITE-REJECT                            * 00293000
      *    FUNCTION :  ECHO THE OFFENDING ROW TO THE REJECT FILE.     * 00294000
      *                A REASON INDEX WAS NOT SET BY THE CALLER WHEN  * 00295000
      *                THIS IS A NULL-VALUE REJECT (INDEX 1) OR AN    * 00296000
      *                EXACT-DUPLICATE REJECT (INDEX 5) -- THE CALLER * 00297000
      *                SETS WS-REASON-NDX BEFORE REACHING HERE.       * 00298000
      ***************************************************************** 00299000
      *                                                                 00300000
       P30000-WRITE-REJECT.                                             00301000
      *                                                                 00302000
           MOVE SPACES                   TO REJECT-RECORD.              00303000
           MOVE SUBSTITUTE-INPUT-RECORD  TO RJ-ROW-ECHO.                00304000
           IF WS-DUP-FOUND                                              00305000
               MOVE WAR-REASON(WAR-EXACT-DUPLICATE) TO RJ-ERROR-REASON  00306000
           ELSE                                                         00307000
               MOVE WAR-REASON(WAR-NULL-VALUES)     TO RJ-ERROR-REASON  00308000
           END-IF.                                                      00309000
           WRITE REJECT-RECORD.                                         00310000
           ADD 1                         TO WS-ERROR-CNT.               00311000
      *                                                                 00312000
       P30000-EXIT.                                                     00313000
           EXIT.                                                        00314000
      *                                                                 00315000
      ***************************************************************** 00316000
      *    PARAGRAPH:  P40000-DUP-CHECK                               * 00317000
      *    FUNCTION :  COMPARE THE INPUT ROW TO EVERY ROW ALREADY ON  * 00318000
      *                THE MASTER (PLUS ROWS ADDED EARLIER THIS RUN)  * 00319000
      *                FOR AN EXACT FULL-ROW MATCH.                   * 00320000
      ***************************************************************** 00321000
      *                                                                 00322000
       P40000-DUP-CHECK.                                                00323000
      *                                                                 00324000
           MOVE 'N'                      TO WS-DUP-FOUND-SW.            00325000
           IF WS-SUBM-MASTER-CNT = ZEROES                               00326000
               GO TO P40000-EXIT.                                       00327000
      *                                                                 00328000
           SET APS-SV-NDX TO 1.                                         00329000
           PERFORM P41000-COMPARE-ONE THRU P41000-EXIT                  00330000
               VARYING APS-SV-NDX FROM 1 BY 1                           00331000
               UNTIL APS-SV-NDX > WS-SUBM-MASTER-CNT                    00332000
                  OR WS-DUP-FOUND.                                      00333000
      *                                                                 00334000
       P40000-EXIT.                                                     00335000
           EXIT.                                                        00336000
      *                                                                 00337000
       P41000-COMPARE-ONE.                                              00338000
      *                                                                 00339000
           IF APS-SV-CHILD-PKID(APS-SV-NDX)  = WI-CHILD-PKID            00340000
              AND APS-SV-CHILD-NAME(APS-SV-NDX) = WI-CHILD-PKID-NAME    00341000
              AND APS-SV-SUB-PKID(APS-SV-NDX)   = WI-SUBSTITUTE-PKID    00342000
              AND APS-SV-SUB-NAME(APS-SV-NDX)   = WI-SUBSTITUTE-NAME    00343000
              AND APS-SV-DESC(APS-SV-NDX)       = WI-DESCRIPTION        00344000
               MOVE 'Y'                  TO WS-DUP-FOUND-SW.            00345000
      *                                                                 00346000
       P41000-EXIT.                                                     00347000
           EXIT.                                                        00348000
      *                                                                 00349000
      ***************************************************************** 00350000
      *    PARAGRAPH:  P90000-WRITE-TOTALS                            * 00351000
      *    FUNCTION :  WRITE THE RUN TOTALS TO THE CONTROL REPORT.    * 00352000
      ***************************************************************** 00353000
      *                                                                 00354000
       P90000-WRITE-TOTALS.                                             00355000
      *                                                                 00356000
           MOVE SPACES                   TO WS-RD-TEXT.                 00357000
           STRING 'SUBSTITUTE ROWS UPLOADED .  : ' DELIMITED BY SIZE    00358000
                  WS-UPLOADED-CNT        DELIMITED BY SIZE              00359000
                  INTO WS-RD-TEXT.                                      00360000
           WRITE APB03-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00361000
      *                                                                 00362000
           MOVE SPACES                   TO WS-RD-TEXT.                 00363000
           STRING 'SUBSTITUTE ROWS REJECTED .  : ' DELIMITED BY SIZE    00364000
                  WS-ERROR-CNT           DELIMITED BY SIZE              00365000
                  INTO WS-RD-TEXT.                                      00366000
           WRITE APB03-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00367000
      *                                                                 00368000
           MOVE SPACES                   TO WS-RD-TEXT.                 00369000
           STRING 'HEADER ROWS SKIPPED . . . . : ' DELIMITED BY SIZE    00370000
                  WS-HEADER-SKIP-CNT     DELIMITED BY SIZE              00371000
                  INTO WS-RD-TEXT.                                      00372000
           WRITE APB03-RPT-OUT-REC       FROM WS-RPT-DETAIL.            00373000
      *                                                                 00374000
       P90000-EXIT.                                                     00375000
           EXIT.                                                        00376000
