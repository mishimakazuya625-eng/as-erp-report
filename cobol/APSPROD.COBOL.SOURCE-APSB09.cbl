       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. APSB09.                                              00002000
       AUTHOR. D WOJCIK.                                                00003000
       INSTALLATION. APSPROD - AFTER-SALES PARTS SYSTEM.                00004000
       DATE-WRITTEN. 07/19/99.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. APSPROD PRODUCTION -- RESTRICTED, BATCH SCHEDULER ONLY.00007000
      *                                                                 00008000
      ***************************************************************** 00009000
      *                 AFTER-SALES PARTS SYSTEM (APS)                * 00010000
      *                                                                *00011000
      * PROGRAM :   APSB09                                             *00012000
      *                                                                *00013000
      * FUNCTION:   APSB09 IS THE GENERAL-PURPOSE FILE SPLITTER USED   *00014000
      *             TO CUT A LARGE DELIMITED EXTRACT (A HEADER LINE    *00015000
      *             PLUS DATA LINES) DOWN TO PIECES OF NO MORE THAN    *00016000
      *             500 DATA LINES APIECE, SO THE DOWNSTREAM LOAD      *00017000
      *             PROGRAMS AND THE TRANSMISSION JOBS THAT CARRY      *00018000
      *             THEM OFF-SITE TO THE SUPPLIER PORTALS DO NOT CHOKE *00019000
      *             ON AN OVERSIZE FILE.  EACH OUTPUT PIECE (PART1,    *00020000
      *             PART2, ...) CARRIES ITS OWN COPY OF THE HEADER     *00021000
      *             LINE SO EACH PIECE CAN BE LOADED STANDALONE.       *00022000
      *                                                                *00023000
      * FILES   :   SPLIT-INPUT            -  LINE SEQUENTIAL (INPUT) * 00024000
      *             SPLIT-OUTPUT           -  LINE SEQUENTIAL         * 00025000
      *                                       (DYNAMIC, OUTPUT)       * 00026000
      *             APB09-RPT-OUT          -  PRINT            (OUTPUT)*00027000
      *                                                                *00028000
      * CALLS    :  NONE                                               *00029000
      *                                                                *00030000
      ***************************************************************** 00031000
      *             PROGRAM CHANGE LOG                                * 00032000
      *             -------------------                               * 00033000
      *                                                                *00034000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00035000
      *  --------   --------------------  --------------------------  * 00036000
      *  07/19/99   D WOJCIK              ORIGINAL -- REPLACES THE     *00037000
      *                                   MANUAL "SPLIT" JCL STEP THE * 00038000
      *                                   OPERATORS USED TO RUN BY     *00039000
      *                                   HAND BEFORE EVERY SUPPLIER   *00040000
      *                                   TRANSMISSION.                *00041000
      *  10/04/99   D WOJCIK              TICKET APS-0261 -- HEADER    *00042000
      *                                   LINE IS NOW RIGHT-TRIMMED    *00043000
      *                                   OF TRAILING SPACES BEFORE    *00044000
      *                                   IT IS WRITTEN TO EACH PART,  *00045000
      *                                   SUPPLIER PORTAL WAS CHOKING  *00046000
      *                                   ON THE PADDED COLUMNS.       *00047000
      *  01/18/00   D WOJCIK              TICKET APS-0271 -- RAISED    *00048000
      *                                   WS-MAX-RECS-PER-PART FROM    *00049000
      *                                   250 TO 500; THE SUPPLIER     *00050000
      *                                   PORTAL'S UPLOAD LIMIT WAS    *00051000
      *                                   RAISED AND ONE SMALL EXTRACT *00052000
      *                                   WAS SPLITTING INTO TOO MANY  *00053000
      *                                   PIECES TO TRANSMIT IN THE    *00054000
      *                                   NIGHTLY WINDOW.              *00055000
      *  09/12/03   D WOJCIK              TICKET APS-0352 --           *00056000
      *                                   RECOMPILED UNDER THE NEW     *00057000
      *                                   COBOL COMPILER RELEASE; NO   *00058000
      *                                   LOGIC CHANGED, RUN VERIFIED  *00059000
      *                                   AGAINST PRIOR OUTPUT.        *00060000
      *                                                                 00061000
       ENVIRONMENT DIVISION.                                            00062000
       CONFIGURATION SECTION.                                           00063000
       SPECIAL-NAMES.                                                   00064000
           C01 IS TOP-OF-FORM.                                          00065000
       INPUT-OUTPUT SECTION.                                            00066000
       FILE-CONTROL.                                                    00067000
           SELECT SPLIT-INPUT            ASSIGN TO APBSPIN              00068000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00069000
           SELECT SPLIT-OUTPUT           ASSIGN TO DYNAMIC              00070000
                                                    WS-PART-FILENAME    00071000
                                       ORGANIZATION IS LINE SEQUENTIAL. 00072000
           SELECT APB09-RPT-OUT          ASSIGN TO APB09RPT.            00073000
      *                                                                 00074000
       DATA DIVISION.                                                   00075000
       FILE SECTION.                                                    00076000
      *                                                                 00077000
       FD  SPLIT-INPUT                                                  00078000
           LABEL RECORDS ARE STANDARD                                   00079000
           RECORDING MODE IS F.                                         00080000
       01  SPLIT-INPUT-RECORD            PIC X(200).                    00081000
      *                                                                 00082000
       FD  SPLIT-OUTPUT                                                 00083000
           LABEL RECORDS ARE STANDARD                                   00084000
           RECORDING MODE IS F.                                         00085000
       01  SPLIT-OUTPUT-RECORD           PIC X(200).                    00086000
      *                                                                 00087000
       FD  APB09-RPT-OUT                                                00088000
           LABEL RECORDS ARE STANDARD                                   00089000
           RECORDING MODE IS F                                          00090000
           RECORD CONTAINS 200 CHARACTERS.                              00091000
       01  APB09-RPT-OUT-REC             PIC X(200).                    00092000
      *                                                                 00093000
       WORKING-STORAGE SECTION.                                         00094000
      *                                                                 00095000
      ***************************************************************** 00096000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00097000
      ***************************************************************** 00098000
       77  WS-MAX-RECS-PER-PART          PIC S9(05) COMP  VALUE +500.   00099000
       77  WS-PART-NUMBER                PIC S9(05) COMP  VALUE ZEROES. 00100000
       77  WS-RECS-IN-THIS-PART          PIC S9(05) COMP  VALUE ZEROES. 00101000
       77  WS-TOTAL-DATA-RECS            PIC S9(07) COMP  VALUE ZEROES. 00102000
       77  WS-HDR-TRIM-LEN                PIC S9(04) COMP  VALUE ZEROES.00103000
      *                                                                 00104000
      ***************************************************************** 00105000
      *    SWITCHES                                                   * 00106000
      ***************************************************************** 00107000
      *                                                                 00108000
       01  WS-SWITCHES.                                                 00109000
           05  WS-SPLIN-STATUS            PIC X     VALUE 'N'.          00110000
               88  SPLIN-END                         VALUE 'Y'.         00111000
      *                                                                 00112000
      ***************************************************************** 00113000
      *    DYNAMIC OUTPUT FILE NAME AND HEADER WORK AREAS             * 00114000
      ***************************************************************** 00115000
      *                                                                 00116000
       01  WS-PART-FILENAME.                                            00117000
           05  FILLER                    PIC X(04) VALUE 'PART'.        00118000
           05  WS-PART-FILENAME-SEQ      PIC 9(04).                     00119000
       01  WS-PART-FILENAME-R REDEFINES WS-PART-FILENAME                00120000
                                       PIC X(08).                       00121000
      *                                                                 00122000
       01  WS-HEADER-LINE                PIC X(200) VALUE SPACES.       00123000
       01  WS-HEADER-LINE-R REDEFINES WS-HEADER-LINE.                   00124000
           05  WS-HDR-CHAR               OCCURS 200 TIMES               00125000
                                       PIC X(01).                       00126000
      *                                                                 00127000
      ***************************************************************** 00128000
      *    PER-PART RECORD-COUNT TABLE (FOR THE CLOSING REPORT)       * 00129000
      ***************************************************************** 00130000
      *                                                                 00131000
       01  WS-PART-COUNT-TABLE.                                         00132000
           05  WS-PART-COUNT-ENTRY       OCCURS 1 TO 2000 TIMES         00133000
                                       DEPENDING ON WS-PART-NUMBER      00134000
                                       INDEXED BY WS-PART-NDX.          00135000
               10  WS-PCT-RECS           PIC 9(05)      COMP-3.         00136000
       01  WS-PART-COUNT-TABLE-R REDEFINES WS-PART-COUNT-TABLE          00137000
                                       PIC X(6000).                     00138000
      *                                                                 00139000
      ***************************************************************** 00140000
      *    CONTROL REPORT PRINT LINE                                  * 00141000
      ***************************************************************** 00142000
      *                                                                 00143000
       01  WS-RPT-DETAIL                 PIC X(200).                    00144000
      *                                                                 00145000
       LINKAGE SECTION.                                                 00146000
      *                                                                 00147000
      ***************************************************************** 00148000
      *    P R O C E D U R E    D I V I S I O N                       * 00149000
      ***************************************************************** 00150000
      *                                                                 00151000
       PROCEDURE DIVISION.                                              00152000
      *                                                                 00153000
       P00000-MAINLINE.                                                 00154000
      *                                                                 00155000
           OPEN INPUT SPLIT-INPUT.                                      00156000
           PERFORM P10000-READ-HEADER THRU P10000-EXIT.                 00157000
      *                                                                 00158000
           IF NOT SPLIN-END                                             00159000
               PERFORM P20000-SPLIT-LOOP THRU P20000-EXIT               00160000
                   UNTIL SPLIN-END.                                     00161000
      *                                                                 00162000
           CLOSE SPLIT-INPUT.                                           00163000
      *                                                                 00164000
           OPEN OUTPUT APB09-RPT-OUT.                                   00165000
           PERFORM P40000-REPORT-TOTALS THRU P40000-EXIT.               00166000
           CLOSE APB09-RPT-OUT.                                         00167000
      *                                                                 00168000
           GOBACK.                                                      00169000
      *                                                                 00170000
       P00000-EXIT.                                                     00171000
           EXIT.                                                        00172000
      *                                                                 00173000
      ***************************************************************** 00174000
      *    PARAGRAPH:  P10000-READ-HEADER                             * 00175000
      *    FUNCTION :  READ THE ONE HEADER LINE AND RIGHT-TRIM IT OF   *00176000
      *                TRAILING SPACES (TICKET APS-0261) SO EACH PART  *00177000
      *                CARRIES A CLEAN HEADER.                        * 00178000
      ***************************************************************** 00179000
      *                                                                 00180000
       P10000-READ-HEADER.                                              00181000
      *                                                                 00182000
           READ SPLIT-INPUT                                             00183000
               AT END                                                   00184000
                   MOVE 'Y'                 TO WS-SPLIN-STATUS          00185000
                   GO TO P10000-EXIT.                                   00186000
      *                                                                 00187000
           MOVE SPLIT-INPUT-RECORD         TO WS-HEADER-LINE.           00188000
           MOVE 200                        TO WS-HDR-TRIM-LEN.          00189000
           PERFORM P10100-TRIM-ONE-CHAR THRU P10100-EXIT                00190000
               UNTIL WS-HDR-TRIM-LEN = 0                                00191000
                  OR WS-HDR-CHAR(WS-HDR-TRIM-LEN) NOT = SPACE.          00192000
      *                                                                 00193000
       P10000-EXIT.                                                     00194000
           EXIT.                                                        00195000
      *                                                                 00196000
       P10100-TRIM-ONE-CHAR.                                            00197000
      *                                                                 00198000
           SUBTRACT 1                      FROM WS-HDR-TRIM-LEN.        00199000
      *                                                                 00200000
       P10100-EXIT.                                                     00201000
           EXIT.                                                        00202000
      *                                                                 00203000
      ***************************************************************** 00204000
      *    PARAGRAPH:  P20000-SPLIT-LOOP                              * 00205000
      *    FUNCTION :  OPEN THE NEXT PART AND FILL IT WITH UP TO       *00206000
      *                WS-MAX-RECS-PER-PART DATA LINES.                *00207000
      ***************************************************************** 00208000
      *                                                                 00209000
       P20000-SPLIT-LOOP.                                               00210000
      *                                                                 00211000
           PERFORM P30000-OPEN-NEXT-PART THRU P30000-EXIT.              00212000
      *                                                                 00213000
           MOVE ZEROES                     TO WS-RECS-IN-THIS-PART.     00214000
           PERFORM P20100-WRITE-ONE-LINE THRU P20100-EXIT               00215000
               UNTIL SPLIN-END                                          00216000
                  OR WS-RECS-IN-THIS-PART = WS-MAX-RECS-PER-PART.       00217000
      *                                                                 00218000
           MOVE WS-RECS-IN-THIS-PART       TO WS-PCT-RECS(WS-PART-NUMBER00219000
           CLOSE SPLIT-OUTPUT.                                          00220000
      *                                                                 00221000
       P20000-EXIT.                                                     00222000
           EXIT.                                                        00223000
      *                                                                 00224000
       P20100-WRITE-ONE-LINE.                                           00225000
      *                                                                 00226000
           WRITE SPLIT-OUTPUT-RECORD       FROM SPLIT-INPUT-RECORD.     00227000
           ADD 1                           TO WS-RECS-IN-THIS-PART      00228000
                                               WS-TOTAL-DATA-RECS.      00229000
      *                                                                 00230000
           READ SPLIT-INPUT                                             00231000
               AT END                                                   00232000
                   MOVE 'Y'                 TO WS-SPLIN-STATUS.         00233000
      *                                                                 00234000
       P20100-EXIT.                                                     00235000
           EXIT.                                                        00236000
      *                                                                 00237000
      ***************************************************************** 00238000
      *    PARAGRAPH:  P30000-OPEN-NEXT-PART                          * 00239000
      *    FUNCTION :  BUMP THE PART NUMBER, BUILD THE DYNAMIC FILE    *00240000
      *                NAME, OPEN IT, AND WRITE THE TRIMMED HEADER.    *00241000
      ***************************************************************** 00242000
      *                                                                 00243000
       P30000-OPEN-NEXT-PART.                                           00244000
      *                                                                 00245000
           ADD 1                            TO WS-PART-NUMBER.          00246000
           MOVE WS-PART-NUMBER              TO WS-PART-FILENAME-SEQ.    00247000
      *                                                                 00248000
           OPEN OUTPUT SPLIT-OUTPUT.                                    00249000
           MOVE SPACES                      TO SPLIT-OUTPUT-RECORD.     00250000
           MOVE WS-HEADER-LINE(1:WS-HDR-TRIM-LEN)                       00251000
                                             TO SPLIT-OUTPUT-RECORD.    00252000
           WRITE SPLIT-OUTPUT-RECORD.                                   00253000
      *                                                                 00254000
       P30000-EXIT.                                                     00255000
           EXIT.                                                        00256000
      *                                                                 00257000
      ***************************************************************** 00258000
      *    PARAGRAPH:  P40000-REPORT-TOTALS                           * 00259000
      *    FUNCTION :  PRINT EACH PART'S RECORD COUNT, THE FILE COUNT  *00260000
      *                AND THE GRAND TOTAL OF DATA RECORDS SPLIT.      *00261000
      ***************************************************************** 00262000
      *                                                                 00263000
       P40000-REPORT-TOTALS.                                            00264000
      *                                                                 00265000
           MOVE SPACES                      TO WS-RPT-DETAIL.           00266000
           STRING 'FILE SPLIT UTILITY -- '    DELIMITED BY SIZE         00267000
                  WS-PART-NUMBER              DELIMITED BY SIZE         00268000
                  ' PART(S) WRITTEN'          DELIMITED BY SIZE         00269000
                  INTO WS-RPT-DETAIL.                                   00270000
           WRITE APB09-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00271000
      *                                                                 00272000
           PERFORM P40100-REPORT-ONE-PART THRU P40100-EXIT              00273000
               VARYING WS-PART-NDX FROM 1 BY 1                          00274000
               UNTIL WS-PART-NDX > WS-PART-NUMBER.                      00275000
      *                                                                 00276000
           MOVE SPACES                      TO WS-RPT-DETAIL.           00277000
           STRING 'TOTAL DATA RECORDS SPLIT....: ' DELIMITED BY SIZE    00278000
                  WS-TOTAL-DATA-RECS            DELIMITED BY SIZE       00279000
                  INTO WS-RPT-DETAIL.                                   00280000
           WRITE APB09-RPT-OUT-REC          FROM WS-RPT-DETAIL.         00281000
      *                                                                 00282000
       P40000-EXIT.                                                     00283000
           EXIT.                                                        00284000
      *                                                                 00285000
       P40100-REPORT-ONE-PART.                                          00286000
      *                                                                 00287000
           MOVE SPACES                      TO WS-RPT-DETAIL.           00288000
           STRING 'PART'                      DELIMITED BY SIZE         00289000
                  WS-PART-NDX                  DELIMITED BY SIZE        00290000
                  ' -- '                       DELIMITED BY SIZE        00291000
                  WS-PCT-RECS(WS-PART-NDX)     DELIMITED BY SIZE        00292000
                  ' DATA RECORDS'              DELIMITED BY SIZE        00293000
                  INTO WS-RPT-DETAIL.                                   00294000
           WRITE APB09-RPT-OUT-REC           FROM WS-RPT-DETAIL.        00295000
      *                                                                 00296000
       P40100-EXIT.                                                     00297000
           EXIT.                                                        00298000
