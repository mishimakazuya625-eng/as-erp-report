      ******************************************************************00001000
      * REJECT / ERROR RECORD  -- LINE SEQUENTIAL, OUTPUT ONLY         *00002000
      *                                                                *00003000
      * WRITTEN BY APSB02, APSB03 AND APSB08 FOR EVERY INPUT ROW THAT  *00004000
      * FAILS EDIT.  THE OFFENDING ROW IS ECHOED VERBATIM FOLLOWED BY  *00005000
      * THE REASON TEXT FROM THE VALIDATION TABLE IN APBERRWS.         *00006000
      ******************************************************************00007000
      *                                                                 00008000
      *  MAINTENANCE                                                    00009000
      *  02/18/97  RSK  ORIGINAL COPYBOOK, PULLED OUT OF APSB02'S      *00010000
      *                 IN-LINE BATCH ERROR BANNER SO APSB03/APSB08    *00011000
      *                 COULD SHARE THE SAME REJECT LAYOUT             *00012000
      *                                                                 00013000
       01  REJECT-RECORD.                                               00014000
           05  RJ-ROW-ECHO              PIC X(200).                     00015000
           05  FILLER                   PIC X(02)       VALUE ' -'.     00016000
           05  RJ-ERROR-REASON          PIC X(40).                      00017000
